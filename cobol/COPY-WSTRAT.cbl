000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO DE RESULTADO DE ESTRATEGIA DE SALIDA PARCIAL   *
000300*SE USA COMO ELEMENTO DE TABLA (TOP-N) EN OPTSTR01 Y COMO AREA   *
000400*DE COMUNICACION CON LA RUTINA VALSTR01 (VALIDACION SUMA 100)    *
000500*LONGITUD DE REGISTRO (50)                                       *
000600*----------------------------------------------------------------*
000700 01  WSTRAT-RESULT.
000800*    CAMPO DE TRABAJO WSTRAT-ALLOC
000900     03 WSTRAT-ALLOC.
001000*       CAMPO DE TRABAJO WSTRAT-ALLOC-PCT
001100        05 WSTRAT-ALLOC-PCT       PIC 9(03) OCCURS 6 TIMES.
001200*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
001300     03 FILLER REDEFINES WSTRAT-ALLOC.
001400*       CAMPO DE TRABAJO WSTRAT-TP1-PCT
001500        05 WSTRAT-TP1-PCT         PIC 9(03).
001600*       CAMPO DE TRABAJO WSTRAT-TP2-PCT
001700        05 WSTRAT-TP2-PCT         PIC 9(03).
001800*       CAMPO DE TRABAJO WSTRAT-TP3-PCT
001900        05 WSTRAT-TP3-PCT         PIC 9(03).
002000*       CAMPO DE TRABAJO WSTRAT-TP4-PCT
002100        05 WSTRAT-TP4-PCT         PIC 9(03).
002200*       CAMPO DE TRABAJO WSTRAT-TP5-PCT
002300        05 WSTRAT-TP5-PCT         PIC 9(03).
002400*       CAMPO DE TRABAJO WSTRAT-TP6-PCT
002500        05 WSTRAT-TP6-PCT         PIC 9(03).
002600*    CAMPO DE TRABAJO WSTRAT-TOTAL-PL
002700     03 WSTRAT-TOTAL-PL           PIC S9(07)V99.
002800*    CAMPO DE TRABAJO WSTRAT-WINS
002900     03 WSTRAT-WINS               PIC 9(06).
003000*    CAMPO DE TRABAJO WSTRAT-LOSSES
003100     03 WSTRAT-LOSSES             PIC 9(06).
003200*    CAMPO DE TRABAJO WSTRAT-WIN-RATE
003300     03 WSTRAT-WIN-RATE           PIC 9(03)V99.
003400*    CAMPO DE TRABAJO WSTRAT-VALID-FLAG
003500     03 WSTRAT-VALID-FLAG         PIC X(01).
003600        88 WSTRAT-VALID-SI              VALUE 'S'.
003700        88 WSTRAT-VALID-NO              VALUE 'N'.
003800*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
003900     03 FILLER                    PIC X(05).
