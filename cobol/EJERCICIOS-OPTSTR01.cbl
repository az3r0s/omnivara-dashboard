000100******************************************************************
000200* PROGRAM-ID.  OPTSTR01
000300* OPTIMIZADOR DE ESTRATEGIA DE SALIDA PARCIAL (OPTIM-REPORT)
000400* CARGA EL HISTORICO DE SEÑALES EN TABLA, ENUMERA TODAS LAS
000500* ASIGNACIONES POSIBLES DE TP1..TP5 EN PASOS DE 5% QUE SUMEN 100
000600* (TP6 SIEMPRE 0), EVALUA CADA UNA CONTRA EL HISTORICO COMPLETO Y
000700* REPORTA LA LINEA BASE, EL TOP-10 POR GANANCIA TOTAL, LA MEJOR
000800* POR WIN-RATE Y LA ESTRATEGIA RECOMENDADA.
000900*
001000* ESTE ES EL PROGRAMA MAS PESADO DE LA CARTERA: LA ENUMERACION
001100* EXHAUSTIVA DE TP1-TP5 EN PASOS DE 5% GENERA VARIOS MILES DE
001200* ASIGNACIONES CANDIDATAS, Y CADA UNA SE EVALUA CONTRA TODO EL
001300* HISTORICO DE SEÑALES CARGADO EN MEMORIA. QUIEN TOQUE ESTE
001400* PROGRAMA DEBE TENER EN CUENTA EL COSTO DE AGREGAR CUALQUIER
001500* CALCULO DENTRO DEL PARRAFO 40310, PORQUE SE REPITE POR CADA
001600* SEÑAL DE CADA ASIGNACION DE CADA NIVEL DE LA ENUMERACION.
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900*-----------------------
002000 PROGRAM-ID.     OPTSTR01.
002100 AUTHOR.         R SANTORO.
002200 INSTALLATION.   CARTERA COPY TRADING - DPTO DE SISTEMAS.
002300 DATE-WRITTEN.   11/04/1993.
002400 DATE-COMPILED.
002500 SECURITY.       USO INTERNO - CONFIDENCIAL.
002600*-----------------------------------------------------------------
002700* HISTORIAL DE MODIFICACIONES
002800*-----------------------------------------------------------------
002900* 11/04/1993 RSN  0001  ALTA DEL PROGRAMA. ENUMERACION EXHAUSTIVA
003000*                       DE ASIGNACIONES TP1-TP5 EN PASOS DE 5%.
003100* 02/08/1993 RSN  0014  SE INCORPORA LA LINEA BASE 50-20-10-10-10
003200*                       PARA COMPARAR MEJORA PORCENTUAL.
003300* 19/01/1994 MGZ  0027  TABLA DE TOP-10 POR GANANCIA TOTAL, CON
003400*                       INSERCION ORDENADA (COMO EN TSTVTA01).
003500* 06/07/1994 MGZ  0038  SEGUIMIENTO SEPARADO DE LA MEJOR
003600*                       POR WIN-RATE (NO SIEMPRE ES LA DE TOP-1).
003700* 24/02/1995 DCA  0051  VALIDACION DE CADA ASIGNACION CONTRA LA
003800*                       RUTINA VALSTR01 ANTES DE EVALUARLA.
003900* 10/10/1995 DCA  0060  CORRECCION: NO CONTABA LAS SEÑALES CON
004000*                       ENTRY-PRICE EN CERO (PROFIT FORZADO A 0).
004100* 05/06/1997 RSN  0074  ESTANDARIZA CANCELACION CON WCANCELA.
004200* 18/12/1998 MGZ  0081  REVISION Y2K - SIN CAMPOS DE FECHA EN LA
004300*                       TABLA DE SEÑALES DE ESTE PROGRAMA.
004400* 25/09/2002 DCA  0097  SE AGREGA EL BLOQUE DE ESTRATEGIA             0097
004500*                       RECOMENDADA CON MEJORA VS LINEA BASE.         0097
004600* 14/03/2006 RSN  0104  SE DOCUMENTA CON MAYOR DETALLE EL             0104
004700*                       ARMADO DE LA ENUMERACION Y LA REGLA DE        0104
004800*                       PROFIT POR SEÑAL, A PEDIDO DE AUDITORIA       0104
004900*                       DE SISTEMAS (LEGAJOS NUEVOS NO CONOCIAN       0104
005000*                       EL ALGORITMO DE ORIGEN).                      0104
005100*-----------------------------------------------------------------
005200
005300 ENVIRONMENT DIVISION.
005400*--------------------
005500
005600 CONFIGURATION SECTION.
005700*---------------------
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200*--------------------
006300
006400 FILE-CONTROL.
006500*------------
006600* SIGNALS ES EL HISTORICO COMPLETO DE SEÑALES DE COPY-TRADING QUE
006700* SE VUELVE A LEER POR CADA CORRIDA (NO SE CONSERVA DE UNA CORRIDA
006800* A LA OTRA, PORQUE LA VENTANA DE ANALISIS PUEDE CAMBIAR)
006900
007000     SELECT SIGNALS          ASSIGN       TO SIGNALS
007100                             ORGANIZATION IS LINE SEQUENTIAL
007200                             FILE STATUS  IS FS-SIGNALS.
007300
007400* OPTIM-REPORT ES EL REPORTE IMPRESO CON LA LINEA BASE, EL TOP-10
007500* Y LA ESTRATEGIA RECOMENDADA (VER PARRAFO 40000 EN ADELANTE)
007600
007700     SELECT OPTIM-REPORT      ASSIGN       TO OPTRPT
007800                             ORGANIZATION IS LINE SEQUENTIAL
007900                             FILE STATUS  IS FS-OPTRPT.
008000
008100 DATA DIVISION.
008200*-------------
008300
008400 FILE SECTION.
008500*------------
008600
008700* DESCRIPCION DEL ARCHIVO SIGNALS
008800 FD  SIGNALS
008900     RECORDING MODE IS F
009000     BLOCK 0.
009100* CAMPO DE TRABAJO REG-SIGNALS-FD
009200 01  REG-SIGNALS-FD                PIC X(140).
009300
009400* DESCRIPCION DEL ARCHIVO OPTIM-REPORT
009500 FD  OPTIM-REPORT
009600     RECORDING MODE IS F
009700     BLOCK 0.
009800* CAMPO DE TRABAJO REG-OPTRPT-FD
009900 01  REG-OPTRPT-FD                 PIC X(133).
010000
010100 WORKING-STORAGE SECTION.
010200*-----------------------
010300 77  CTE-PROGRAMA                  PIC X(20) VALUE 'OPTSTR01'.
010400* CAMPO DE TRABAJO CTE-MAX-SIGNALS
010500 77  CTE-MAX-SIGNALS               PIC 9(05) COMP VALUE 9000.
010600* CAMPO DE TRABAJO CTE-TOP-N
010700 77  CTE-TOP-N                     PIC 9(02) COMP VALUE 10.
010800
010900*-----------------------------------------------------------------
011000* SWITCHES E INDICADORES DE ARCHIVO. SE MANTIENEN COMO 77 SUELTOS
011100* PORQUE ASI VIENEN DE LOS DEMAS PROGRAMAS DEL BATCH DE LA CARTERA
011200*-----------------------------------------------------------------
011300 77  FS-SIGNALS                    PIC X(02) VALUE ' '.
011400     88 88-FS-SIGNALS-OK                      VALUE '00'.
011500     88 88-FS-SIGNALS-EOF                     VALUE '10'.
011600
011700* CAMPO DE TRABAJO WS-OPEN-SIGNALS
011800 77  WS-OPEN-SIGNALS                PIC X     VALUE 'N'.
011900     88 88-OPEN-SIGNALS-SI                    VALUE 'S'.
012000     88 88-OPEN-SIGNALS-NO                    VALUE 'N'.
012100
012200* CAMPO DE TRABAJO WS-LEIDOS-SIGNALS
012300 77  WS-LEIDOS-SIGNALS              PIC 9(09) COMP VALUE 0.
012400
012500* CAMPO DE TRABAJO FS-OPTRPT
012600 77  FS-OPTRPT                     PIC X(02) VALUE ' '.
012700     88 88-FS-OPTRPT-OK                       VALUE '00'.
012800
012900* CAMPO DE TRABAJO WS-OPEN-OPTRPT
013000 77  WS-OPEN-OPTRPT                 PIC X     VALUE 'N'.
013100     88 88-OPEN-OPTRPT-SI                     VALUE 'S'.
013200     88 88-OPEN-OPTRPT-NO                     VALUE 'N'.
013300
013400* CAMPO DE TRABAJO WS-GRABADOS-OPTRPT
013500 77  WS-GRABADOS-OPTRPT             PIC 9(09) COMP VALUE 0.
013600* CAMPO DE TRABAJO WS-EVALUADAS
013700 77  WS-EVALUADAS                   PIC 9(09) COMP VALUE 0.
013800
013900*-----------------------------------------------------------------
014000* CONTROL DE HOJA/RENGLON DEL REPORTE Y ULTIMO PARRAFO EJECUTADO
014100* (WS-PARRAFO SE USA PARA EL DIAGNOSTICO DE CANCELA)
014200*-----------------------------------------------------------------
014300 77  WS-HOJA                       PIC 9(05) COMP VALUE 0.
014400* CAMPO DE TRABAJO WS-LINEA
014500 77  WS-LINEA                      PIC 9(02) VALUE 80.
014600* CAMPO DE TRABAJO WCN-LINEAS-MAX
014700 77  WCN-LINEAS-MAX                PIC 9(02) VALUE 60.
014800* CAMPO DE TRABAJO WS-PARRAFO
014900 77  WS-PARRAFO                    PIC X(30) VALUE ' '.
015000
015100* CAMPO DE TRABAJO WS-CD-SIGLO
015200 77  WS-CD-SIGLO                   PIC 9(02) COMP VALUE 0.
015300
015400* CAMPO DE TRABAJO WS-CURRENT-DATE
015500 01  WS-CURRENT-DATE.
015600* CAMPO DE TRABAJO WS-CD-FECHA-SIST
015700     03 WS-CD-FECHA-SIST.
015800* CAMPO DE TRABAJO WS-CD-AA
015900        05 WS-CD-AA                PIC 9(02) VALUE 0.
016000* CAMPO DE TRABAJO WS-CD-MM
016100        05 WS-CD-MM                PIC 9(02) VALUE 0.
016200* CAMPO DE TRABAJO WS-CD-DD
016300        05 WS-CD-DD                PIC 9(02) VALUE 0.
016400* CAMPO DE TRABAJO WS-CD-HORA
016500     03 WS-CD-HORA                 PIC X(06) VALUE ' '.
016600* RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
016700     03 FILLER                     PIC X(10) VALUE ' '.
016800
016900* CAMPO DE TRABAJO WS-FECHA-IMPRESA
017000 01  WS-FECHA-IMPRESA.
017100* CAMPO DE TRABAJO WS-FI-DD
017200     03 WS-FI-DD                   PIC 9(02).
017300* RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
017400     03 FILLER                     PIC X(01) VALUE '/'.
017500* CAMPO DE TRABAJO WS-FI-MM
017600     03 WS-FI-MM                   PIC 9(02).
017700* RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
017800     03 FILLER                     PIC X(01) VALUE '/'.
017900* CAMPO DE TRABAJO WS-FI-AAAA
018000     03 WS-FI-AAAA                 PIC 9(04).
018100
018200*-----------------------------------------------------------------
018300* TABLA EN MEMORIA CON LOS DATOS DE CADA SEÑAL NECESARIOS PARA LA
018400* EVALUACION DE UNA ASIGNACION (NO REQUIERE PIPS NI SIMBOLO)
018500*
018600* SE CARGA UNA UNICA VEZ EN 10200-CARGO-TABLA-SIGNALS Y LUEGO SE
018700* RECORRE ENTERA POR CADA UNA DE LAS ASIGNACIONES CANDIDATAS QUE
018800* GENERA LA ENUMERACION (PARRAFOS 30000 EN ADELANTE), POR ESO EL
018900* RIESGO PORCENTUAL YA SE RESUELVE ACA Y NO SE VUELVE A CALCULAR.
019000*-----------------------------------------------------------------
019100 01  WS-TABLA-SIGNALS.
019200     03 WS-SIG-ENTRADA OCCURS 9000 TIMES
019300                        INDEXED BY IDX-CARGA, IDX-SIG.
019400* CAMPO DE TRABAJO WS-TS-ENTRY-PRICE
019500        05 WS-TS-ENTRY-PRICE       PIC S9(07)V9(05).
019600* CAMPO DE TRABAJO WS-TS-HIGHEST-TP
019700        05 WS-TS-HIGHEST-TP        PIC 9(01).
019800* CAMPO DE TRABAJO WS-TS-RISK-PCT
019900        05 WS-TS-RISK-PCT          PIC 9(02)V9.
020000        05 WS-TS-TP OCCURS 6 TIMES PIC S9(07)V9(05).
020100
020200* CAMPO DE TRABAJO WS-CANT-SIGNALS
020300 77  WS-CANT-SIGNALS               PIC 9(05) COMP VALUE 0.
020400
020500*-----------------------------------------------------------------
020600* AREA DE TRABAJO DE UNA ASIGNACION CANDIDATA Y SU RESULTADO. LA
020700* FORMA ES LA MISMA DEL COPY WSTRAT (WSTRAT-RESULT), REPETIDA A
020800* MANO PORQUE SE NECESITAN VARIAS OCURRENCIAS CON NOMBRE PROPIO
020900* (CANDIDATA, BASELINE, MEJOR-WINRATE Y LA TABLA DE TOP-N)
021000*-----------------------------------------------------------------
021100 01  WS-CAND-RESULT.
021200* CAMPO DE TRABAJO WSTRAT-ALLOC
021300     03 WSTRAT-ALLOC.
021400        05 WSTRAT-ALLOC-PCT       PIC 9(03) OCCURS 6 TIMES.
021500     03 FILLER REDEFINES WSTRAT-ALLOC.
021600* CAMPO DE TRABAJO WSTRAT-TP1-PCT
021700        05 WSTRAT-TP1-PCT         PIC 9(03).
021800* CAMPO DE TRABAJO WSTRAT-TP2-PCT
021900        05 WSTRAT-TP2-PCT         PIC 9(03).
022000* CAMPO DE TRABAJO WSTRAT-TP3-PCT
022100        05 WSTRAT-TP3-PCT         PIC 9(03).
022200* CAMPO DE TRABAJO WSTRAT-TP4-PCT
022300        05 WSTRAT-TP4-PCT         PIC 9(03).
022400* CAMPO DE TRABAJO WSTRAT-TP5-PCT
022500        05 WSTRAT-TP5-PCT         PIC 9(03).
022600* CAMPO DE TRABAJO WSTRAT-TP6-PCT
022700        05 WSTRAT-TP6-PCT         PIC 9(03).
022800* CAMPO DE TRABAJO WSTRAT-TOTAL-PL
022900     03 WSTRAT-TOTAL-PL           PIC S9(07)V99.
023000* CAMPO DE TRABAJO WSTRAT-WINS
023100     03 WSTRAT-WINS               PIC 9(06).
023200* CAMPO DE TRABAJO WSTRAT-LOSSES
023300     03 WSTRAT-LOSSES             PIC 9(06).
023400* CAMPO DE TRABAJO WSTRAT-WIN-RATE
023500     03 WSTRAT-WIN-RATE           PIC 9(03)V99.
023600* CAMPO DE TRABAJO WSTRAT-VALID-FLAG
023700     03 WSTRAT-VALID-FLAG         PIC X(01).
023800        88 WSTRAT-VALID-SI              VALUE 'S'.
023900        88 WSTRAT-VALID-NO              VALUE 'N'.
024000* RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
024100     03 FILLER                    PIC X(05).
024200
024300* WS-BASE-RESULT GUARDA LA LINEA BASE FIJA (50-20-10-10-10-0) YA
024400* EVALUADA, PARA COMPARAR CADA CANDIDATA DEL TOP-N CONTRA ELLA
024500
024600* CAMPO DE TRABAJO WS-BASE-RESULT
024700 01  WS-BASE-RESULT.
024800* CAMPO DE TRABAJO WSTRAT-ALLOC
024900     03 WSTRAT-ALLOC.
025000        05 WSTRAT-ALLOC-PCT       PIC 9(03) OCCURS 6 TIMES.
025100     03 FILLER REDEFINES WSTRAT-ALLOC.
025200* CAMPO DE TRABAJO WSTRAT-TP1-PCT
025300        05 WSTRAT-TP1-PCT         PIC 9(03).
025400* CAMPO DE TRABAJO WSTRAT-TP2-PCT
025500        05 WSTRAT-TP2-PCT         PIC 9(03).
025600* CAMPO DE TRABAJO WSTRAT-TP3-PCT
025700        05 WSTRAT-TP3-PCT         PIC 9(03).
025800* CAMPO DE TRABAJO WSTRAT-TP4-PCT
025900        05 WSTRAT-TP4-PCT         PIC 9(03).
026000* CAMPO DE TRABAJO WSTRAT-TP5-PCT
026100        05 WSTRAT-TP5-PCT         PIC 9(03).
026200* CAMPO DE TRABAJO WSTRAT-TP6-PCT
026300        05 WSTRAT-TP6-PCT         PIC 9(03).
026400* CAMPO DE TRABAJO WSTRAT-TOTAL-PL
026500     03 WSTRAT-TOTAL-PL           PIC S9(07)V99.
026600* CAMPO DE TRABAJO WSTRAT-WINS
026700     03 WSTRAT-WINS               PIC 9(06).
026800* CAMPO DE TRABAJO WSTRAT-LOSSES
026900     03 WSTRAT-LOSSES             PIC 9(06).
027000* CAMPO DE TRABAJO WSTRAT-WIN-RATE
027100     03 WSTRAT-WIN-RATE           PIC 9(03)V99.
027200* CAMPO DE TRABAJO WSTRAT-VALID-FLAG
027300     03 WSTRAT-VALID-FLAG         PIC X(01).
027400        88 WSTRAT-VALID-SI              VALUE 'S'.
027500        88 WSTRAT-VALID-NO              VALUE 'N'.
027600* RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
027700     03 FILLER                    PIC X(05).
027800
027900* WS-MWR-RESULT GUARDA LA MEJOR ASIGNACION POR WIN-RATE VISTA
028000* HASTA EL MOMENTO, QUE NO SIEMPRE COINCIDE CON EL RANK-1 DEL
028100* TOP-N (UNA ASIGNACION PUEDE GANAR MUCHOS TRADES CHICOS Y TENER
028200* MENOS GANANCIA TOTAL QUE OTRA CON MENOS ACIERTOS PERO MAS
028300* FUERTES; POR ESO LA MESA PIDE VER LAS DOS METRICAS POR SEPARADO)
028400
028500* CAMPO DE TRABAJO WS-MWR-RESULT
028600 01  WS-MWR-RESULT.
028700* CAMPO DE TRABAJO WSTRAT-ALLOC
028800     03 WSTRAT-ALLOC.
028900        05 WSTRAT-ALLOC-PCT       PIC 9(03) OCCURS 6 TIMES.
029000     03 FILLER REDEFINES WSTRAT-ALLOC.
029100* CAMPO DE TRABAJO WSTRAT-TP1-PCT
029200        05 WSTRAT-TP1-PCT         PIC 9(03).
029300* CAMPO DE TRABAJO WSTRAT-TP2-PCT
029400        05 WSTRAT-TP2-PCT         PIC 9(03).
029500* CAMPO DE TRABAJO WSTRAT-TP3-PCT
029600        05 WSTRAT-TP3-PCT         PIC 9(03).
029700* CAMPO DE TRABAJO WSTRAT-TP4-PCT
029800        05 WSTRAT-TP4-PCT         PIC 9(03).
029900* CAMPO DE TRABAJO WSTRAT-TP5-PCT
030000        05 WSTRAT-TP5-PCT         PIC 9(03).
030100* CAMPO DE TRABAJO WSTRAT-TP6-PCT
030200        05 WSTRAT-TP6-PCT         PIC 9(03).
030300* CAMPO DE TRABAJO WSTRAT-TOTAL-PL
030400     03 WSTRAT-TOTAL-PL           PIC S9(07)V99.
030500* CAMPO DE TRABAJO WSTRAT-WINS
030600     03 WSTRAT-WINS               PIC 9(06).
030700* CAMPO DE TRABAJO WSTRAT-LOSSES
030800     03 WSTRAT-LOSSES             PIC 9(06).
030900* CAMPO DE TRABAJO WSTRAT-WIN-RATE
031000     03 WSTRAT-WIN-RATE           PIC 9(03)V99.
031100* CAMPO DE TRABAJO WSTRAT-VALID-FLAG
031200     03 WSTRAT-VALID-FLAG         PIC X(01).
031300        88 WSTRAT-VALID-SI              VALUE 'S'.
031400        88 WSTRAT-VALID-NO              VALUE 'N'.
031500* RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
031600     03 FILLER                    PIC X(05).
031700
031800*-----------------------------------------------------------------
031900* TABLA DEL TOP-N POR GANANCIA TOTAL, MANTENIDA ORDENADA
032000* DESCENDENTE POR INSERCION (COMO 20220-ORDENO-TABLA-VXV)
032100*-----------------------------------------------------------------
032200 01  WS-TABLA-TOP-N.
032300* TABLA EN MEMORIA, RECORRIDA POR INDICE
032400     03 WS-TOP-RESULT OCCURS 10 TIMES INDEXED BY IDX-TOP.
032500* CAMPO DE TRABAJO WSTRAT-ALLOC
032600        05 WSTRAT-ALLOC.
032700           07 WSTRAT-ALLOC-PCT    PIC 9(03) OCCURS 6 TIMES.
032800        05 FILLER REDEFINES WSTRAT-ALLOC.
032900* CAMPO DE TRABAJO WSTRAT-TP1-PCT
033000           07 WSTRAT-TP1-PCT      PIC 9(03).
033100* CAMPO DE TRABAJO WSTRAT-TP2-PCT
033200           07 WSTRAT-TP2-PCT      PIC 9(03).
033300* CAMPO DE TRABAJO WSTRAT-TP3-PCT
033400           07 WSTRAT-TP3-PCT      PIC 9(03).
033500* CAMPO DE TRABAJO WSTRAT-TP4-PCT
033600           07 WSTRAT-TP4-PCT      PIC 9(03).
033700* CAMPO DE TRABAJO WSTRAT-TP5-PCT
033800           07 WSTRAT-TP5-PCT      PIC 9(03).
033900* CAMPO DE TRABAJO WSTRAT-TP6-PCT
034000           07 WSTRAT-TP6-PCT      PIC 9(03).
034100* CAMPO DE TRABAJO WSTRAT-TOTAL-PL
034200        05 WSTRAT-TOTAL-PL        PIC S9(07)V99.
034300* CAMPO DE TRABAJO WSTRAT-WINS
034400        05 WSTRAT-WINS            PIC 9(06).
034500* CAMPO DE TRABAJO WSTRAT-LOSSES
034600        05 WSTRAT-LOSSES          PIC 9(06).
034700* CAMPO DE TRABAJO WSTRAT-WIN-RATE
034800        05 WSTRAT-WIN-RATE        PIC 9(03)V99.
034900* CAMPO DE TRABAJO WSTRAT-VALID-FLAG
035000        05 WSTRAT-VALID-FLAG      PIC X(01).
035100           88 WSTRAT-VALID-SI            VALUE 'S'.
035200           88 WSTRAT-VALID-NO            VALUE 'N'.
035300* RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
035400        05 FILLER                 PIC X(05).
035500
035600* CAMPO DE TRABAJO WS-CANT-TOP
035700 77  WS-CANT-TOP                   PIC 9(02) COMP VALUE 0.
035800* CAMPO DE TRABAJO HUBO-CAMBIO
035900 77  HUBO-CAMBIO                   PIC X(01) VALUE 'N'.
036000     88 88-HUBO-CAMBIO-SI                     VALUE 'S'.
036100* CAMPO DE TRABAJO WS-IDX-BUBBLE
036200 77  WS-IDX-BUBBLE                 PIC 9(02) COMP VALUE 0.
036300
036400*-----------------------------------------------------------------
036500* AREA DE INTERCAMBIO PARA EL REORDENAMIENTO POR BURBUJA DE LA
036600* TABLA DE TOP-N (MISMO ANCHO QUE UN ELEMENTO WS-TOP-RESULT)
036700*-----------------------------------------------------------------
036800 01  WS-SWAP-ELEM                  PIC X(50).
036900
037000*-----------------------------------------------------------------
037100* CONTADORES DE LA ENUMERACION Y ACUMULADORES DE LA EVALUACION.
037200* WS-A1..WS-A5 SON LOS PORCENTAJES DE TP1..TP5 DE LA ASIGNACION
037300* QUE SE ESTA ARMANDO EN UN MOMENTO DADO DE LA ENUMERACION.
037400*-----------------------------------------------------------------
037500 01  WS-ENUMERACION.
037600* CAMPO DE TRABAJO WS-A1
037700     03 WS-A1                      PIC 9(03) COMP.
037800* CAMPO DE TRABAJO WS-A2
037900     03 WS-A2                      PIC 9(03) COMP.
038000* CAMPO DE TRABAJO WS-A3
038100     03 WS-A3                      PIC 9(03) COMP.
038200* CAMPO DE TRABAJO WS-A4
038300     03 WS-A4                      PIC 9(03) COMP.
038400* CAMPO DE TRABAJO WS-A5
038500     03 WS-A5                      PIC 9(03) COMP.
038600* RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
038700     03 FILLER                     PIC X(04) VALUE ' '.
038800
038900* AREA DE TRABAJO PARA EL CALCULO DE PROFIT DE UNA SEÑAL BAJO LA
039000* ASIGNACION CANDIDATA (REGLA U2 DEL BATCH DE COPY-TRADING)
039100
039200* CAMPO DE TRABAJO WS-EVAL-SE
039300 01  WS-EVAL-SEÑAL.
039400* CAMPO DE TRABAJO WS-EV-PORC
039500     03 WS-EV-PORC                 PIC S9(05)V9(05) COMP-3.
039600* CAMPO DE TRABAJO WS-EV-MOVE-PCT
039700     03 WS-EV-MOVE-PCT             PIC S9(05)V9(05) COMP-3.
039800* CAMPO DE TRABAJO WS-EV-PROFIT
039900     03 WS-EV-PROFIT               PIC S9(07)V99 COMP-3.
040000* CAMPO DE TRABAJO WS-EV-IDX-TP
040100     03 WS-EV-IDX-TP               PIC 9(01) COMP.
040200* CAMPO DE TRABAJO WS-EV-DIFERENCIA
040300     03 WS-EV-DIFERENCIA           PIC S9(07)V9(05).
040400* CAMPO DE TRABAJO WS-EV-DIFERENCIA-ABS
040500     03 WS-EV-DIFERENCIA-ABS       PIC 9(07)V9(05).
040600* RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
040700     03 FILLER                     PIC X(04) VALUE ' '.
040800
040900* CAMPO DE TRABAJO WS-IMPROV-PCT
041000 01  WS-IMPROV-PCT                 PIC S9(05)V99.
041100* CAMPO DE TRABAJO WS-BASE-PL-ABS
041200 01  WS-BASE-PL-ABS                PIC 9(07)V99.
041300
041400* INCORPORA EL LAYOUT COMPARTIDO WSIGNAL
041500 COPY WSIGNAL.
041600
041700* INCORPORA EL LAYOUT COMPARTIDO WOPTLIN
041800 COPY WOPTLIN.
041900
042000* INCORPORA EL LAYOUT COMPARTIDO WCANCELA
042100 COPY WCANCELA.
042200
042300 PROCEDURE DIVISION.
042400*------------------
042500
042600 00000-CUERPO-PRINCIPAL.
042700*-----------------------
042800* SECUENCIA GENERAL DEL BATCH: CARGA, EVALUA LA LINEA BASE, LANZA
042900* LA ENUMERACION EXHAUSTIVA DE TP1 (QUE EN CASCADA DISPARA TODOS
043000* LOS DEMAS NIVELES), IMPRIME EL REPORTE Y CIERRA.
043100*-----------------------
043200* SI SE QUIERE ACOTAR LA CORRIDA A UN SUBCONJUNTO DE SEÑALES,
043300*   HAY QUE FILTRAR EL ARCHIVO SIGNALS ANTES DE LA CORRIDA,
043400
043500* INVOCA EL PARRAFO 10000-INICIO
043600     PERFORM 10000-INICIO.
043700
043800* INVOCA EL PARRAFO 20000-EVALUO-BASELINE
043900     PERFORM 20000-EVALUO-BASELINE.
044000
044100* EL NIVEL 1 DE LA ENUMERACION (TP1) RECORRE 0,5,10...100 Y CADA
044200* VALOR DISPARA EN CASCADA LOS NIVELES 2 A 4 (PARRAFOS 30100 A
044300* 30300); TP5 SE COMPLETA CON EL REMANENTE Y TP6 QUEDA SIEMPRE 0
044400
044500* INVOCA EL PARRAFO 30000-ENUMERO-A1
044600     PERFORM 30000-ENUMERO-A1
044700       VARYING WS-A1 FROM 0 BY 5 UNTIL WS-A1 > 100.
044800
044900* INVOCA EL PARRAFO 40000-IMPRIME-REPORTE
045000     PERFORM 40000-IMPRIME-REPORTE.
045100
045200* INVOCA EL PARRAFO 90000-FINALIZO
045300     PERFORM 90000-FINALIZO.
045400
045500* TERMINA LA CORRIDA DEL PROGRAMA
045600     STOP RUN.
045700
045800 10000-INICIO.
045900*-------------
046000* ABRE ARCHIVOS, TOMA FECHA/HORA DE CORRIDA Y CARGA EN MEMORIA
046100* TODO EL HISTORICO DE SEÑALES ANTES DE EMPEZAR LA ENUMERACION
046200*-------------
046300* SIN ESTE PARRAFO NINGUN OTRO PUEDE EJECUTAR: LOS ARCHIVOS
046400*   TIENEN QUE QUEDAR ABIERTOS Y LA TABLA CARGADA ANTES DE
046500
046600* LIMPIA EL AREA DE TRABAJO ANTES DE USARLA
046700     INITIALIZE WCANCELA.
046800* PASA CTE-PROGRAMA A WCANCELA-PROGRAMA
046900     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
047000
047100* TOMA EL VALOR DEL SISTEMA OPERATIVO
047200     ACCEPT WS-CD-FECHA-SIST          FROM DATE.
047300* TOMA EL VALOR DEL SISTEMA OPERATIVO
047400     ACCEPT WS-CD-HORA                FROM TIME.
047500
047600* VENTANA DE SIGLO POST-Y2K: AA MENOR A 50 SE ASUME AÑO 20XX
047700     IF WS-CD-AA < 50
047800* PASA 20 A WS-CD-SIGLO
047900        MOVE 20                       TO WS-CD-SIGLO
048000* CASO CONTRARIO AL DE ARRIBA
048100     ELSE
048200* PASA 19 A WS-CD-SIGLO
048300        MOVE 19                       TO WS-CD-SIGLO
048400     END-IF.
048500
048600* PASA WS-CD-DD A WS-FI-DD
048700     MOVE WS-CD-DD                   TO WS-FI-DD.
048800* PASA WS-CD-MM A WS-FI-MM
048900     MOVE WS-CD-MM                   TO WS-FI-MM.
049000* CALCULA WS-FI-AAAA
049100     COMPUTE WS-FI-AAAA = WS-CD-SIGLO * 100 + WS-CD-AA.
049200
049300* INVOCA EL PARRAFO 10100-ABRO-ARCHIVOS
049400     PERFORM 10100-ABRO-ARCHIVOS.
049500* INVOCA EL PARRAFO 10200-CARGO-TABLA-SIGNALS
049600     PERFORM 10200-CARGO-TABLA-SIGNALS.
049700
049800 FIN-10000.
049900     EXIT.
050000
050100 10100-ABRO-ARCHIVOS.
050200*-------------------
050300* ABRE EL HISTORICO DE ENTRADA Y EL REPORTE DE SALIDA. CUALQUIER
050400* FILE STATUS DISTINTO DE '00' CORTA EL BATCH VIA CANCELA, PORQUE
050500* SIN AMBOS ARCHIVOS ABIERTOS NO TIENE SENTIDO SEGUIR
050600*-------------------
050700* LOS DOS OPEN VAN SEPARADOS PORQUE EL CIERRE POSTERIOR (91000)
050800*   TAMBIEN LOS TRATA POR SEPARADO SEGUN QUE HAYA QUEDADO
050900
051000* FIJA '10100-ABRO-ARCHIVOS' EN WS-PARRAFO
051100     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
051200
051300* ABRE EL ARCHIVO PARA LA CORRIDA
051400     OPEN INPUT   SIGNALS.
051500
051600* SELECCIONA LA RAMA SEGUN EL VALOR SIGUIENTE
051700     EVALUATE FS-SIGNALS
051800* CASO CODIGO '00'
051900         WHEN '00'
052000* ACTIVA EL INDICADOR 88-OPEN-SIGNALS-SI
052100              SET 88-OPEN-SIGNALS-SI TO TRUE
052200* CUALQUIER OTRO CASO NO PREVISTO ARRIBA
052300         WHEN OTHER
052400* PASA WS-PARRAFO A WCANCELA-PARRAFO
052500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
052600* FIJA 'SIGNALS ' EN WCANCELA-RECURSO
052700              MOVE 'SIGNALS '        TO WCANCELA-RECURSO
052800* FIJA 'OPEN INPUT' EN WCANCELA-OPERACION
052900              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
053000* PASA FS-SIGNALS A WCANCELA-CODRET
053100              MOVE FS-SIGNALS        TO WCANCELA-CODRET
053200* FIJA 'ERROR EN OPEN' EN WCANCELA-MENSAJE
053300              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
053400* INVOCA EL PARRAFO 99999-CANCELO
053500              PERFORM 99999-CANCELO
053600     END-EVALUATE.
053700
053800* ABRE EL ARCHIVO PARA LA CORRIDA
053900     OPEN OUTPUT  OPTIM-REPORT.
054000
054100* SELECCIONA LA RAMA SEGUN EL VALOR SIGUIENTE
054200     EVALUATE FS-OPTRPT
054300* CASO CODIGO '00'
054400         WHEN '00'
054500* ACTIVA EL INDICADOR 88-OPEN-OPTRPT-SI
054600              SET 88-OPEN-OPTRPT-SI  TO TRUE
054700* CUALQUIER OTRO CASO NO PREVISTO ARRIBA
054800         WHEN OTHER
054900* PASA WS-PARRAFO A WCANCELA-PARRAFO
055000              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
055100* FIJA 'OPTRPT  ' EN WCANCELA-RECURSO
055200              MOVE 'OPTRPT  '        TO WCANCELA-RECURSO
055300* FIJA 'OPEN OUTPUT' EN WCANCELA-OPERACION
055400              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
055500* PASA FS-OPTRPT A WCANCELA-CODRET
055600              MOVE FS-OPTRPT         TO WCANCELA-CODRET
055700* FIJA 'ERROR EN OPEN' EN WCANCELA-MENSAJE
055800              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
055900* INVOCA EL PARRAFO 99999-CANCELO
056000              PERFORM 99999-CANCELO
056100     END-EVALUATE.
056200
056300 FIN-10100.
056400     EXIT.
056500
056600 10200-CARGO-TABLA-SIGNALS.
056700*---------------------------
056800* CARGA CADA SEÑAL DEL ARCHIVO EN LA TABLA DE MEMORIA, YA CON EL
056900* RIESGO PORCENTUAL RESUELTO, PARA NO RELEER EL ARCHIVO POR CADA
057000* ASIGNACION A EVALUAR
057100*---------------------------
057200* SI CTE-MAX-SIGNALS SE QUEDARA CORTO, EL READ SIGUIENTE DE LA
057300*   ENUMERACION SEGUIRIA CARGANDO SOBRE LA MISMA POSICION
057400
057500* REPOSICIONA EL INDICE IDX-CARGA
057600     SET IDX-CARGA                  TO 1.
057700
057800* INVOCA EL PARRAFO 10210-READ-SIGNALS
057900     PERFORM 10210-READ-SIGNALS.
058000
058100* INVOCA EL PARRAFO 10220-INCORPORO-SIGNAL
058200     PERFORM 10220-INCORPORO-SIGNAL
058300       UNTIL 88-FS-SIGNALS-EOF.
058400
058500 FIN-10200.
058600     EXIT.
058700
058800 10210-READ-SIGNALS.
058900*---------------------
059000* LECTURA UNITARIA DEL HISTORICO. EL FIN DE ARCHIVO (10) NO ES
059100* ERROR, SOLO CORTA EL PERFORM UNTIL DE 10200; CUALQUIER OTRO
059200* FILE STATUS SI ES ERROR Y CANCELA EL BATCH
059300*---------------------
059400* EL RETORNO DE ESTE PARRAFO ES SIEMPRE POR EOF O POR ERROR;
059500*   NUNCA DEVUELVE EL CONTROL CON UN REGISTRO INVALIDO EN
059600
059700* FIJA '10210-READ-SIGNALS' EN WS-PARRAFO
059800     MOVE '10210-READ-SIGNALS'       TO WS-PARRAFO.
059900
060000* LEE EL SIGUIENTE REGISTRO DEL ARCHIVO
060100     READ SIGNALS INTO REG-SIGNAL.
060200
060300* SELECCIONA LA RAMA SEGUN EL VALOR SIGUIENTE
060400     EVALUATE TRUE
060500         WHEN 88-FS-SIGNALS-OK
060600* SUMA 1 AL CONTADOR WS-LEIDOS-SIGNALS
060700              ADD 1                  TO WS-LEIDOS-SIGNALS
060800         WHEN 88-FS-SIGNALS-EOF
060900* NO HACE NADA: EL CASO YA QUEDO CUBIERTO
061000              CONTINUE
061100* CUALQUIER OTRO CASO NO PREVISTO ARRIBA
061200         WHEN OTHER
061300* PASA WS-PARRAFO A WCANCELA-PARRAFO
061400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
061500* FIJA 'SIGNALS ' EN WCANCELA-RECURSO
061600              MOVE 'SIGNALS '        TO WCANCELA-RECURSO
061700* FIJA 'READ' EN WCANCELA-OPERACION
061800              MOVE 'READ'            TO WCANCELA-OPERACION
061900* PASA FS-SIGNALS A WCANCELA-CODRET
062000              MOVE FS-SIGNALS        TO WCANCELA-CODRET
062100* FIJA 'ERROR EN READ' EN WCANCELA-MENSAJE
062200              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
062300* INVOCA EL PARRAFO 99999-CANCELO
062400              PERFORM 99999-CANCELO
062500     END-EVALUATE.
062600
062700 FIN-10210.
062800     EXIT.
062900
063000 10220-INCORPORO-SIGNAL.
063100*-------------------------
063200* TRADUCE LA CLASIFICACION DE RIESGO DE LA SEÑAL (BAJO/MEDIO/ALTO)
063300* A UN PORCENTAJE FIJO DE RIESGO, PARA NO TENER QUE VOLVER A
063400* CONSULTAR LOS 88-SIG-RISK-XXX EN CADA EVALUACION DE ASIGNACION
063500*-------------------------
063600* NO SE GUARDA EL SIMBOLO NI LOS PIPS DE LA SEÑAL PORQUE
063700*   ESTE PROGRAMA SOLO NECESITA PRECIO DE ENTRADA, NIVELES
063800
063900* SELECCIONA LA RAMA SEGUN EL VALOR SIGUIENTE
064000     EVALUATE TRUE
064100         WHEN SIG-RISK-LOW
064200* PASA 1.0 A WS-TS-RISK-PCT
064300              MOVE 1.0     TO WS-TS-RISK-PCT (IDX-CARGA)
064400         WHEN SIG-RISK-HIGH
064500* PASA 3.0 A WS-TS-RISK-PCT
064600              MOVE 3.0     TO WS-TS-RISK-PCT (IDX-CARGA)
064700* CUALQUIER OTRO CASO NO PREVISTO ARRIBA
064800         WHEN OTHER
064900* PASA 2.0 A WS-TS-RISK-PCT
065000              MOVE 2.0     TO WS-TS-RISK-PCT (IDX-CARGA)
065100     END-EVALUATE.
065200
065300* PASA SIG-ENTRY-PRICE A WS-TS-ENTRY-PRICE
065400     MOVE SIG-ENTRY-PRICE      TO WS-TS-ENTRY-PRICE (IDX-CARGA).
065500* PASA SIG-HIGHEST-TP A WS-TS-HIGHEST-TP
065600     MOVE SIG-HIGHEST-TP       TO WS-TS-HIGHEST-TP (IDX-CARGA).
065700* PASA SIG-TP1 A WS-TS-TP
065800     MOVE SIG-TP1                    TO WS-TS-TP (IDX-CARGA 1).
065900* PASA SIG-TP2 A WS-TS-TP
066000     MOVE SIG-TP2                    TO WS-TS-TP (IDX-CARGA 2).
066100* PASA SIG-TP3 A WS-TS-TP
066200     MOVE SIG-TP3                    TO WS-TS-TP (IDX-CARGA 3).
066300* PASA SIG-TP4 A WS-TS-TP
066400     MOVE SIG-TP4                    TO WS-TS-TP (IDX-CARGA 4).
066500* PASA SIG-TP5 A WS-TS-TP
066600     MOVE SIG-TP5                    TO WS-TS-TP (IDX-CARGA 5).
066700* PASA SIG-TP6 A WS-TS-TP
066800     MOVE SIG-TP6                    TO WS-TS-TP (IDX-CARGA 6).
066900
067000* SUMA 1 AL CONTADOR WS-CANT-SIGNALS
067100     ADD 1                           TO WS-CANT-SIGNALS.
067200
067300* REPOSICIONA EL INDICE IDX-CARGA
067400     SET IDX-CARGA UP BY 1.
067500
067600* INVOCA EL PARRAFO 10210-READ-SIGNALS
067700     PERFORM 10210-READ-SIGNALS.
067800
067900 FIN-10220.
068000     EXIT.
068100
068200 20000-EVALUO-BASELINE.
068300*------------------------
068400* LINEA BASE FIJA 50-20-10-10-10-0, INFORMADA COMO PISO DE
068500* COMPARACION PARA LA MEJORA DE LA ESTRATEGIA RECOMENDADA. ES
068600* LA REPARTICION QUE USABA LA MESA ANTES DE ESTE PROGRAMA Y SE
068700* MANTIENE FIJA PARA QUE LA MEJORA % TENGA SIEMPRE EL MISMO PISO
068800*------------------------
068900* SI ALGUN DIA LA MESA CAMBIA LA REPARTICION DE REFERENCIA,
069000*   ALCANZA CON TOCAR LOS SEIS MOVE DE ESTE PARRAFO; EL
069100
069200* PASA 50 A WSTRAT-TP1-PCT
069300     MOVE 50   TO WSTRAT-TP1-PCT OF WS-CAND-RESULT.
069400* PASA 20 A WSTRAT-TP2-PCT
069500     MOVE 20   TO WSTRAT-TP2-PCT OF WS-CAND-RESULT.
069600* PASA 10 A WSTRAT-TP3-PCT
069700     MOVE 10   TO WSTRAT-TP3-PCT OF WS-CAND-RESULT.
069800* PASA 10 A WSTRAT-TP4-PCT
069900     MOVE 10   TO WSTRAT-TP4-PCT OF WS-CAND-RESULT.
070000* PASA 10 A WSTRAT-TP5-PCT
070100     MOVE 10   TO WSTRAT-TP5-PCT OF WS-CAND-RESULT.
070200* PASA 0 A WSTRAT-TP6-PCT
070300     MOVE 0    TO WSTRAT-TP6-PCT OF WS-CAND-RESULT.
070400
070500* LA LINEA BASE SE EVALUA CON EL MISMO PARRAFO QUE CUALQUIER
070600* CANDIDATA (40100), PORQUE SUS PORCENTAJES YA ESTAN CARGADOS
070700* EN WS-CAND-RESULT COMO SI FUERA UNA ASIGNACION MAS
070800
070900* INVOCA EL PARRAFO 40100-EVALUO-ASIGNACION-BASE
071000     PERFORM 40100-EVALUO-ASIGNACION-BASE.
071100
071200* PASA WS-CAND-RESULT A WS-BASE-RESULT
071300     MOVE WS-CAND-RESULT            TO WS-BASE-RESULT.
071400
071500 FIN-20000.
071600     EXIT.
071700
071800 30000-ENUMERO-A1.
071900*-------------------
072000* NIVEL 1 DE LA ENUMERACION EXHAUSTIVA. RECORRE TP1 EN PASOS DE 5.
072100* CADA VALOR DE WS-A1 DISPARA EL NIVEL 2 (30100) ACOTADO POR EL
072200* REMANENTE QUE QUEDA HASTA LLEGAR A 100.
072300*-------------------
072400* EL PASO DE 5 EN 5 REPRODUCE COMO OPERA REALMENTE LA MESA:
072500*   LAS ORDENES DE TOMA DE GANANCIA SE CARGAN EN MULTIPLOS
072600
072700* INVOCA EL PARRAFO 30100-ENUMERO-A2
072800     PERFORM 30100-ENUMERO-A2
072900       VARYING WS-A2 FROM 0 BY 5 UNTIL WS-A2 > (100 - WS-A1).
073000
073100 FIN-30000.
073200     EXIT.
073300
073400 30100-ENUMERO-A2.
073500*-------------------
073600* NIVEL 2. RECORRE TP2 EN PASOS DE 5, ACOTADO POR EL REMANENTE
073700* DESPUES DE RESTAR LO YA ASIGNADO A TP1.
073800*-------------------
073900* EL LIMITE SUPERIOR DEPENDE DE WS-A1, POR ESO NO SE PUEDE
074000*   FIJAR UN VALOR CONSTANTE COMO TOPE DE ESTE VARYING
074100
074200* INVOCA EL PARRAFO 30200-ENUMERO-A3
074300     PERFORM 30200-ENUMERO-A3
074400       VARYING WS-A3 FROM 0 BY 5
074500         UNTIL WS-A3 > (100 - WS-A1 - WS-A2).
074600
074700 FIN-30100.
074800     EXIT.
074900
075000 30200-ENUMERO-A3.
075100*-------------------
075200* NIVEL 3. RECORRE TP3 EN PASOS DE 5, ACOTADO POR EL REMANENTE
075300* DESPUES DE RESTAR LO YA ASIGNADO A TP1 Y TP2.
075400*-------------------
075500* LA MISMA LOGICA DEL NIVEL ANTERIOR, UN GRADO MAS ADENTRO
075600*   DE LA ENUMERACION; EL REMANENTE SE VA ACHICANDO A MEDIDA
075700
075800* INVOCA EL PARRAFO 30300-ENUMERO-A4
075900     PERFORM 30300-ENUMERO-A4
076000       VARYING WS-A4 FROM 0 BY 5
076100         UNTIL WS-A4 > (100 - WS-A1 - WS-A2 - WS-A3).
076200
076300 FIN-30200.
076400     EXIT.
076500
076600 30300-ENUMERO-A4.
076700*-------------------
076800* NIVEL 4 Y ULTIMO DE LA ENUMERACION. TP5 SE COMPLETA CON EL
076900* REMANENTE EXACTO (NO SE VUELVE A VARIAR PASO A PASO) Y TP6
077000* QUEDA SIEMPRE EN 0, PORQUE LA CARTERA NO OPERA UN SEXTO NIVEL
077100* DE TOMA DE GANANCIA. CADA TERNA A1-A5 ARMADA ACA ES UNA
077200* ASIGNACION CANDIDATA COMPLETA, LISTA PARA VALIDAR Y EVALUAR.
077300*-------------------
077400* SI VALSTR01 RECHAZA LA ASIGNACION, SIMPLEMENTE SE DESCARTA
077500*   Y NO SE EVALUA NI SE INTENTA INSERTAR EN NINGUNA TABLA
077600
077700* CALCULA WS-A5
077800     COMPUTE WS-A5 = 100 - WS-A1 - WS-A2 - WS-A3 - WS-A4.
077900
078000* PASA WS-A1 A WSTRAT-TP1-PCT
078100     MOVE WS-A1               TO WSTRAT-TP1-PCT OF WS-CAND-RESULT.
078200* PASA WS-A2 A WSTRAT-TP2-PCT
078300     MOVE WS-A2               TO WSTRAT-TP2-PCT OF WS-CAND-RESULT.
078400* PASA WS-A3 A WSTRAT-TP3-PCT
078500     MOVE WS-A3               TO WSTRAT-TP3-PCT OF WS-CAND-RESULT.
078600* PASA WS-A4 A WSTRAT-TP4-PCT
078700     MOVE WS-A4               TO WSTRAT-TP4-PCT OF WS-CAND-RESULT.
078800* PASA WS-A5 A WSTRAT-TP5-PCT
078900     MOVE WS-A5               TO WSTRAT-TP5-PCT OF WS-CAND-RESULT.
079000* PASA 0 A WSTRAT-TP6-PCT
079100     MOVE 0                   TO WSTRAT-TP6-PCT OF WS-CAND-RESULT.
079200
079300* LA VALIDACION DE LA ASIGNACION (REGLA U1: SUMA 100, TODOS LOS
079400* PORCENTAJES ENTRE 0 Y 100) SE DELEGA EN VALSTR01 PARA QUE
079500* TODOS LOS PROGRAMAS DE LA CARTERA COMPARTAN LA MISMA REGLA
079600
079700* INVOCA LA RUTINA COMPARTIDA DEL SHOP
079800     CALL 'VALSTR01' USING WS-CAND-RESULT.
079900
080000* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
080100     IF WSTRAT-VALID-SI OF WS-CAND-RESULT
080200* INVOCA EL PARRAFO 40200-EVALUO-ASIGNACION-CAND
080300        PERFORM 40200-EVALUO-ASIGNACION-CAND
080400* INVOCA EL PARRAFO 50000-MANTENGO-TOP-N
080500        PERFORM 50000-MANTENGO-TOP-N
080600* INVOCA EL PARRAFO 60000-MANTENGO-MEJOR-WR
080700        PERFORM 60000-MANTENGO-MEJOR-WR
080800     END-IF.
080900
081000 FIN-30300.
081100     EXIT.
081200
081300 40100-EVALUO-ASIGNACION-BASE.
081400*-------------------------------
081500* LA LINEA BASE SE EVALUA CON EL MISMO PARRAFO QUE UNA CANDIDATA
081600* CUALQUIERA, PORQUE SUS PORCENTAJES YA ESTAN EN WS-CAND-RESULT
081700*-------------------------------
081800* SE MANTIENE COMO PARRAFO APARTE PARA QUE SE LEA CLARO EN EL
081900*   00000-CUERPO-PRINCIPAL QUE LA LINEA BASE Y LAS CANDIDATAS
082000
082100* INVOCA EL PARRAFO 40200-EVALUO-ASIGNACION-CAND
082200     PERFORM 40200-EVALUO-ASIGNACION-CAND.
082300
082400 FIN-40100.
082500     EXIT.
082600
082700 40200-EVALUO-ASIGNACION-CAND.
082800*-------------------------------
082900* RECORRE TODO EL HISTORICO DE SEÑALES CARGADO EN MEMORIA BAJO LA
083000* ASIGNACION CANDIDATA ACTUAL Y ACUMULA GANANCIA TOTAL, ACIERTOS
083100* Y PERDIDAS. ESTE ES EL PARRAFO QUE SE REPITE POR CADA UNA DE
083200* LAS MILES DE ASIGNACIONES QUE GENERA LA ENUMERACION.
083300*-------------------------------
083400* ESTE ES EL PARRAFO QUE MAS SE EJECUTA EN TODA LA CORRIDA:
083500*   UNA VEZ POR CADA ASIGNACION VALIDA QUE GENERA LA ENUMERACION
083600
083700* PASA 0 A WSTRAT-TOTAL-PL
083800     MOVE 0                 TO WSTRAT-TOTAL-PL OF WS-CAND-RESULT.
083900* PASA 0 A WSTRAT-WINS
084000     MOVE 0                 TO WSTRAT-WINS OF WS-CAND-RESULT.
084100* PASA 0 A WSTRAT-LOSSES
084200     MOVE 0                 TO WSTRAT-LOSSES OF WS-CAND-RESULT.
084300
084400* INVOCA EL PARRAFO 40210-EVALUO-PORTFOLIO-CAND
084500     PERFORM 40210-EVALUO-PORTFOLIO-CAND
084600      VARYING IDX-SIG FROM 1 BY 1 UNTIL IDX-SIG > WS-CANT-SIGNALS.
084700
084800* INVOCA EL PARRAFO 40900-CALCULO-WIN-RATE-CAND
084900     PERFORM 40900-CALCULO-WIN-RATE-CAND.
085000
085100* SUMA 1 AL CONTADOR WS-EVALUADAS
085200     ADD 1                          TO WS-EVALUADAS.
085300
085400 FIN-40200.
085500     EXIT.
085600
085700 40210-EVALUO-PORTFOLIO-CAND.
085800*-------------------------------
085900* PROFIT DE UNA SEÑAL PUNTUAL BAJO LA ASIGNACION CANDIDATA Y SU
086000* CLASIFICACION COMO ACIERTO O PERDIDA (EMPATE EN 0 NO CUENTA
086100* PARA NINGUNO DE LOS DOS CONTADORES)
086200*-------------------------------
086300* UNA SEÑAL CON PROFIT EXACTO 0 NO SUMA NI A ACIERTOS NI A
086400*   PERDIDAS; SOLO CUENTA PARA EL TOTAL DE SEÑALES DEL
086500
086600* INVOCA EL PARRAFO 40300-PROFIT-SE
086700     PERFORM 40300-PROFIT-SEÑAL-CAND.
086800
086900* ACUMULA WS-EV-PROFIT EN WSTRAT-TOTAL-PL
087000     ADD WS-EV-PROFIT       TO WSTRAT-TOTAL-PL OF WS-CAND-RESULT.
087100
087200* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
087300     IF WS-EV-PROFIT > 0
087400* SUMA 1 AL CONTADOR WSTRAT-WINS
087500        ADD 1                TO WSTRAT-WINS OF WS-CAND-RESULT
087600* CASO CONTRARIO AL DE ARRIBA
087700     ELSE
087800* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
087900        IF WS-EV-PROFIT < 0
088000* SUMA 1 AL CONTADOR WSTRAT-LOSSES
088100           ADD 1             TO WSTRAT-LOSSES OF WS-CAND-RESULT
088200        END-IF
088300     END-IF.
088400
088500 FIN-40210.
088600     EXIT.
088700
088800 40300-PROFIT-SEÑAL-CAND.
088900*--------------------------
089000* PROFIT DE UNA SEÑAL BAJO LA ASIGNACION CANDIDATA (REGLA U2).
089100* EL ORDEN DE LAS CONDICIONES IMPORTA: PRIMERO SE PREGUNTA SI LA
089200* SEÑAL TOCO STOP-LOSS (HIGHEST-TP = 0), PORQUE ESE CASO DEBE
089300* DAR SIEMPRE -RIESGO% AUNQUE EL PRECIO DE ENTRADA TAMBIEN VENGA
089400* EN CERO; RECIEN DESPUES SE DESCARTA POR ENTRY-PRICE EN CERO
089500* PARA LAS SEÑALES QUE SI TUVIERON ALGUN TP.
089600*--------------------------
089700* CUALQUIER CAMBIO A ESTA REGLA DEBE REVISARSE TAMBIEN CONTRA
089800*   EL CALCULO DE SEÑAL VIVA DE SIGPL01, PORQUE LA MESA ESPERA
089900
090000* PASA 0 A WS-EV-PROFIT
090100     MOVE 0                         TO WS-EV-PROFIT.
090200
090300* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
090400     IF WS-TS-HIGHEST-TP (IDX-SIG) = 0
090500* CALCULA WS-EV-PROFIT
090600        COMPUTE WS-EV-PROFIT ROUNDED =
090700           0 - WS-TS-RISK-PCT (IDX-SIG)
090800* CASO CONTRARIO AL DE ARRIBA
090900     ELSE
091000* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
091100        IF WS-TS-ENTRY-PRICE (IDX-SIG) = 0
091200* NO HACE NADA: EL CASO YA QUEDO CUBIERTO
091300           CONTINUE
091400* CASO CONTRARIO AL DE ARRIBA
091500        ELSE
091600* INVOCA EL PARRAFO 40310-SUMO-NIVELES-CAND
091700           PERFORM 40310-SUMO-NIVELES-CAND
091800             VARYING WS-EV-IDX-TP FROM 1 BY 1
091900               UNTIL WS-EV-IDX-TP > WS-TS-HIGHEST-TP (IDX-SIG)
092000        END-IF
092100     END-IF.
092200
092300 FIN-40300.
092400     EXIT.
092500
092600 40310-SUMO-NIVELES-CAND.
092700*--------------------------
092800* SUMA EL APORTE DE CADA NIVEL DE TP TOCADO (1 A HIGHEST-TP) AL
092900* PROFIT DE LA SEÑAL, PONDERADO POR EL PORCENTAJE ASIGNADO A ESE
093000* NIVEL EN LA CANDIDATA Y POR EL RIESGO DE LA SEÑAL
093100*--------------------------
093200* SI UN NIVEL DE TP NO FUE TOCADO (VALOR EN CERO) SIMPLEMENTE
093300*   NO APORTA NADA AL PROFIT DE LA SEÑAL EN ESE NIVEL
093400
093500* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
093600     IF WS-TS-TP (IDX-SIG WS-EV-IDX-TP) NOT = 0
093700* CALCULA WS-EV-DIFERENCIA
093800        COMPUTE WS-EV-DIFERENCIA =
093900           WS-TS-TP (IDX-SIG WS-EV-IDX-TP)
094000              - WS-TS-ENTRY-PRICE (IDX-SIG)
094100
094200* INVOCA EL PARRAFO 40315-VALOR-ABSOLUTO-CAND
094300        PERFORM 40315-VALOR-ABSOLUTO-CAND
094400
094500* EL MOVIMIENTO % SE EXPRESA SOBRE EL PRECIO DE ENTRADA, IGUAL
094600* QUE EN SIGPL01, PARA QUE LOS DOS PROGRAMAS MIDAN LA MISMA
094700* MAGNITUD DE MOVIMIENTO DE PRECIO
094800
094900* CALCULA WS-EV-MOVE-PCT
095000        COMPUTE WS-EV-MOVE-PCT ROUNDED =
095100           WS-EV-DIFERENCIA-ABS
095200              / WS-TS-ENTRY-PRICE (IDX-SIG) * 100
095300
095400* LA CONSTANTE 500 Y LA DIVISION POR RIESGO/100 REPRODUCEN LA
095500* MISMA FORMULA DE PONDERACION QUE SIGPL01 USA PARA EL PROFIT DE
095600* UNA SEÑAL VIVA, PARA QUE AMBOS PROGRAMAS SEAN COMPARABLES
095700
095800* CALCULA WS-EV-PORC
095900        COMPUTE WS-EV-PORC ROUNDED =
096000           WS-EV-MOVE-PCT * 500
096100              * WSTRAT-ALLOC-PCT OF WS-CAND-RESULT (WS-EV-IDX-TP)
096200              * (WS-TS-RISK-PCT (IDX-SIG) / 100) / 100
096300
096400* ACUMULA WS-EV-PORC EN WS-EV-PROFIT
096500        ADD WS-EV-PORC              TO WS-EV-PROFIT
096600     END-IF.
096700
096800 FIN-40310.
096900     EXIT.
097000
097100 40315-VALOR-ABSOLUTO-CAND.
097200*-----------------------------
097300* VALOR ABSOLUTO DE WS-EV-DIFERENCIA POR TEST DE SIGNO, SIN USAR
097400* FUNCIONES INTRINSECAS (NO DISPONIBLES EN EL COMPILADOR DEL SHOP)
097500*-----------------------------
097600* EL COMPILADOR DEL SHOP NO TRAE ABS, POR ESO EL TEST MANUAL
097700*   DE SIGNO SE REPITE EN VARIOS PROGRAMAS DE LA CARTERA
097800
097900* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
098000     IF WS-EV-DIFERENCIA < 0
098100* CALCULA WS-EV-DIFERENCIA-ABS
098200        COMPUTE WS-EV-DIFERENCIA-ABS = 0 - WS-EV-DIFERENCIA
098300* CASO CONTRARIO AL DE ARRIBA
098400     ELSE
098500* PASA WS-EV-DIFERENCIA A WS-EV-DIFERENCIA-ABS
098600        MOVE WS-EV-DIFERENCIA           TO WS-EV-DIFERENCIA-ABS
098700     END-IF.
098800
098900 FIN-40315.
099000     EXIT.
099100
099200 40900-CALCULO-WIN-RATE-CAND.
099300*-------------------------------
099400* WIN-RATE % DE LA ASIGNACION CANDIDATA SOBRE EL TOTAL DE SEÑALES
099500* DEL HISTORICO (NO SOBRE ACIERTOS + PERDIDAS, PARA QUE LOS
099600* EMPATES EN 0 CUENTEN EN CONTRA DEL PORCENTAJE)
099700*-------------------------------
099800* SE DIVIDE SOBRE EL TOTAL DE SEÑALES CARGADAS, NO SOBRE LA
099900*   SUMA DE ACIERTOS MAS PERDIDAS, PARA QUE LOS EMPATES EN
100000
100100* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
100200     IF WS-CANT-SIGNALS = 0
100300* PASA 0 A WSTRAT-WIN-RATE
100400        MOVE 0    TO WSTRAT-WIN-RATE OF WS-CAND-RESULT
100500* CASO CONTRARIO AL DE ARRIBA
100600     ELSE
100700* CALCULA WSTRAT-WIN-RATE
100800        COMPUTE WSTRAT-WIN-RATE OF WS-CAND-RESULT ROUNDED =
100900           WSTRAT-WINS OF WS-CAND-RESULT / WS-CANT-SIGNALS * 100
101000     END-IF.
101100
101200 FIN-40900.
101300     EXIT.
101400
101500 50000-MANTENGO-TOP-N.
101600*------------------------
101700* INSERTA LA CANDIDATA EN LA TABLA DE TOP-10 SI SU GANANCIA TOTAL
101800* SUPERA A LA PEOR DEL TOP O SI LA TABLA AUN NO ESTA COMPLETA.
101900* MIENTRAS LA TABLA NO LLEGO A 10 ELEMENTOS, TODA CANDIDATA
102000* VALIDA ENTRA; DESPUES SOLO ENTRA SI DESPLAZA A LA POSICION 10.
102100*------------------------
102200* LA COMPARACION SOLO MIRA GANANCIA TOTAL, NUNCA WIN-RATE,
102300*   PORQUE EL TOP-N DE ESTE REPORTE ES POR GANANCIA; EL MEJOR
102400
102500* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
102600     IF WS-CANT-TOP < CTE-TOP-N
102700* SUMA 1 AL CONTADOR WS-CANT-TOP
102800        ADD 1                       TO WS-CANT-TOP
102900* REPOSICIONA EL INDICE IDX-TOP
103000        SET IDX-TOP TO WS-CANT-TOP
103100* PASA WS-CAND-RESULT A WS-TOP-RESULT
103200        MOVE WS-CAND-RESULT         TO WS-TOP-RESULT (IDX-TOP)
103300* INVOCA EL PARRAFO 50100-REORDENO-TOP-N
103400        PERFORM 50100-REORDENO-TOP-N
103500* CASO CONTRARIO AL DE ARRIBA
103600     ELSE
103700* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
103800        IF WSTRAT-TOTAL-PL OF WS-CAND-RESULT >
103900           WSTRAT-TOTAL-PL OF WS-TOP-RESULT (CTE-TOP-N)
104000* PASA WS-CAND-RESULT A WS-TOP-RESULT
104100           MOVE WS-CAND-RESULT      TO WS-TOP-RESULT (CTE-TOP-N)
104200* INVOCA EL PARRAFO 50100-REORDENO-TOP-N
104300           PERFORM 50100-REORDENO-TOP-N
104400        END-IF
104500     END-IF.
104600
104700 FIN-50000.
104800     EXIT.
104900
105000 50100-REORDENO-TOP-N.
105100*------------------------
105200* INTERCAMBIO DE BURBUJA DESCENDENTE POR GANANCIA TOTAL, IGUAL AL
105300* IDIOMA DE 20220-ORDENO-TABLA-VXV. SE REPITE HASTA UNA PASADA
105400* SIN CAMBIOS, PORQUE LA TABLA SOLO TIENE 10 ELEMENTOS Y EL COSTO
105500* DE LA BURBUJA ES DESPRECIABLE FRENTE AL DE LA ENUMERACION
105600*------------------------
105700* DIEZ ELEMENTOS COMO MUCHO, POR ESO NO HIZO FALTA UN METODO
105800*   DE ORDENAMIENTO MAS SOFISTICADO QUE LA BURBUJA CLASICA
105900
106000* ACTIVA EL INDICADOR 88-HUBO-CAMBIO-SI
106100     SET 88-HUBO-CAMBIO-SI          TO TRUE.
106200
106300* INVOCA EL PARRAFO 50110-PASADA-BURBUJA
106400     PERFORM 50110-PASADA-BURBUJA
106500       UNTIL NOT 88-HUBO-CAMBIO-SI.
106600
106700 FIN-50100.
106800     EXIT.
106900
107000 50110-PASADA-BURBUJA.
107100*------------------------
107200* UNA PASADA COMPLETA DE COMPARACIONES ADYACENTES SOBRE LOS
107300* ELEMENTOS ACTUALMENTE OCUPADOS DE LA TABLA DE TOP-N
107400*------------------------
107500* SE REPITE ESTE PARRAFO DESDE 50100 HASTA UNA PASADA LIMPIA
107600*   SIN INTERCAMBIOS, QUE ES LA CONDICION DE TABLA ORDENADA
107700
107800* FIJA 'N' EN HUBO-CAMBIO
107900     MOVE 'N'                       TO HUBO-CAMBIO.
108000
108100* INVOCA EL PARRAFO 50120-COMPARO-ADYACENTES
108200     PERFORM 50120-COMPARO-ADYACENTES
108300       VARYING WS-IDX-BUBBLE FROM 1 BY 1
108400         UNTIL WS-IDX-BUBBLE > (WS-CANT-TOP - 1).
108500
108600 FIN-50110.
108700     EXIT.
108800
108900 50120-COMPARO-ADYACENTES.
109000*----------------------------
109100* SI EL ELEMENTO SIGUIENTE TIENE MAYOR GANANCIA TOTAL QUE EL
109200* ACTUAL, SE INTERCAMBIAN AMBOS Y SE MARCA EL CAMBIO PARA QUE
109300* 50110 REPITA LA PASADA
109400*----------------------------
109500* WS-SWAP-ELEM TIENE EL MISMO ANCHO QUE UN WS-TOP-RESULT PARA
109600*   PODER GUARDAR TEMPORALMENTE UN ELEMENTO ENTERO DURANTE EL
109700
109800* REPOSICIONA EL INDICE IDX-TOP
109900     SET IDX-TOP TO WS-IDX-BUBBLE.
110000
110100* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
110200     IF WSTRAT-TOTAL-PL OF WS-TOP-RESULT (IDX-TOP) <
110300        WSTRAT-TOTAL-PL OF WS-TOP-RESULT (IDX-TOP + 1)
110400* PASA WS-TOP-RESULT (IDX-TOP) A WS-SWAP-ELEM
110500        MOVE WS-TOP-RESULT (IDX-TOP)      TO WS-SWAP-ELEM
110600        MOVE WS-TOP-RESULT (IDX-TOP+1) TO WS-TOP-RESULT (IDX-TOP)
110700* PASA WS-SWAP-ELEM A WS-TOP-RESULT
110800        MOVE WS-SWAP-ELEM          TO WS-TOP-RESULT (IDX-TOP + 1)
110900* ACTIVA EL INDICADOR 88-HUBO-CAMBIO-SI
111000        SET 88-HUBO-CAMBIO-SI             TO TRUE
111100     END-IF.
111200
111300 FIN-50120.
111400     EXIT.
111500
111600 60000-MANTENGO-MEJOR-WR.
111700*---------------------------
111800* CONSERVA LA PRIMERA ASIGNACION QUE ALCANCE EL MEJOR WIN-RATE
111900* VISTO HASTA EL MOMENTO (EMPATES CONSERVAN LA PRIMERA, POR ESO
112000* LA COMPARACION ES ESTRICTAMENTE MAYOR Y NO MAYOR O IGUAL)
112100*---------------------------
112200* SI DOS ASIGNACIONES EMPATAN EN WIN-RATE, GANA LA QUE SE
112300*   EVALUO PRIMERO, POR EL ORDEN EN QUE RECORRE LA ENUMERACION
112400
112500* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
112600     IF WSTRAT-WIN-RATE OF WS-CAND-RESULT >
112700        WSTRAT-WIN-RATE OF WS-MWR-RESULT
112800* PASA WS-CAND-RESULT A WS-MWR-RESULT
112900        MOVE WS-CAND-RESULT          TO WS-MWR-RESULT
113000     END-IF.
113100
113200 FIN-60000.
113300     EXIT.
113400
113500 40000-IMPRIME-REPORTE.
113600*------------------------
113700* ARMA EL REPORTE COMPLETO: TITULO, LINEA BASE, TOP-10, MEJOR
113800* WIN-RATE Y ESTRATEGIA RECOMENDADA, EN ESE ORDEN
113900*------------------------
114000* TODO EL REPORTE SALE EN UNA UNICA CORRIDA DE ESCRITURA, SIN
114100*   REABRIR NI RELEER NADA, PORQUE TODOS LOS DATOS YA ESTAN
114200
114300* INVOCA EL PARRAFO 40010-IMPRIME-TITULOS
114400     PERFORM 40010-IMPRIME-TITULOS.
114500* INVOCA EL PARRAFO 40020-IMPRIME-BASELINE
114600     PERFORM 40020-IMPRIME-BASELINE.
114700* INVOCA EL PARRAFO 40030-IMPRIME-TOP-N
114800     PERFORM 40030-IMPRIME-TOP-N
114900       VARYING IDX-TOP FROM 1 BY 1 UNTIL IDX-TOP > WS-CANT-TOP.
115000* INVOCA EL PARRAFO 40040-IMPRIME-MEJOR-WR
115100     PERFORM 40040-IMPRIME-MEJOR-WR.
115200* INVOCA EL PARRAFO 40050-IMPRIME-RECOMENDADA
115300     PERFORM 40050-IMPRIME-RECOMENDADA.
115400
115500 FIN-40000.
115600     EXIT.
115700
115800 40010-IMPRIME-TITULOS.
115900*------------------------
116000* ENCABEZADO DEL REPORTE CON FECHA DE CORRIDA Y NUMERO DE HOJA
116100*------------------------
116200* NO HAY SALTO DE HOJA EN ESTE REPORTE PORQUE SIEMPRE ENTRA EN
116300*   UNA UNICA HOJA: LINEA BASE, TOP-10 Y RECOMENDADA
116400
116500* SUMA 1 AL CONTADOR WS-HOJA
116600     ADD 1                          TO WS-HOJA.
116700
116800* PASA SPACES A WS-OPTLIN-LINEA
116900     MOVE SPACES                    TO WS-OPTLIN-LINEA.
117000     MOVE 'REPORTE DE OPTIMIZACION DE ESTRATEGIA - OPTIM-REPORT'
117100                                     TO OHDR-TITULO.
117200* FIJA 'FECHA: ' EN OHDR-FECHA-LIT
117300     MOVE 'FECHA: '                 TO OHDR-FECHA-LIT.
117400* PASA WS-FECHA-IMPRESA A OHDR-FECHA
117500     MOVE WS-FECHA-IMPRESA          TO OHDR-FECHA.
117600* FIJA 'HOJA:' EN OHDR-HOJA-LIT
117700     MOVE 'HOJA:'                   TO OHDR-HOJA-LIT.
117800* PASA WS-HOJA A OHDR-HOJA
117900     MOVE WS-HOJA                   TO OHDR-HOJA.
118000* INVOCA EL PARRAFO 45000-WRITE-OPTRPT
118100     PERFORM 45000-WRITE-OPTRPT.
118200
118300 FIN-40010.
118400     EXIT.
118500
118600 40020-IMPRIME-BASELINE.
118700*------------------------
118800* GANANCIA TOTAL, WIN-RATE Y ACIERTOS/PERDIDAS DE LA LINEA BASE,
118900* SEGUIDOS DE LOS ENCABEZADOS DE COLUMNA DE LA TABLA DE TOP-N
119000*------------------------
119100* LOS ENCABEZADOS DE COLUMNA SE IMPRIMEN ACA PARA QUE QUEDEN
119200*   INMEDIATAMENTE ANTES DE LA PRIMERA FILA DEL TOP-N
119300
119400* PASA SPACES A WS-OPTLIN-LINEA
119500     MOVE SPACES                    TO WS-OPTLIN-LINEA.
119600* FIJA 'BASELINE 50-20-10-10-10' EN OLBL-ETIQUETA
119700     MOVE 'BASELINE 50-20-10-10-10' TO OLBL-ETIQUETA.
119800* PASA WSTRAT-TOTAL-PL OF WS-BASE-R A OLBL-VALOR
119900     MOVE WSTRAT-TOTAL-PL OF WS-BASE-RESULT TO OLBL-VALOR.
120000* INVOCA EL PARRAFO 45000-WRITE-OPTRPT
120100     PERFORM 45000-WRITE-OPTRPT.
120200
120300* PASA SPACES A WS-OPTLIN-LINEA
120400     MOVE SPACES                    TO WS-OPTLIN-LINEA.
120500* FIJA 'BASELINE WIN RATE %' EN OLBL-ETIQUETA
120600     MOVE 'BASELINE WIN RATE %'     TO OLBL-ETIQUETA.
120700* PASA WSTRAT-WIN-RATE OF WS-BASE-R A OLBL-VALOR
120800     MOVE WSTRAT-WIN-RATE OF WS-BASE-RESULT TO OLBL-VALOR.
120900* INVOCA EL PARRAFO 45000-WRITE-OPTRPT
121000     PERFORM 45000-WRITE-OPTRPT.
121100
121200* PASA SPACES A WS-OPTLIN-LINEA
121300     MOVE SPACES                    TO WS-OPTLIN-LINEA.
121400* FIJA 'BASELINE WINS/LOSSES' EN OTXT-ETIQUETA
121500     MOVE 'BASELINE WINS/LOSSES'    TO OTXT-ETIQUETA.
121600* ARMA EL CAMPO DE SALIDA POR CONCATENACION
121700     STRING WSTRAT-WINS OF WS-BASE-RESULT DELIMITED BY SIZE
121800            ' / '                        DELIMITED BY SIZE
121900            WSTRAT-LOSSES OF WS-BASE-RESULT DELIMITED BY SIZE
122000       INTO OTXT-VALOR
122100     END-STRING.
122200* INVOCA EL PARRAFO 45000-WRITE-OPTRPT
122300     PERFORM 45000-WRITE-OPTRPT.
122400
122500* PASA SPACES A WS-OPTLIN-LINEA
122600     MOVE SPACES                    TO WS-OPTLIN-LINEA.
122700* FIJA 'CAP' EN OCAP-RANK
122800     MOVE 'CAP'                     TO OCAP-RANK.
122900* FIJA 'ALLOCATION' EN OCAP-ALLOC
123000     MOVE 'ALLOCATION'              TO OCAP-ALLOC.
123100* FIJA 'TOTAL P/L' EN OCAP-TOTPL
123200     MOVE 'TOTAL P/L'               TO OCAP-TOTPL.
123300* FIJA 'IMPROV %' EN OCAP-IMPROV
123400     MOVE 'IMPROV %'                TO OCAP-IMPROV.
123500* FIJA 'WIN RATE' EN OCAP-WINRATE
123600     MOVE 'WIN RATE'                TO OCAP-WINRATE.
123700* INVOCA EL PARRAFO 45000-WRITE-OPTRPT
123800     PERFORM 45000-WRITE-OPTRPT.
123900
124000 FIN-40020.
124100     EXIT.
124200
124300 40030-IMPRIME-TOP-N.
124400*----------------------
124500* UN RENGLON POR CADA PUESTO DEL TOP-N, CON LA ASIGNACION EN
124600* FORMATO TP1-TP2-TP3-TP4-TP5-TP6, GANANCIA TOTAL, MEJORA % SOBRE
124700* LA LINEA BASE Y WIN-RATE
124800*----------------------
124900* EL FORMATO TP1-TP2-TP3-TP4-TP5-TP6 ES EL MISMO QUE USA LA
125000*   MESA EN SUS PLANILLAS PARA DESCRIBIR UNA ESTRATEGIA
125100
125200* INVOCA EL PARRAFO 40031-CALCULO-MEJORA
125300     PERFORM 40031-CALCULO-MEJORA.
125400
125500* PASA SPACES A WS-OPTLIN-LINEA
125600     MOVE SPACES                    TO WS-OPTLIN-LINEA.
125700* PASA IDX-TOP A OROW-RANK
125800     MOVE IDX-TOP                   TO OROW-RANK.
125900
126000* ARMA EL CAMPO DE SALIDA POR CONCATENACION
126100     STRING WSTRAT-TP1-PCT OF WS-TOP-RESULT (IDX-TOP)
126200                                  DELIMITED BY SIZE
126300            '-'                   DELIMITED BY SIZE
126400            WSTRAT-TP2-PCT OF WS-TOP-RESULT (IDX-TOP)
126500                                  DELIMITED BY SIZE
126600            '-'                   DELIMITED BY SIZE
126700            WSTRAT-TP3-PCT OF WS-TOP-RESULT (IDX-TOP)
126800                                  DELIMITED BY SIZE
126900            '-'                   DELIMITED BY SIZE
127000            WSTRAT-TP4-PCT OF WS-TOP-RESULT (IDX-TOP)
127100                                  DELIMITED BY SIZE
127200            '-'                   DELIMITED BY SIZE
127300            WSTRAT-TP5-PCT OF WS-TOP-RESULT (IDX-TOP)
127400                                  DELIMITED BY SIZE
127500            '-'                   DELIMITED BY SIZE
127600            WSTRAT-TP6-PCT OF WS-TOP-RESULT (IDX-TOP)
127700                                  DELIMITED BY SIZE
127800       INTO OROW-ALLOC
127900     END-STRING.
128000
128100     MOVE WSTRAT-TOTAL-PL OF WS-TOP-RESULT (IDX-TOP)
128200                                       TO OROW-TOTPL.
128300* PASA WS-IMPROV-PCT A OROW-IMPROV
128400     MOVE WS-IMPROV-PCT              TO OROW-IMPROV.
128500     MOVE WSTRAT-WIN-RATE OF WS-TOP-RESULT (IDX-TOP)
128600                                       TO OROW-WINRATE.
128700
128800* INVOCA EL PARRAFO 45000-WRITE-OPTRPT
128900     PERFORM 45000-WRITE-OPTRPT.
129000
129100 FIN-40030.
129200     EXIT.
129300
129400 40031-CALCULO-MEJORA.
129500*------------------------
129600* MEJORA % = (PLAN - BASELINE) / |BASELINE| * 100 ; 0 SI BASE = 0.
129700* SE USA EL VALOR ABSOLUTO DE LA BASE PARA QUE UNA LINEA BASE
129800* NEGATIVA NO INVIERTA EL SIGNO DE LA MEJORA
129900*------------------------
130000* SI LA BASE DIERA 0 Y NO SE CONTEMPLARA APARTE, LA DIVISION
130100*   POR CERO CORTARIA EL PROGRAMA; DE AHI EL IF POR SEPARADO
130200
130300* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
130400     IF WSTRAT-TOTAL-PL OF WS-BASE-RESULT = 0
130500* PASA 0 A WS-IMPROV-PCT
130600        MOVE 0                      TO WS-IMPROV-PCT
130700* CASO CONTRARIO AL DE ARRIBA
130800     ELSE
130900* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
131000        IF WSTRAT-TOTAL-PL OF WS-BASE-RESULT < 0
131100* CALCULA WS-BASE-PL-ABS
131200           COMPUTE WS-BASE-PL-ABS =
131300              0 - WSTRAT-TOTAL-PL OF WS-BASE-RESULT
131400* CASO CONTRARIO AL DE ARRIBA
131500        ELSE
131600           MOVE WSTRAT-TOTAL-PL OF WS-BASE-RESULT
131700                                  TO WS-BASE-PL-ABS
131800        END-IF
131900
132000* CALCULA WS-IMPROV-PCT
132100        COMPUTE WS-IMPROV-PCT ROUNDED =
132200           (WSTRAT-TOTAL-PL OF WS-TOP-RESULT (IDX-TOP)
132300              - WSTRAT-TOTAL-PL OF WS-BASE-RESULT)
132400           / WS-BASE-PL-ABS * 100
132500     END-IF.
132600
132700 FIN-40031.
132800     EXIT.
132900
133000 40040-IMPRIME-MEJOR-WR.
133100*------------------------
133200* WIN-RATE Y GANANCIA TOTAL DE LA MEJOR ASIGNACION POR ACIERTOS,
133300* QUE SE INFORMA APARTE PORQUE NO SIEMPRE ES EL RANK-1 DEL TOP-N
133400*------------------------
133500* NO SE REPITE LA ASIGNACION COMPLETA EN ESTE BLOQUE PORQUE
133600*   LA MESA SOLO QUIERE VER LA METRICA, NO EL REPARTO DE TP
133700
133800* PASA SPACES A WS-OPTLIN-LINEA
133900     MOVE SPACES                    TO WS-OPTLIN-LINEA.
134000* FIJA 'MEJOR POR WIN RATE' EN OLBL-ETIQUETA
134100     MOVE 'MEJOR POR WIN RATE'      TO OLBL-ETIQUETA.
134200* PASA WSTRAT-WIN-RATE OF WS-MWR-RE A OLBL-VALOR
134300     MOVE WSTRAT-WIN-RATE OF WS-MWR-RESULT  TO OLBL-VALOR.
134400* INVOCA EL PARRAFO 45000-WRITE-OPTRPT
134500     PERFORM 45000-WRITE-OPTRPT.
134600
134700* PASA SPACES A WS-OPTLIN-LINEA
134800     MOVE SPACES                    TO WS-OPTLIN-LINEA.
134900* FIJA 'SU TOTAL P/L' EN OLBL-ETIQUETA
135000     MOVE 'SU TOTAL P/L'            TO OLBL-ETIQUETA.
135100* PASA WSTRAT-TOTAL-PL OF WS-MWR-RE A OLBL-VALOR
135200     MOVE WSTRAT-TOTAL-PL OF WS-MWR-RESULT  TO OLBL-VALOR.
135300* INVOCA EL PARRAFO 45000-WRITE-OPTRPT
135400     PERFORM 45000-WRITE-OPTRPT.
135500
135600 FIN-40040.
135700     EXIT.
135800
135900 40050-IMPRIME-RECOMENDADA.
136000*-----------------------------
136100* LA ESTRATEGIA RECOMENDADA ES EL RANK-1 DEL TOP-N (MAYOR P/L),
136200* AGREGADA A PEDIDO DE LA MESA PARA NO TENER QUE LEER TODA LA
136300* TABLA CUANDO SOLO INTERESA LA MEJOR OPCION
136400*-----------------------------
136500* EL FORMATO TPn=nnn ES MAS EXPLICITO QUE EL GUION DEL TOP-N
136600*   PORQUE ESTE BLOQUE VA A QUEDAR SOLO, SIN LOS ENCABEZADOS
136700
136800* REPOSICIONA EL INDICE IDX-TOP
136900     SET IDX-TOP TO 1.
137000
137100* PASA SPACES A WS-OPTLIN-LINEA
137200     MOVE SPACES                    TO WS-OPTLIN-LINEA.
137300* FIJA 'ESTRATEGIA RECOMENDADA' EN OTXT-ETIQUETA
137400     MOVE 'ESTRATEGIA RECOMENDADA'  TO OTXT-ETIQUETA.
137500
137600* ARMA EL CAMPO DE SALIDA POR CONCATENACION
137700     STRING 'TP1='  WSTRAT-TP1-PCT OF WS-TOP-RESULT (IDX-TOP)
137800            ' TP2=' WSTRAT-TP2-PCT OF WS-TOP-RESULT (IDX-TOP)
137900            ' TP3=' WSTRAT-TP3-PCT OF WS-TOP-RESULT (IDX-TOP)
138000            ' TP4=' WSTRAT-TP4-PCT OF WS-TOP-RESULT (IDX-TOP)
138100            ' TP5=' WSTRAT-TP5-PCT OF WS-TOP-RESULT (IDX-TOP)
138200            ' TP6=' WSTRAT-TP6-PCT OF WS-TOP-RESULT (IDX-TOP)
138300            DELIMITED BY SIZE ALL
138400       INTO OTXT-VALOR
138500     END-STRING.
138600
138700* INVOCA EL PARRAFO 45000-WRITE-OPTRPT
138800     PERFORM 45000-WRITE-OPTRPT.
138900
139000* PASA SPACES A WS-OPTLIN-LINEA
139100     MOVE SPACES                    TO WS-OPTLIN-LINEA.
139200* FIJA 'P/L ESPERADO' EN OLBL-ETIQUETA
139300     MOVE 'P/L ESPERADO'            TO OLBL-ETIQUETA.
139400     MOVE WSTRAT-TOTAL-PL OF WS-TOP-RESULT (IDX-TOP)
139500                                     TO OLBL-VALOR.
139600* INVOCA EL PARRAFO 45000-WRITE-OPTRPT
139700     PERFORM 45000-WRITE-OPTRPT.
139800
139900 FIN-40050.
140000     EXIT.
140100
140200 45000-WRITE-OPTRPT.
140300*----------------------
140400* GRABACION UNITARIA DE UN RENGLON DEL REPORTE. NO SE MANEJA
140500* SALTO DE HOJA EN ESTE PROGRAMA PORQUE EL REPORTE SIEMPRE ENTRA
140600* EN UNA UNICA HOJA (LINEA BASE + TOP-10 + RECOMENDADA)
140700*----------------------
140800* CUALQUIER ERROR DE GRABACION ACA CORTA TODO EL BATCH, PORQUE
140900*   UN REPORTE INCOMPLETO PODRIA LLEVAR A UNA MALA DECISION
141000
141100* SUMA 1 AL CONTADOR WS-LINEA
141200     ADD 1                          TO WS-LINEA.
141300
141400* GRABA EL RENGLON EN EL ARCHIVO DE SALIDA
141500     WRITE REG-OPTRPT-FD           FROM WS-OPTLIN-LINEA.
141600
141700* SELECCIONA LA RAMA SEGUN EL VALOR SIGUIENTE
141800     EVALUATE FS-OPTRPT
141900* CASO CODIGO '00'
142000         WHEN '00'
142100* SUMA 1 AL CONTADOR WS-GRABADOS-OPTRPT
142200              ADD 1                 TO WS-GRABADOS-OPTRPT
142300* CUALQUIER OTRO CASO NO PREVISTO ARRIBA
142400         WHEN OTHER
142500* FIJA '45000-WRITE-OPTRPT' EN WCANCELA-PARRAFO
142600              MOVE '45000-WRITE-OPTRPT'  TO WCANCELA-PARRAFO
142700* FIJA 'OPTRPT  ' EN WCANCELA-RECURSO
142800              MOVE 'OPTRPT  '        TO WCANCELA-RECURSO
142900* FIJA 'WRITE' EN WCANCELA-OPERACION
143000              MOVE 'WRITE'           TO WCANCELA-OPERACION
143100* PASA FS-OPTRPT A WCANCELA-CODRET
143200              MOVE FS-OPTRPT         TO WCANCELA-CODRET
143300* PASA WS-OPTLIN-LINEA A WCANCELA-MENSAJE
143400              MOVE WS-OPTLIN-LINEA   TO WCANCELA-MENSAJE
143500* INVOCA EL PARRAFO 99999-CANCELO
143600              PERFORM 99999-CANCELO
143700     END-EVALUATE.
143800
143900 FIN-45000.
144000     EXIT.
144100
144200 90000-FINALIZO.
144300*-----------------
144400* TOTALES DE CONTROL POR CONSOLA (SEÑALES LEIDAS, ASIGNACIONES
144500* EVALUADAS Y LINEAS GRABADAS), IGUAL QUE EN LOS DEMAS BATCH DE
144600* LA CARTERA, PARA QUE OPERACIONES PUEDA CUADRAR LA CORRIDA
144700*-----------------
144800* ESTOS TOTALES SON LOS QUE OPERACIONES REVISA CONTRA EL
144900*   ARCHIVO DE ENTRADA PARA CONFIRMAR QUE LA CORRIDA PROCESO
145000
145100     DISPLAY ' '.
145200     DISPLAY '****************************************'.
145300     DISPLAY 'TOTALES DE CONTROL PGM: OPTSTR01         '.
145400     DISPLAY '****************************************'.
145500     DISPLAY '* SEÑALES LEIDAS       : ' WS-LEIDOS-SIGNALS.
145600     DISPLAY '* ASIGNACIONES EVALUADAS: ' WS-EVALUADAS.
145700     DISPLAY '* LINEAS GRABADAS      : ' WS-GRABADOS-OPTRPT.
145800     DISPLAY '****************************************'.
145900     DISPLAY ' '.
146000
146100* INVOCA EL PARRAFO 91000-CIERRO-ARCHIVOS
146200     PERFORM 91000-CIERRO-ARCHIVOS.
146300
146400 FIN-90000.
146500     EXIT.
146600
146700 91000-CIERRO-ARCHIVOS.
146800*------------------------
146900* CIERRA UNICAMENTE LOS ARCHIVOS QUE QUEDARON ABIERTOS, PARA QUE
147000* ESTE PARRAFO SEA SEGURO DE LLAMAR TANTO DESDE EL FINAL NORMAL
147100* COMO DESDE UNA CANCELACION A MITAD DE CORRIDA
147200*------------------------
147300* SE CONSULTA EL INDICADOR DE APERTURA ANTES DE CADA CLOSE
147400*   PARA NO INTENTAR CERRAR UN ARCHIVO QUE NUNCA SE ABRIO
147500
147600* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
147700     IF 88-OPEN-SIGNALS-SI
147800* ACTIVA EL INDICADOR 88-OPEN-SIGNALS-NO
147900        SET 88-OPEN-SIGNALS-NO      TO TRUE
148000* CIERRA EL ARCHIVO AL TERMINAR
148100        CLOSE SIGNALS
148200     END-IF.
148300
148400* EVALUA LA CONDICION SIGUIENTE ANTES DE CONTINUAR
148500     IF 88-OPEN-OPTRPT-SI
148600* ACTIVA EL INDICADOR 88-OPEN-OPTRPT-NO
148700        SET 88-OPEN-OPTRPT-NO       TO TRUE
148800* CIERRA EL ARCHIVO AL TERMINAR
148900        CLOSE OPTIM-REPORT
149000     END-IF.
149100
149200 FIN-91000.
149300     EXIT.
149400
149500 99999-CANCELO.
149600*---------------
149700* PUNTO UNICO DE CANCELACION DEL BATCH. CIERRA LO QUE HAYA
149800* QUEDADO ABIERTO Y DELEGA EN CANCELA EL DIAGNOSTICO Y EL GOBACK
149900* AL SISTEMA OPERATIVO, IGUAL QUE LOS DEMAS PROGRAMAS DE LA
150000* CARTERA (VER COPY WCANCELA)
150100*---------------
150200* CANCELA ES COMPARTIDA POR TODOS LOS PROGRAMAS DE LA CARTERA,
150300*   POR ESO WCANCELA-PROGRAMA SE CARGA AL INICIO DE LA CORRIDA
150400
150500* INVOCA EL PARRAFO 91000-CIERRO-ARCHIVOS
150600     PERFORM 91000-CIERRO-ARCHIVOS.
150700
150800* INVOCA LA RUTINA COMPARTIDA DEL SHOP
150900     CALL 'CANCELA' USING WCANCELA.
151000
151100* TERMINA LA CORRIDA DEL PROGRAMA
151200     STOP RUN.
151300
151400 FIN-99999.
151500     EXIT.
