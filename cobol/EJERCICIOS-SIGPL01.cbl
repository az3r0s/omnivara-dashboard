000100******************************************************************
000200* PROGRAM-ID.  SIGPL01
000300* MOTOR DE RESULTADOS POR SEÑAL DE COPY-TRADING (SIGNAL-REPORT)
000400* LEE EL HISTORICO DE SEÑALES EMITIDAS, CLASIFICA EL DESENLACE DE
000500* CADA UNA (SL O TP ALCANZADO), CALCULA PIPS Y PORCENTAJE DE
000600* GANANCIA/PERDIDA BAJO LA ESTRATEGIA DE SALIDA PARCIAL POR
000700* DEFECTO, Y EMITE EL DETALLE, EL DESGLOSE POR TP Y EL RESUMEN
000800* DE CARTERA.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100*-----------------------
001200 PROGRAM-ID.     SIGPL01.
001300 AUTHOR.         M GUTIERREZ.
001400 INSTALLATION.   CARTERA COPY TRADING - DPTO DE SISTEMAS.
001500 DATE-WRITTEN.   06/12/1991.
001600 DATE-COMPILED.
001700 SECURITY.       USO INTERNO - CONFIDENCIAL.
001800*-----------------------------------------------------------------
001900* HISTORIAL DE MODIFICACIONES
002000*-----------------------------------------------------------------
002100* 06/12/1991 MGZ  0000  ALTA DEL PROGRAMA. VERSION INICIAL PARA
002200*                       CALCULO DE PIPS Y PORCENTAJE POR SEÑAL.
002300* 14/01/1992 MGZ  0012  SE AGREGA DESGLOSE POR NIVEL DE TP EN EL
002400*                       REPORTE DE DETALLE.
002500* 02/06/1992 RSN  0031  CORRECCION MULTIPLICADOR DE PIP PARA ORO
002600*                       (ANTES USABA EL GENERICO 0,0001).
002700* 19/11/1992 RSN  0044  SOPORTE PARA SEÑALES SIN STOP-LOSS
002800*                       DEFINIDO (PIP DE PERDIDA ESTIMADO).
002900* 08/03/1993 MGZ  0058  SE AGREGA RIESGO POR NIVEL (LOW/MEDIUM/
003000*                       HIGH) EN EL CALCULO DE PORCENTAJE.
003100* 27/07/1993 DCA  0070  SOPORTE PARA SEXTO NIVEL DE TAKE PROFIT
003200*                       (ANTES SOLO TP1-TP5).
003300* 15/02/1994 DCA  0083  CORRECCION FRACCION ACUMULADA CUANDO EL
003400*                       TP6 NO ESTA DEFINIDO EN LA SEÑAL.
003500* 30/09/1994 MGZ  0091  DISTRIBUCION DE DESENLACES EN EL RESUMEN
003600*                       DE CARTERA (SL, TP1..TP6).
003700* 11/05/1995 RSN  0102  AJUSTE DE ANCHO DE CAMPOS EDITADOS EN EL
003800*                       DETALLE PARA INSTRUMENTOS DE CRIPTO.
003900* 21/11/1995 DCA  0110  REVISION GENERAL DE PARRAFOS DE CALCULO,
004000*                       SIN CAMBIO DE REGLAS DE NEGOCIO.
004100* 03/06/1997 MGZ  0129  BITACORA DE CANCELACION UNIFICADA CON LA
004200*                       RUTINA CANCELA DEL SHOP.
004300* 22/12/1998 RSN  0141  REVISION Y2K - SIG-DATE VALIDADO EN 4
004400*                       POSICIONES DE ANO (AAAA-MM-DD).
004500* 09/02/1999 RSN  0142  PRUEBAS DE REGRESION Y2K SOBRE EL CORTE
004600*                       DE FIN DE AÑO. SIN HALLAZGOS.
004700* 17/08/2001 DCA  0158  SE ESTANDARIZA EL PIE DE REPORTE CON LOS      0158
004800*                       DEMAS LISTADOS DE LA CARTERA.                 0158
004900* 05/03/2002 RSN  0164  CORRECCION DEL MULTIPLICADOR DE PIP: LAS      0164
005000*                       FAMILIAS XAU/GOLD, BTC/BITCOIN Y NAS/US100    0164
005100*                       NDX AHORA SE RASTREAN COMO SUBCADENA EN       0164
005200*                       CUALQUIER POSICION DEL SYMBOL, NO SOLO AL     0164
005300*                       INICIO O COMO VALOR EXACTO DEL CAMPO.         0164
005400*-----------------------------------------------------------------
005500
005600 ENVIRONMENT DIVISION.
005700*--------------------
005800
005900 CONFIGURATION SECTION.
006000*---------------------
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500*--------------------
006600
006700 FILE-CONTROL.
006800*------------
006900
007000     SELECT SIGNALS          ASSIGN       TO SIGNALS
007100                             ORGANIZATION IS LINE SEQUENTIAL
007200                             FILE STATUS  IS FS-SIGNALS.
007300
007400     SELECT SIGNAL-REPORT     ASSIGN       TO SIGRPT
007500                             ORGANIZATION IS LINE SEQUENTIAL
007600                             FILE STATUS  IS FS-SIGRPT.
007700
007800 DATA DIVISION.
007900*-------------
008000
008100 FILE SECTION.
008200*------------
008300
008400* DESCRIPCION DEL ARCHIVO SIGNALS
008500* SIGNALS ES EL HISTORICO; SIGRPT ES EL REPORTE DE SALIDA
008600 FD  SIGNALS
008700     RECORDING MODE IS F
008800     BLOCK 0.
008900 01  REG-SIGNALS-FD                PIC X(140).
009000
009100* DESCRIPCION DEL ARCHIVO SIGNAL-REPORT
009200 FD  SIGNAL-REPORT
009300     RECORDING MODE IS F
009400     BLOCK 0.
009500 01  REG-SIGRPT-FD                 PIC X(133).
009600
009700 WORKING-STORAGE SECTION.
009800*-----------------------
009900 77  CTE-PROGRAMA                  PIC X(20) VALUE 'SIGPL01'.
010000
010100* CAMPO DE TRABAJO FS-SIGNALS
010200* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
010300 77  FS-SIGNALS                    PIC X(02) VALUE ' '.
010400     88 88-FS-SIGNALS-OK                      VALUE '00'.
010500     88 88-FS-SIGNALS-EOF                     VALUE '10'.
010600
010700* CAMPO DE TRABAJO WS-OPEN-SIGNALS
010800* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
010900 77  WS-OPEN-SIGNALS                PIC X     VALUE 'N'.
011000     88 88-OPEN-SIGNALS-SI                    VALUE 'S'.
011100     88 88-OPEN-SIGNALS-NO                    VALUE 'N'.
011200
011300* CAMPO DE TRABAJO WS-LEIDOS-SIGNALS
011400* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
011500 77  WS-LEIDOS-SIGNALS              PIC 9(09) COMP VALUE 0.
011600
011700* CAMPO DE TRABAJO FS-SIGRPT
011800* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
011900 77  FS-SIGRPT                     PIC X(02) VALUE ' '.
012000     88 88-FS-SIGRPT-OK                       VALUE '00'.
012100
012200* CAMPO DE TRABAJO WS-OPEN-SIGRPT
012300* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
012400 77  WS-OPEN-SIGRPT                 PIC X     VALUE 'N'.
012500     88 88-OPEN-SIGRPT-SI                     VALUE 'S'.
012600     88 88-OPEN-SIGRPT-NO                     VALUE 'N'.
012700
012800* CAMPO DE TRABAJO WS-GRABADOS-SIGRPT
012900* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
013000 77  WS-GRABADOS-SIGRPT             PIC 9(09) COMP VALUE 0.
013100
013200* CAMPO DE TRABAJO WS-HOJA
013300* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
013400 77  WS-HOJA                       PIC 9(05) COMP VALUE 0.
013500* CAMPO DE TRABAJO WS-LINEA
013600* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
013700 77  WS-LINEA                      PIC 9(02) VALUE 80.
013800* CAMPO DE TRABAJO WCN-LINEAS-MAX
013900* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
014000 77  WCN-LINEAS-MAX                PIC 9(02) VALUE 60.
014100* CAMPO DE TRABAJO WS-PARRAFO
014200* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
014300 77  WS-PARRAFO                    PIC X(30) VALUE ' '.
014400
014500* CAMPO DE TRABAJO WS-CD-SIGLO
014600* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
014700 77  WS-CD-SIGLO                   PIC 9(02) COMP VALUE 0.
014800
014900* CAMPO DE TRABAJO WS-CURRENT-DATE
015000* SE TOMA UNA SOLA VEZ AL INICIO, NO SE REFRESCA EN LA CORRIDA
015100 01  WS-CURRENT-DATE.
015200*    CAMPO DE TRABAJO WS-CD-FECHA-SIST
015300     03 WS-CD-FECHA-SIST.
015400*       CAMPO DE TRABAJO WS-CD-AA
015500* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
015600        05 WS-CD-AA                PIC 9(02) VALUE 0.
015700*       CAMPO DE TRABAJO WS-CD-MM
015800* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
015900        05 WS-CD-MM                PIC 9(02) VALUE 0.
016000*       CAMPO DE TRABAJO WS-CD-DD
016100* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
016200        05 WS-CD-DD                PIC 9(02) VALUE 0.
016300*    CAMPO DE TRABAJO WS-CD-HORA
016400* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
016500     03 WS-CD-HORA                 PIC X(06) VALUE ' '.
016600*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
016700     03 FILLER                     PIC X(10) VALUE ' '.
016800
016900* CAMPO DE TRABAJO WS-FECHA-IMPRESA
017000* FORMATO DD/MM/AAAA USADO EN LOS ENCABEZADOS DE HOJA
017100 01  WS-FECHA-IMPRESA.
017200*    CAMPO DE TRABAJO WS-FI-DD
017300* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
017400     03 WS-FI-DD                   PIC 9(02).
017500*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
017600     03 FILLER                     PIC X(01) VALUE '/'.
017700*    CAMPO DE TRABAJO WS-FI-MM
017800* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
017900     03 WS-FI-MM                   PIC 9(02).
018000*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
018100     03 FILLER                     PIC X(01) VALUE '/'.
018200*    CAMPO DE TRABAJO WS-FI-AAAA
018300* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
018400     03 WS-FI-AAAA                 PIC 9(04).
018500
018600*-----------------------------------------------------------------
018700* TABLA DE MULTIPLICADOR DE PIP Y PIP DE PERDIDA ESTIMADO POR
018800* FAMILIA DE INSTRUMENTO. PRIMERA COINCIDENCIA DE CONTENIDO GANA.
018900*-----------------------------------------------------------------
019000 01  WS-CONSTANTES-CALCULO.
019100* EL APALANCAMIENTO FIJO Y LOS PIP POR FAMILIA SON PARAMETROS
019200* DE NEGOCIO, NO CONSTANTES TECNICAS DEL CALCULO
019300*    CAMPO DE TRABAJO WS-LEVERAGE
019400* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
019500     03 WS-LEVERAGE                PIC 9(03) COMP VALUE 500.
019600*    CAMPO DE TRABAJO WS-RISK-PCT
019700* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
019800     03 WS-RISK-PCT                PIC 9(02)V9 COMP-3.
019900*    CAMPO DE TRABAJO WS-PIP-MULT
020000* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
020100     03 WS-PIP-MULT                PIC 9(01)V9(04) COMP-3.
020200*    CAMPO DE TRABAJO WS-PIP-PERD-SL
020300* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
020400     03 WS-PIP-PERD-SL             PIC S9(05)V9 COMP-3.
020500*    CAMPO DE TRABAJO WS-TALLY-CONT
020600* CONTADOR DE OCURRENCIAS DEL INSPECT, RESULTADO DEL RASTREO
020700* DE SUBCADENA EN 20150; NO ES ACUMULADOR DE CARTERA
020800     03 WS-TALLY-CONT              PIC 9(02) COMP VALUE 0.
020900
021000*-----------------------------------------------------------------
021100* AREA DE TRABAJO PARA EL CALCULO DE UNA SEÑAL (SE RECICLA POR
021200* CADA REGISTRO LEIDO DE SIGNALS)
021300*-----------------------------------------------------------------
021400 01  WS-CALCULO-SEÑAL.
021500*    CAMPO DE TRABAJO WS-CS-EXIT-PRICE
021600* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
021700     03 WS-CS-EXIT-PRICE           PIC S9(07)V9(05).
021800*    CAMPO DE TRABAJO WS-CS-OUTCOME
021900* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
022000     03 WS-CS-OUTCOME              PIC X(10).
022100*    CAMPO DE TRABAJO WS-CS-PIPS
022200* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
022300     03 WS-CS-PIPS                 PIC S9(05)V9.
022400*    CAMPO DE TRABAJO WS-CS-PROFIT-PCT
022500* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
022600     03 WS-CS-PROFIT-PCT           PIC S9(05)V99.
022700*    CAMPO DE TRABAJO WS-CS-FRACCION-ACUM
022800* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
022900     03 WS-CS-FRACCION-ACUM        PIC 9(01)V99.
023000*    CAMPO DE TRABAJO WS-CS-MOVE-PCT
023100* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
023200     03 WS-CS-MOVE-PCT             PIC S9(05)V9(05) COMP-3.
023300*    CAMPO DE TRABAJO WS-CS-LEV-MOVE
023400* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
023500     03 WS-CS-LEV-MOVE             PIC S9(07)V9(03) COMP-3.
023600*    CAMPO DE TRABAJO WS-CS-IDX-TP
023700* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
023800     03 WS-CS-IDX-TP               PIC 9(01) COMP.
023900*    CAMPO DE TRABAJO WS-CS-FRACCION-TP
024000* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
024100     03 WS-CS-FRACCION-TP          PIC 9(01)V99.
024200*    CAMPO DE TRABAJO WS-CS-DIFERENCIA
024300* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
024400     03 WS-CS-DIFERENCIA           PIC S9(07)V9(05).
024500*    CAMPO DE TRABAJO WS-CS-DIFERENCIA-ABS
024600* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
024700     03 WS-CS-DIFERENCIA-ABS       PIC 9(07)V9(05).
024800
024900*-----------------------------------------------------------------
025000* VISTAS ALTERNATIVAS DEL AREA DE CALCULO, PARA SL Y PARA TP
025100* (REDEFINES USADO PARA COMPARTIR EL MISMO ESPACIO DE TRABAJO)
025200*-----------------------------------------------------------------
025300 01  WS-CALCULO-SL REDEFINES WS-CALCULO-SEÑAL.
025400*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
025500     03 FILLER                     PIC X(12).
025600*    CAMPO DE TRABAJO WS-SL-FLAG
025700* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
025800     03 WS-SL-FLAG                 PIC X(01).
025900*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
026000     03 FILLER                     PIC X(45).
026100
026200* CAMPO DE TRABAJO WS-ACUMULADORES-CARTERA
026300* ESTOS ACUMULADORES SE VUELCAN AL RESUMEN DE CARTERA EN 30200
026400 01  WS-ACUMULADORES-CARTERA.
026500*    CAMPO DE TRABAJO WS-AC-TOTAL-SIGNALS
026600* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
026700     03 WS-AC-TOTAL-SIGNALS        PIC 9(07) COMP VALUE 0.
026800*    CAMPO DE TRABAJO WS-AC-WINNERS
026900* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
027000     03 WS-AC-WINNERS               PIC 9(07) COMP VALUE 0.
027100*    CAMPO DE TRABAJO WS-AC-LOSERS
027200* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
027300     03 WS-AC-LOSERS                PIC 9(07) COMP VALUE 0.
027400*    CAMPO DE TRABAJO WS-AC-TOTAL-PL-PCT
027500* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
027600     03 WS-AC-TOTAL-PL-PCT          PIC S9(07)V99 VALUE 0.
027700* SE ACUMULA EN PORCENTAJE, NO EN MONTO, PUES NO HAY LOTE FIJO
027800*    CAMPO DE TRABAJO WS-AC-TOTAL-PIPS
027900* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
028000     03 WS-AC-TOTAL-PIPS            PIC S9(07)V9 VALUE 0.
028100*    CAMPO DE TRABAJO WS-AC-WIN-RATE
028200* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
028300     03 WS-AC-WIN-RATE               PIC 9(03)V99 VALUE 0.
028400*    CAMPO DE TRABAJO WS-AC-DISTRIB
028500     03 WS-AC-DISTRIB.
028600*       CAMPO DE TRABAJO WS-AC-CANT-SL
028700* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
028800        05 WS-AC-CANT-SL           PIC 9(07) COMP VALUE 0.
028900*       CAMPO DE TRABAJO WS-AC-CANT-TP
029000* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
029100        05 WS-AC-CANT-TP OCCURS 6 TIMES PIC 9(07) COMP VALUE 0.
029200*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
029300     03 FILLER                     PIC X(04) VALUE ' '.
029400
029500* INCORPORA EL LAYOUT COMPARTIDO WSIGNAL
029600 COPY WSIGNAL.
029700
029800* INCORPORA EL LAYOUT COMPARTIDO WSIGLIN
029900 COPY WSIGLIN.
030000* SE INICIALIZA A CERO EN 10000-INICIO ANTES DEL PRIMER READ
030100
030200* INCORPORA EL LAYOUT COMPARTIDO WCANCELA
030300 COPY WCANCELA.
030400
030500 PROCEDURE DIVISION.
030600*------------------
030700
030800 00000-CUERPO-PRINCIPAL.
030900* RUTINA UNICA LLAMADA DESDE EL JCL DEL PASO DE SEÑALES
031000* CADA SEÑAL SE PROCESA DE UNA SOLA PASADA; NO HAY REPROCESO NI
031100* CORRECCION POSTERIOR DEL SIGNAL-REPORT DENTRO DE ESTA CORRIDA
031200*-----------------------
031300
031400*    INVOCA EL PARRAFO 10000-INICIO
031500     PERFORM 10000-INICIO.
031600
031700*    INVOCA EL PARRAFO 20000-PROCESO
031800     PERFORM 20000-PROCESO
031900       UNTIL 88-FS-SIGNALS-EOF.
032000
032100*    INVOCA EL PARRAFO 30000-FINALIZO
032200     PERFORM 30000-FINALIZO.
032300
032400*    TERMINA LA EJECUCION DEL PROGRAMA
032500     STOP RUN.
032600
032700 10000-INICIO.
032800* PREPARA LA FECHA DE CORRIDA Y DEJA LEIDA LA PRIMERA SEÑAL ANTES
032900* DE ENTRAR AL LOOP PRINCIPAL DE PROCESO
033000*-------------
033100
033200*    REINICIALIZA EL AREA DE TRABAJO
033300     INITIALIZE WCANCELA.
033400*    PASA CTE-PROGRAMA A WCANCELA-PROGRAMA
033500     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
033600
033700* RUTINA MAESTRA QUE ENCADENA APERTURA, LECTURA Y CIERRE
033800*    TOMA EL DATO DEL SISTEMA O DE LA TARJETA DE PARAMETROS
033900     ACCEPT WS-CD-FECHA-SIST          FROM DATE.
034000*    TOMA EL DATO DEL SISTEMA O DE LA TARJETA DE PARAMETROS
034100     ACCEPT WS-CD-HORA                FROM TIME.
034200
034300* VENTANA DE SIGLO POST-Y2K: AA MENOR A 50 SE ASUME AÑO 20XX
034400     IF WS-CD-AA < 50
034500*       PASA 20 A WS-CD-SIGLO
034600        MOVE 20                       TO WS-CD-SIGLO
034700*    CASO CONTRARIO AL DE ARRIBA
034800     ELSE
034900*       PASA 19 A WS-CD-SIGLO
035000        MOVE 19                       TO WS-CD-SIGLO
035100     END-IF.
035200
035300*    PASA WS-CD-DD A WS-FI-DD
035400     MOVE WS-CD-DD                   TO WS-FI-DD.
035500*    PASA WS-CD-MM A WS-FI-MM
035600     MOVE WS-CD-MM                   TO WS-FI-MM.
035700*    CALCULA WS-FI-AAAA
035800     COMPUTE WS-FI-AAAA = WS-CD-SIGLO * 100 + WS-CD-AA.
035900
036000*    INVOCA EL PARRAFO 10100-ABRO-ARCHIVOS
036100     PERFORM 10100-ABRO-ARCHIVOS.
036200
036300*    INVOCA EL PARRAFO 11000-READ-SIGNALS
036400     PERFORM 11000-READ-SIGNALS.
036500
036600 FIN-10000.
036700     EXIT.
036800
036900 10100-ABRO-ARCHIVOS.
037000* ABRE SIGNALS EN ENTRADA Y SIGRPT EN SALIDA
037100* CUALQUIER FALLA DE OPEN CORTA LA CORRIDA DE INMEDIATO; NO TIENE
037200* SENTIDO EMITIR UN SIGNAL-REPORT PARCIAL O VACIO
037300*-------------------
037400
037500*    FIJA '10100-ABRO-ARCHIVOS' EN WS-PARRAFO
037600     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
037700
037800*    ABRE EL ARCHIVO PARA LA CORRIDA
037900     OPEN INPUT   SIGNALS.
038000
038100*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
038200     EVALUATE FS-SIGNALS
038300*        CASO CODIGO '00'
038400         WHEN '00'
038500*             ACTIVA EL INDICADOR 88-OPEN-SIGNALS-SI
038600              SET 88-OPEN-SIGNALS-SI TO TRUE
038700*        CUALQUIER OTRO CASO NO PREVISTO ARRIBA
038800         WHEN OTHER
038900*             PASA WS-PARRAFO A WCANCELA-PARRAFO
039000              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
039100*             FIJA 'SIGNALS ' EN WCANCELA-RECURSO
039200              MOVE 'SIGNALS '        TO WCANCELA-RECURSO
039300*             FIJA 'OPEN INPUT' EN WCANCELA-OPERACION
039400              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
039500*             PASA FS-SIGNALS A WCANCELA-CODRET
039600              MOVE FS-SIGNALS        TO WCANCELA-CODRET
039700*             FIJA 'ERROR EN OPEN' EN WCANCELA-MENSAJE
039800              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
039900*             INVOCA EL PARRAFO 99999-CANCELO
040000              PERFORM 99999-CANCELO
040100     END-EVALUATE.
040200
040300*    ABRE EL ARCHIVO PARA LA CORRIDA
040400     OPEN OUTPUT  SIGNAL-REPORT.
040500
040600*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
040700     EVALUATE FS-SIGRPT
040800*        CASO CODIGO '00'
040900         WHEN '00'
041000*             ACTIVA EL INDICADOR 88-OPEN-SIGRPT-SI
041100              SET 88-OPEN-SIGRPT-SI  TO TRUE
041200*        CUALQUIER OTRO CASO NO PREVISTO ARRIBA
041300         WHEN OTHER
041400*             PASA WS-PARRAFO A WCANCELA-PARRAFO
041500              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
041600*             FIJA 'SIGRPT  ' EN WCANCELA-RECURSO
041700              MOVE 'SIGRPT  '        TO WCANCELA-RECURSO
041800*             FIJA 'OPEN OUTPUT' EN WCANCELA-OPERACION
041900              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
042000*             PASA FS-SIGRPT A WCANCELA-CODRET
042100              MOVE FS-SIGRPT         TO WCANCELA-CODRET
042200*             FIJA 'ERROR EN OPEN' EN WCANCELA-MENSAJE
042300              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
042400*             INVOCA EL PARRAFO 99999-CANCELO
042500              PERFORM 99999-CANCELO
042600     END-EVALUATE.
042700
042800 FIN-10100.
042900     EXIT.
043000
043100 11000-READ-SIGNALS.
043200* EL CONTADOR DE LEIDAS SE INCREMENTA AUNQUE LA SEÑAL DESPUES SE
043300* DESCARTE POR ALGUN MOTIVO EN LOS PARRAFOS DE CALCULO
043400*-------------------
043500
043600*    FIJA '11000-READ-SIGNALS' EN WS-PARRAFO
043700     MOVE '11000-READ-SIGNALS'       TO WS-PARRAFO.
043800
043900*    LEE EL SIGUIENTE REGISTRO DEL ARCHIVO
044000     READ SIGNALS INTO REG-SIGNAL.
044100* CADA LECTURA AVANZA EL CURSOR DEL ARCHIVO SIGNALS
044200
044300*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
044400     EVALUATE TRUE
044500*        CASO PARTICULAR DE LA EVALUACION
044600         WHEN 88-FS-SIGNALS-OK
044700*             SUMA 1 AL CONTADOR WS-LEIDOS-SIGNALS
044800              ADD 1                  TO WS-LEIDOS-SIGNALS
044900*        CASO PARTICULAR DE LA EVALUACION
045000         WHEN 88-FS-SIGNALS-EOF
045100*             NO REALIZA NINGUNA ACCION EN ESTE CASO
045200              CONTINUE
045300*        CUALQUIER OTRO CASO NO PREVISTO ARRIBA
045400         WHEN OTHER
045500*             PASA WS-PARRAFO A WCANCELA-PARRAFO
045600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
045700*             FIJA 'SIGNALS ' EN WCANCELA-RECURSO
045800              MOVE 'SIGNALS '        TO WCANCELA-RECURSO
045900*             FIJA 'READ' EN WCANCELA-OPERACION
046000              MOVE 'READ'            TO WCANCELA-OPERACION
046100*             PASA FS-SIGNALS A WCANCELA-CODRET
046200              MOVE FS-SIGNALS        TO WCANCELA-CODRET
046300*             FIJA 'ERROR EN READ' EN WCANCELA-MENSAJE
046400              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
046500*             INVOCA EL PARRAFO 99999-CANCELO
046600              PERFORM 99999-CANCELO
046700     END-EVALUATE.
046800
046900 FIN-11000.
047000     EXIT.
047100
047200 20000-PROCESO.
047300* SECUENCIA FIJA POR SEÑAL: RIESGO, MULTIPLICADOR DE PIP, CALCULO
047400* DEL DESENLACE, IMPRESION DEL DETALLE Y ACUMULACION DE TOTALES
047500*-------------
047600
047700*    INVOCA EL PARRAFO 20100-CLASIFICO-RIESGO
047800     PERFORM 20100-CLASIFICO-RIESGO.
047900*    INVOCA EL PARRAFO 20150-MULTIPLICADOR-PIP
048000     PERFORM 20150-MULTIPLICADOR-PIP.
048100*    INVOCA EL PARRAFO 20200-CALCULO-SE
048200     PERFORM 20200-CALCULO-SEÑAL.
048300*    INVOCA EL PARRAFO 20300-IMPRIME-DETALLE
048400     PERFORM 20300-IMPRIME-DETALLE.
048500*    INVOCA EL PARRAFO 20400-ACUMULA-TOTALES
048600     PERFORM 20400-ACUMULA-TOTALES.
048700
048800*    INVOCA EL PARRAFO 11000-READ-SIGNALS
048900     PERFORM 11000-READ-SIGNALS.
049000
049100 FIN-20000.
049200     EXIT.
049300
049400 20100-CLASIFICO-RIESGO.
049500* EL NIVEL DE RIESGO DEPENDE DEL APALANCAMIENTO USADO
049600* EL PORCENTAJE DE RIESGO POR OPERACION LO DEFINE LA MESA SEGUN
049700* EL NIVEL DECLARADO EN LA SEÑAL, NO EL SALDO DE LA CUENTA
049800*-----------------------
049900* RIESGO POR NIVEL: LOW=1,0  MEDIUM/BLANCO/OTRO=2,0  HIGH=3,0
050000*-----------------------
050100
050200*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
050300     EVALUATE TRUE
050400*        CASO PARTICULAR DE LA EVALUACION
050500* EL RIESGO SE CLASIFICA ANTES DE CALCULAR SL O TP
050600         WHEN SIG-RISK-LOW
050700              MOVE 1.0               TO WS-RISK-PCT
050800*        CASO PARTICULAR DE LA EVALUACION
050900         WHEN SIG-RISK-HIGH
051000              MOVE 3.0               TO WS-RISK-PCT
051100*        CUALQUIER OTRO CASO NO PREVISTO ARRIBA
051200         WHEN OTHER
051300              MOVE 2.0               TO WS-RISK-PCT
051400     END-EVALUATE.
051500
051600 FIN-20100.
051700     EXIT.
051800
051900 20150-MULTIPLICADOR-PIP.
052000* LA TABLA ESTA ORDENADA DE MAS ESPECIFICO A MAS GENERAL; UN
052100* SYMBOL NUEVO SIN REGLA PROPIA CAE EN EL DEFECTO GENERICO
052200*------------------------
052300* PRIMERA COINCIDENCIA DE CONTENIDO EN EL SYMBOL DEFINE EL PIP Y
052400* EL PIP DE PERDIDA ESTIMADO PARA UN STOP-LOSS DESCONOCIDO (0)
052500* CADA FAMILIA SE RASTREA CON INSPECT TALLYING FOR ALL, QUE
052600* DETECTA LA SUBCADENA EN CUALQUIER POSICION DEL SYMBOL - NO
052700* SOLO AL INICIO NI COMO VALOR EXACTO DE TODO EL CAMPO
052800* WS-TALLY-CONT SE REPONE A CERO ANTES DE CADA RASTREO NUEVO
052900* 05/03/2002 RSN  0164  SE CORRIGE XAU/GOLD, BTC/BITCOIN Y          0164
053000*                       NAS/US100/NDX, QUE COMPARABAN POSICION      0164
053100*                       FIJA O VALOR EXACTO, A SUBCADENA REAL       0164
053200*                       IGUAL QUE JPY (SYMBOLS COMO GOLDUSD O       0164
053300*                       NDXGER CAIAN MAL EN EL DEFECTO 0,0001)      0164
053400*------------------------
053500
053600*    SYMBOL EN BLANCO: NO HAY FAMILIA, SE USA EL DEFECTO
053700     IF SIG-SYMBOL (1:12) = SPACES
053800          MOVE 0.0001            TO WS-PIP-MULT
053900*         PASA -30 A WS-PIP-PERD-SL
054000          MOVE -30                TO WS-PIP-PERD-SL
054100     ELSE
054200*       NINGUN SYMBOL VACIO LLEGA A PARTIR DE ESTE PUNTO
054300*        RASTREA 'XAU' O 'GOLD' EN CUALQUIER POSICION DEL SYMBOL
054400          MOVE 0                  TO WS-TALLY-CONT
054500          INSPECT SIG-SYMBOL TALLYING WS-TALLY-CONT FOR ALL 'XAU'
054600*         SI YA APARECIO 'XAU' NO HACE FALTA BUSCAR 'GOLD'
054700          IF WS-TALLY-CONT = 0
054800             INSPECT SIG-SYMBOL TALLYING WS-TALLY-CONT
054900                                          FOR ALL 'GOLD'
055000          END-IF
055100*         CONTADOR EN CERO SIGNIFICA QUE NO ES METAL PRECIOSO
055200          IF WS-TALLY-CONT > 0
055300             MOVE 0.10              TO WS-PIP-MULT
055400*            PASA -30 A WS-PIP-PERD-SL
055500             MOVE -30                TO WS-PIP-PERD-SL
055600          ELSE
055700*           RASTREA 'BTC' O 'BITCOIN' EN CUALQUIER POSICION
055800             MOVE 0               TO WS-TALLY-CONT
055900             INSPECT SIG-SYMBOL TALLYING WS-TALLY-CONT
056000                                          FOR ALL 'BTC'
056100             IF WS-TALLY-CONT = 0
056200                INSPECT SIG-SYMBOL TALLYING WS-TALLY-CONT
056300                                          FOR ALL 'BITCOIN'
056400             END-IF
056500*            CRIPTO USA EL PIP DE PERDIDA MAS AMPLIO DEL SHOP
056600             IF WS-TALLY-CONT > 0
056700                MOVE 1.0             TO WS-PIP-MULT
056800*               PASA -400 A WS-PIP-PERD-SL
056900                MOVE -400             TO WS-PIP-PERD-SL
057000             ELSE
057100*              RASTREA 'NAS', 'US100' O 'NDX' EN EL SYMBOL
057200                MOVE 0            TO WS-TALLY-CONT
057300                INSPECT SIG-SYMBOL TALLYING WS-TALLY-CONT
057400                                          FOR ALL 'NAS'
057500*               'US100' Y 'NDX' SON ALIAS DEL MISMO INDICE
057600                IF WS-TALLY-CONT = 0
057700                   INSPECT SIG-SYMBOL TALLYING WS-TALLY-CONT
057800                                          FOR ALL 'US100'
057900                END-IF
058000                IF WS-TALLY-CONT = 0
058100                   INSPECT SIG-SYMBOL TALLYING WS-TALLY-CONT
058200                                          FOR ALL 'NDX'
058300                END-IF
058400*               INDICE TECNOLOGICO SI APARECIO ALGUNA DE LAS TRES
058500                IF WS-TALLY-CONT > 0
058600                   MOVE 1.0           TO WS-PIP-MULT
058700*                  PASA -75 A WS-PIP-PERD-SL
058800                   MOVE -75           TO WS-PIP-PERD-SL
058900                ELSE
059000*                 RASTREA 'JPY' EN CUALQUIER POSICION DEL SYMBOL
059100                   MOVE 0          TO WS-TALLY-CONT
059200                   INSPECT SIG-SYMBOL TALLYING WS-TALLY-CONT
059300                                          FOR ALL 'JPY'
059400*                  EL YEN COTIZA CON DOS DECIMALES, NO CUATRO
059500                   IF WS-TALLY-CONT > 0
059600                      MOVE 0.01        TO WS-PIP-MULT
059700*                     PASA -30 A WS-PIP-PERD-SL
059800                      MOVE -30          TO WS-PIP-PERD-SL
059900                   ELSE
060000*                    NINGUNA FAMILIA CONOCIDA: SE USA EL DEFECTO
060100                      MOVE 0.0001      TO WS-PIP-MULT
060200*                     PASA -30 A WS-PIP-PERD-SL
060300                      MOVE -30          TO WS-PIP-PERD-SL
060400                   END-IF
060500                END-IF
060600             END-IF
060700          END-IF
060800     END-IF.
060900* CUALQUIER SEÑAL NUEVA HEREDA EL PIP DE SU FAMILIA SIN CAMBIO
061000 FIN-20150.
061100     EXIT.
061200
061300 20200-CALCULO-SEÑAL.
061400* SIG-HIGHEST-TP EN CERO ES LA UNICA MARCA DE QUE LA SEÑAL
061500* TERMINO POR STOP-LOSS Y NO POR ALGUN NIVEL DE TAKE PROFIT
061600*---------------------
061700
061800*    EVALUA LA CONDICION
061900     IF SIG-HIGHEST-TP = 0
062000*       INVOCA EL PARRAFO 20210-CALCULO-SL
062100        PERFORM 20210-CALCULO-SL
062200*    CASO CONTRARIO AL DE ARRIBA
062300     ELSE
062400*       INVOCA EL PARRAFO 20220-CALCULO-TP
062500        PERFORM 20220-CALCULO-TP
062600     END-IF.
062700
062800 FIN-20200.
062900     EXIT.
063000
063100 20210-CALCULO-SL.
063200* CUANDO NO HAY STOP-LOSS DECLARADO SE USA LA PERDIDA ESTIMADA
063300* DE LA TABLA DE INSTRUMENTOS EN LUGAR DE UN CALCULO DE PIPS REAL
063400*-----------------
063500* DESENLACE POR STOP-LOSS. SI EL STOP-LOSS NO ESTA DEFINIDO SE
063600* USA EL PIP DE PERDIDA ESTIMADO POR FAMILIA DE INSTRUMENTO
063700*-----------------
063800
063900*    FIJA 'SL HIT' EN WS-CS-OUTCOME
064000     MOVE 'SL HIT'                   TO WS-CS-OUTCOME.
064100
064200*    EVALUA LA CONDICION
064300     IF SIG-STOP-LOSS = 0
064400*       PASA WS-PIP-PERD-SL A WS-CS-PIPS
064500        MOVE WS-PIP-PERD-SL           TO WS-CS-PIPS
064600*       PASA SIG-ENTRY-PRICE A WS-CS-EXIT-PRICE
064700        MOVE SIG-ENTRY-PRICE           TO WS-CS-EXIT-PRICE
064800*    CASO CONTRARIO AL DE ARRIBA
064900     ELSE
065000*       PASA SIG-STOP-LOSS A WS-CS-EXIT-PRICE
065100        MOVE SIG-STOP-LOSS             TO WS-CS-EXIT-PRICE
065200*       INVOCA EL PARRAFO 20230-CALCULO-PIPS
065300        PERFORM 20230-CALCULO-PIPS
065400     END-IF.
065500
065600*    CALCULA WS-CS-PROFIT-PCT
065700     COMPUTE WS-CS-PROFIT-PCT ROUNDED = 0 - WS-RISK-PCT.
065800
065900 FIN-20210.
066000     EXIT.
066100
066200 20220-CALCULO-TP.
066300* EL PORCENTAJE FINAL DEPENDE DEL APALANCAMIENTO FIJO DEL SHOP
066400* Y DE LA FRACCION YA CERRADA EN NIVELES DE TP ANTERIORES
066500*------------------
066600* DESENLACE POR TP. EXIT PRICE ES EL PRECIO DEL TP ALCANZADO Y
066700* EL PORCENTAJE ES ACUMULATIVO SEGUN LA FRACCION YA CERRADA
066800*------------------
066900
067000*    PASA SPACES A WS-CS-OUTCOME
067100     MOVE SPACES                     TO WS-CS-OUTCOME.
067200* EL TAKE PROFIT USA LA MISMA FORMULA DE PIPS QUE EL STOP
067300*    ARMA LA CADENA DE SALIDA POR CONCATENACION
067400     STRING 'TP' DELIMITED BY SIZE
067500            SIG-HIGHEST-TP DELIMITED BY SIZE
067600            ' HIT' DELIMITED BY SIZE
067700       INTO WS-CS-OUTCOME
067800     END-STRING.
067900
068000*    PASA SIG-TP (SIG-HIGHEST-TP) A WS-CS-EXIT-PRICE
068100     MOVE SIG-TP (SIG-HIGHEST-TP)     TO WS-CS-EXIT-PRICE.
068200
068300*    INVOCA EL PARRAFO 20230-CALCULO-PIPS
068400     PERFORM 20230-CALCULO-PIPS.
068500
068600*    INVOCA EL PARRAFO 20240-FRACCION-ACUMULADA
068700     PERFORM 20240-FRACCION-ACUMULADA.
068800
068900* MOVIMIENTO % = |EXIT - ENTRY| / ENTRY * 100 ; LEVERAGED = X 500
069000     COMPUTE WS-CS-DIFERENCIA =
069100        WS-CS-EXIT-PRICE - SIG-ENTRY-PRICE.
069200
069300*    INVOCA EL PARRAFO 20225-VALOR-ABSOLUTO
069400     PERFORM 20225-VALOR-ABSOLUTO.
069500
069600*    CALCULA WS-CS-MOVE-PCT
069700     COMPUTE WS-CS-MOVE-PCT ROUNDED =
069800        WS-CS-DIFERENCIA-ABS / SIG-ENTRY-PRICE * 100.
069900
070000*    CALCULA WS-CS-LEV-MOVE
070100     COMPUTE WS-CS-LEV-MOVE ROUNDED =
070200        WS-CS-MOVE-PCT * WS-LEVERAGE.
070300
070400*    CALCULA WS-CS-PROFIT-PCT
070500     COMPUTE WS-CS-PROFIT-PCT ROUNDED =
070600        WS-CS-LEV-MOVE * WS-CS-FRACCION-ACUM
070700        * (WS-RISK-PCT / 100).
070800
070900 FIN-20220.
071000     EXIT.
071100
071200 20225-VALOR-ABSOLUTO.
071300* SE EVITA LA FUNCION INTRINSECA DE VALOR ABSOLUTO PORQUE EL
071400* COMPILADOR HISTORICO DEL SHOP NO LA TENIA DISPONIBLE
071500*-----------------------
071600* VALOR ABSOLUTO DE WS-CS-DIFERENCIA POR TEST DE SIGNO, SIN USAR
071700* FUNCIONES INTRINSECAS (NO DISPONIBLES EN EL COMPILADOR DEL SHOP)
071800*-----------------------
071900
072000*    EVALUA LA CONDICION
072100     IF WS-CS-DIFERENCIA < 0
072200*       CALCULA WS-CS-DIFERENCIA-ABS
072300        COMPUTE WS-CS-DIFERENCIA-ABS = 0 - WS-CS-DIFERENCIA
072400*    CASO CONTRARIO AL DE ARRIBA
072500     ELSE
072600*       PASA WS-CS-DIFERENCIA A WS-CS-DIFERENCIA-ABS
072700        MOVE WS-CS-DIFERENCIA           TO WS-CS-DIFERENCIA-ABS
072800     END-IF.
072900
073000 FIN-20225.
073100     EXIT.
073200
073300 20230-CALCULO-PIPS.
073400* LA FORMULA SE INVIERTE ENTRE COMPRA Y VENTA PORQUE EL SENTIDO
073500* DE LA GANANCIA CAMBIA SEGUN LA DIRECCION DE LA OPERACION
073600*--------------------
073700* PIPS = (EXIT-ENTRY)/MULT PARA BUY ; (ENTRY-EXIT)/MULT PARA SELL
073800*--------------------
073900
074000*    EVALUA LA CONDICION
074100     IF SIG-ACTION-BUY
074200*       CALCULA WS-CS-PIPS
074300* LAS PIPS SE EXPRESAN SIEMPRE EN VALOR POSITIVO
074400        COMPUTE WS-CS-PIPS ROUNDED =
074500           (WS-CS-EXIT-PRICE - SIG-ENTRY-PRICE) / WS-PIP-MULT
074600*    CASO CONTRARIO AL DE ARRIBA
074700     ELSE
074800*       CALCULA WS-CS-PIPS
074900        COMPUTE WS-CS-PIPS ROUNDED =
075000           (SIG-ENTRY-PRICE - WS-CS-EXIT-PRICE) / WS-PIP-MULT
075100     END-IF.
075200
075300 FIN-20230.
075400     EXIT.
075500
075600 20240-FRACCION-ACUMULADA.
075700* LA TABLA DE FRACCIONES REFLEJA LA ESTRATEGIA DE SALIDA PARCIAL
075800* ESTANDAR DE LA MESA; UN CAMBIO DE POLITICA SE AJUSTA SOLO AQUI
075900*--------------------------
076000* FRACCION ACUMULADA CERRADA HASTA EL NIVEL DE TP ALCANZADO
076100* H=1-0,50  H=2-0,70  H=3-0,80  H=4-0,90
076200* H=5-0,95 SI TP6 DEFINIDO, SINO 1,00   H>=6-1,00
076300*--------------------------
076400
076500*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
076600     EVALUATE SIG-HIGHEST-TP
076700*        CASO PARTICULAR DE LA EVALUACION
076800         WHEN 1  MOVE 0.50           TO WS-CS-FRACCION-ACUM
076900*        CASO PARTICULAR DE LA EVALUACION
077000         WHEN 2  MOVE 0.70           TO WS-CS-FRACCION-ACUM
077100*        CASO PARTICULAR DE LA EVALUACION
077200         WHEN 3  MOVE 0.80           TO WS-CS-FRACCION-ACUM
077300*        CASO PARTICULAR DE LA EVALUACION
077400         WHEN 4  MOVE 0.90           TO WS-CS-FRACCION-ACUM
077500*        CASO PARTICULAR DE LA EVALUACION
077600         WHEN 5
077700*             EVALUA LA CONDICION
077800              IF SIG-TP6 NOT = 0
077900                 MOVE 0.95           TO WS-CS-FRACCION-ACUM
078000*             CASO CONTRARIO AL DE ARRIBA
078100              ELSE
078200                 MOVE 1.00           TO WS-CS-FRACCION-ACUM
078300              END-IF
078400*        CUALQUIER OTRO CASO NO PREVISTO ARRIBA
078500         WHEN OTHER
078600              MOVE 1.00              TO WS-CS-FRACCION-ACUM
078700     END-EVALUATE.
078800
078900 FIN-20240.
079000     EXIT.
079100
079200 20300-IMPRIME-DETALLE.
079300* UNA LINEA DE DETALLE POR CADA SEÑAL CON RESULTADO
079400* EL DESGLOSE POR TP SOLO SE EMITE CUANDO LA SEÑAL CERRO POR TAKE
079500* PROFIT; UNA SALIDA POR STOP-LOSS NO TIENE NIVELES QUE DETALLAR
079600*-----------------------
079700
079800*    INVOCA EL PARRAFO 20310-CONTROL-LINEA
079900     PERFORM 20310-CONTROL-LINEA.
080000
080100*    PASA SPACES A WS-SIGLIN-LINEA
080200     MOVE SPACES                    TO WS-SIGLIN-LINEA.
080300* EL DETALLE SE IMPRIME UNA VEZ POR SEÑAL PROCESADA
080400*    FIJA ' ' EN WS-SL-CC
080500     MOVE ' '                       TO WS-SL-CC.
080600*    PASA SIG-NUMERO A DET-SIGNAL
080700     MOVE SIG-NUMERO                TO DET-SIGNAL.
080800*    PASA SIG-SYMBOL A DET-SYMBOL
080900     MOVE SIG-SYMBOL                TO DET-SYMBOL.
081000*    PASA SIG-ACTION A DET-ACT
081100     MOVE SIG-ACTION                TO DET-ACT.
081200*    PASA SIG-ENTRY-PRICE A DET-ENTRY
081300     MOVE SIG-ENTRY-PRICE           TO DET-ENTRY.
081400*    PASA WS-CS-EXIT-PRICE A DET-EXIT
081500     MOVE WS-CS-EXIT-PRICE          TO DET-EXIT.
081600*    PASA WS-CS-OUTCOME A DET-OUTCOME
081700     MOVE WS-CS-OUTCOME             TO DET-OUTCOME.
081800*    PASA WS-CS-PIPS A DET-PIPS
081900     MOVE WS-CS-PIPS                TO DET-PIPS.
082000*    PASA WS-CS-PROFIT-PCT A DET-PROFIT
082100     MOVE WS-CS-PROFIT-PCT          TO DET-PROFIT.
082200
082300*    INVOCA EL PARRAFO 21000-WRITE-SIGRPT
082400     PERFORM 21000-WRITE-SIGRPT.
082500
082600*    EVALUA LA CONDICION
082700     IF SIG-HIGHEST-TP NOT = 0
082800*       INVOCA EL PARRAFO 20350-IMPRIME-BREAKDOWN
082900        PERFORM 20350-IMPRIME-BREAKDOWN
083000          VARYING WS-CS-IDX-TP FROM 1 BY 1
083100            UNTIL WS-CS-IDX-TP > SIG-HIGHEST-TP
083200     END-IF.
083300
083400 FIN-20300.
083500     EXIT.
083600
083700 20350-IMPRIME-BREAKDOWN.
083800* SE SALTEAN LOS NIVELES DE TP QUE LA SEÑAL NO DEFINIO, PARA NO
083900* IMPRIMIR RENGLONES CON PRECIO EN CERO
084000*-------------------------
084100* UNA LINEA DE DESGLOSE POR CADA NIVEL DE TP CON PRECIO DEFINIDO
084200* ENTRE 1 Y EL NIVEL ALCANZADO (SIG-HIGHEST-TP)
084300*-------------------------
084400
084500*    EVALUA LA CONDICION
084600     IF SIG-TP (WS-CS-IDX-TP) NOT = 0
084700*       INVOCA EL PARRAFO 20360-FRACCION-DEFECTO
084800        PERFORM 20360-FRACCION-DEFECTO
084900*       PASA SPACES A WS-SIGLIN-LINEA
085000        MOVE SPACES                 TO WS-SIGLIN-LINEA
085100*       FIJA ' ' EN WS-SL-CC
085200        MOVE ' '                    TO WS-SL-CC
085300*       PASA WS-CS-IDX-TP A TPB-NIVEL
085400        MOVE WS-CS-IDX-TP           TO TPB-NIVEL
085500*       PASA SIG-TP (WS-CS-IDX-TP) A TPB-PRECIO
085600        MOVE SIG-TP (WS-CS-IDX-TP)  TO TPB-PRECIO
085700
085800*       EVALUA LA CONDICION
085900        IF SIG-ACTION-BUY
086000*          CALCULA TPB-PIPS
086100           COMPUTE TPB-PIPS ROUNDED =
086200              (SIG-TP (WS-CS-IDX-TP) - SIG-ENTRY-PRICE)
086300                 / WS-PIP-MULT
086400*       CASO CONTRARIO AL DE ARRIBA
086500        ELSE
086600*          CALCULA TPB-PIPS
086700           COMPUTE TPB-PIPS ROUNDED =
086800              (SIG-ENTRY-PRICE - SIG-TP (WS-CS-IDX-TP))
086900                 / WS-PIP-MULT
087000        END-IF
087100
087200*       CALCULA TPB-EXIT-PCT
087300        COMPUTE TPB-EXIT-PCT ROUNDED =
087400           WS-CS-FRACCION-TP * 100
087500
087600*       CALCULA WS-CS-DIFERENCIA
087700        COMPUTE WS-CS-DIFERENCIA =
087800           SIG-TP (WS-CS-IDX-TP) - SIG-ENTRY-PRICE
087900
088000*       INVOCA EL PARRAFO 20225-VALOR-ABSOLUTO
088100        PERFORM 20225-VALOR-ABSOLUTO
088200
088300*       CALCULA TPB-PROFIT-PCT
088400        COMPUTE TPB-PROFIT-PCT ROUNDED =
088500           WS-CS-DIFERENCIA-ABS
088600              / SIG-ENTRY-PRICE * 100 * WS-LEVERAGE
088700              * WS-CS-FRACCION-TP * (WS-RISK-PCT / 100)
088800
088900*       INVOCA EL PARRAFO 21000-WRITE-SIGRPT
089000        PERFORM 21000-WRITE-SIGRPT
089100     END-IF.
089200
089300 FIN-20350.
089400     EXIT.
089500
089600 20360-FRACCION-DEFECTO.
089700* ESQUEMA POR DEFECTO DE LA MESA CUANDO LA SEÑAL NO TRAE SU
089800* PROPIO PORCENTAJE DE CIERRE PARCIAL POR NIVEL
089900*-------------------------
090000* FRACCION DE SALIDA PARCIAL POR DEFECTO, SEGUN EL NIVEL DE TP
090100* 50-20-10-10-10-0 O 50-20-10-10-5-5 SI HAY TP6 DEFINIDO
090200*-------------------------
090300
090400*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
090500     EVALUATE WS-CS-IDX-TP
090600*        CASO PARTICULAR DE LA EVALUACION
090700         WHEN 1  MOVE 0.50          TO WS-CS-FRACCION-TP
090800*        CASO PARTICULAR DE LA EVALUACION
090900         WHEN 2  MOVE 0.20          TO WS-CS-FRACCION-TP
091000*        CASO PARTICULAR DE LA EVALUACION
091100         WHEN 3  MOVE 0.10          TO WS-CS-FRACCION-TP
091200*        CASO PARTICULAR DE LA EVALUACION
091300         WHEN 4  MOVE 0.10          TO WS-CS-FRACCION-TP
091400*        CASO PARTICULAR DE LA EVALUACION
091500         WHEN 5
091600*             EVALUA LA CONDICION
091700              IF SIG-TP6 NOT = 0
091800                 MOVE 0.05          TO WS-CS-FRACCION-TP
091900*             CASO CONTRARIO AL DE ARRIBA
092000              ELSE
092100                 MOVE 0.10          TO WS-CS-FRACCION-TP
092200              END-IF
092300*        CASO PARTICULAR DE LA EVALUACION
092400         WHEN 6  MOVE 0.05          TO WS-CS-FRACCION-TP
092500*        CUALQUIER OTRO CASO NO PREVISTO ARRIBA
092600         WHEN OTHER
092700              MOVE 0.00             TO WS-CS-FRACCION-TP
092800     END-EVALUATE.
092900
093000 FIN-20360.
093100     EXIT.
093200
093300 20310-CONTROL-LINEA.
093400* EL SALTO DE HOJA SE DECIDE ANTES DE ESCRIBIR CADA LINEA, NUNCA
093500* DESPUES, PARA NO CORTAR UN RENGLON DE DETALLE A LA MITAD
093600*---------------------
093700
093800*    EVALUA LA CONDICION
093900     IF WS-LINEA > WCN-LINEAS-MAX
094000*       INVOCA EL PARRAFO 20320-IMPRIME-TITULOS
094100        PERFORM 20320-IMPRIME-TITULOS
094200     END-IF.
094300
094400 FIN-20310.
094500     EXIT.
094600
094700 20320-IMPRIME-TITULOS.
094800* ENCABEZADO CON FECHA Y HOJA, SEGUIDO DE LOS ROTULOS DE COLUMNA
094900* DEL DETALLE DEL SIGNAL-REPORT
095000*------------------------
095100
095200*    SUMA 1 AL CONTADOR WS-HOJA
095300     ADD 1                          TO WS-HOJA.
095400
095500*    PASA SPACES A WS-SIGLIN-LINEA
095600     MOVE SPACES                    TO WS-SIGLIN-LINEA.
095700* LOS TITULOS SE REPITEN EN CADA QUIEBRE DE PAGINA
095800     MOVE 'REPORTE DE RESULTADOS POR SEÑAL - SIGNAL-REPORT'
095900                                     TO HDR-TITULO.
096000*    FIJA 'FECHA: ' EN HDR-FECHA-LIT
096100     MOVE 'FECHA: '                 TO HDR-FECHA-LIT.
096200*    PASA WS-FECHA-IMPRESA A HDR-FECHA
096300     MOVE WS-FECHA-IMPRESA          TO HDR-FECHA.
096400*    FIJA 'HOJA:' EN HDR-HOJA-LIT
096500     MOVE 'HOJA:'                   TO HDR-HOJA-LIT.
096600*    PASA WS-HOJA A HDR-HOJA
096700     MOVE WS-HOJA                   TO HDR-HOJA.
096800*    INVOCA EL PARRAFO 21000-WRITE-SIGRPT
096900     PERFORM 21000-WRITE-SIGRPT.
097000
097100*    PASA SPACES A WS-SIGLIN-LINEA
097200     MOVE SPACES                    TO WS-SIGLIN-LINEA.
097300*    FIJA 'SIGNAL' EN CAP-SIGNAL
097400     MOVE 'SIGNAL'                  TO CAP-SIGNAL.
097500*    FIJA 'SYMBOL' EN CAP-SYMBOL
097600     MOVE 'SYMBOL'                  TO CAP-SYMBOL.
097700*    FIJA 'ACT' EN CAP-ACT
097800     MOVE 'ACT'                     TO CAP-ACT.
097900*    FIJA 'ENTRY' EN CAP-ENTRY
098000     MOVE 'ENTRY'                   TO CAP-ENTRY.
098100*    FIJA 'EXIT' EN CAP-EXIT
098200     MOVE 'EXIT'                    TO CAP-EXIT.
098300*    FIJA 'OUTCOME' EN CAP-OUTCOME
098400     MOVE 'OUTCOME'                 TO CAP-OUTCOME.
098500*    FIJA 'PIPS' EN CAP-PIPS
098600     MOVE 'PIPS'                    TO CAP-PIPS.
098700*    FIJA 'PROFIT%' EN CAP-PROFIT
098800     MOVE 'PROFIT%'                 TO CAP-PROFIT.
098900*    INVOCA EL PARRAFO 21000-WRITE-SIGRPT
099000     PERFORM 21000-WRITE-SIGRPT.
099100
099200*    PASA 2 A WS-LINEA
099300     MOVE 2                         TO WS-LINEA.
099400
099500 FIN-20320.
099600     EXIT.
099700
099800 21000-WRITE-SIGRPT.
099900* PARRAFO UNICO DE GRABACION PARA CENTRALIZAR EL CONTROL DE
100000* FILE STATUS DEL SIGNAL-REPORT
100100*---------------------
100200
100300*    SUMA 1 AL CONTADOR WS-LINEA
100400     ADD 1                          TO WS-LINEA.
100500
100600*    GRABA EL RENGLON DE SALIDA
100700     WRITE REG-SIGRPT-FD           FROM WS-SIGLIN-LINEA.
100800
100900*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
101000     EVALUATE FS-SIGRPT
101100*        CASO CODIGO '00'
101200         WHEN '00'
101300*             SUMA 1 AL CONTADOR WS-GRABADOS-SIGRPT
101400              ADD 1                 TO WS-GRABADOS-SIGRPT
101500*        CUALQUIER OTRO CASO NO PREVISTO ARRIBA
101600         WHEN OTHER
101700*             FIJA '21000-WRITE-SIGRPT' EN WCANCELA-PARRAFO
101800              MOVE '21000-WRITE-SIGRPT'   TO WCANCELA-PARRAFO
101900*             FIJA 'SIGRPT  ' EN WCANCELA-RECURSO
102000              MOVE 'SIGRPT  '        TO WCANCELA-RECURSO
102100*             FIJA 'WRITE' EN WCANCELA-OPERACION
102200              MOVE 'WRITE'           TO WCANCELA-OPERACION
102300*             PASA FS-SIGRPT A WCANCELA-CODRET
102400              MOVE FS-SIGRPT         TO WCANCELA-CODRET
102500*             PASA WS-SIGLIN-LINEA A WCANCELA-MENSAJE
102600              MOVE WS-SIGLIN-LINEA   TO WCANCELA-MENSAJE
102700*             INVOCA EL PARRAFO 99999-CANCELO
102800              PERFORM 99999-CANCELO
102900     END-EVALUATE.
103000
103100 FIN-21000.
103200     EXIT.
103300
103400 20400-ACUMULA-TOTALES.
103500* GANADORAS Y PERDEDORAS SE DEFINEN POR SIG-HIGHEST-TP, NO POR EL
103600* SIGNO DEL PORCENTAJE DE GANANCIA CALCULADO
103700*------------------------
103800
103900*    SUMA 1 AL CONTADOR WS-AC-TOTAL-SIGNALS
104000     ADD 1                          TO WS-AC-TOTAL-SIGNALS.
104100     ADD WS-CS-PROFIT-PCT           TO WS-AC-TOTAL-PL-PCT.
104200     ADD WS-CS-PIPS                 TO WS-AC-TOTAL-PIPS.
104300
104400*    EVALUA LA CONDICION
104500     IF SIG-HIGHEST-TP = 0
104600*       SUMA 1 AL CONTADOR WS-AC-LOSERS
104700        ADD 1                       TO WS-AC-LOSERS
104800*       SUMA 1 AL CONTADOR WS-AC-CANT-SL
104900        ADD 1                       TO WS-AC-CANT-SL
105000*    CASO CONTRARIO AL DE ARRIBA
105100     ELSE
105200*       SUMA 1 AL CONTADOR WS-AC-WINNERS
105300        ADD 1                       TO WS-AC-WINNERS
105400*       SUMA 1 AL CONTADOR WS-AC-CANT-TP
105500        ADD 1                       TO WS-AC-CANT-TP
105600                                        (SIG-HIGHEST-TP)
105700     END-IF.
105800
105900 FIN-20400.
106000     EXIT.
106100
106200 30000-FINALIZO.
106300* CIERRA LA CORRIDA: WIN-RATE, RESUMEN DE CARTERA, TOTALES DE
106400* CONTROL POR CONSOLA Y CIERRE DE ARCHIVOS
106500*----------------
106600
106700*    INVOCA EL PARRAFO 30100-CALCULO-WIN-RATE
106800     PERFORM 30100-CALCULO-WIN-RATE.
106900*    INVOCA EL PARRAFO 30200-IMPRIME-RESUMEN
107000     PERFORM 30200-IMPRIME-RESUMEN.
107100*    INVOCA EL PARRAFO 30300-TOTALES-CONTROL
107200* EL CIERRE FINAL DISPARA LOS TOTALES DE CARTERA
107300     PERFORM 30300-TOTALES-CONTROL.
107400*    INVOCA EL PARRAFO 31000-CIERRO-ARCHIVOS
107500     PERFORM 31000-CIERRO-ARCHIVOS.
107600*    TERMINA LA EJECUCION DEL PROGRAMA
107700     STOP RUN.
107800
107900 FIN-30000.
108000     EXIT.
108100
108200 30100-CALCULO-WIN-RATE.
108300* EL PORCENTAJE DE ACIERTO SE REDONDEA A DOS DECIMALES
108400* SI NO SE LEYO NINGUNA SEÑAL EL WIN-RATE QUEDA EN CERO PARA NO
108500* DIVIDIR POR CANTIDAD NULA
108600*------------------------
108700
108800*    EVALUA LA CONDICION
108900     IF WS-AC-TOTAL-SIGNALS = 0
109000*       PASA 0 A WS-AC-WIN-RATE
109100        MOVE 0                      TO WS-AC-WIN-RATE
109200*    CASO CONTRARIO AL DE ARRIBA
109300     ELSE
109400*       CALCULA WS-AC-WIN-RATE
109500        COMPUTE WS-AC-WIN-RATE ROUNDED =
109600           WS-AC-WINNERS / WS-AC-TOTAL-SIGNALS * 100
109700     END-IF.
109800
109900 FIN-30100.
110000     EXIT.
110100
110200 30200-IMPRIME-RESUMEN.
110300* RESUMEN DE CARTERA AL PIE DEL SIGNAL-REPORT: TOTALES, WIN-RATE
110400* Y LA DISTRIBUCION DE DESENLACES POR SL Y POR CADA TP
110500*------------------------
110600
110700*    PASA SPACES A WS-SIGLIN-LINEA
110800     MOVE SPACES                    TO WS-SIGLIN-LINEA.
110900*    FIJA 'TOTAL SIGNALS' EN SUM-ETIQUETA
111000     MOVE 'TOTAL SIGNALS'           TO SUM-ETIQUETA.
111100*    PASA WS-AC-TOTAL-SIGNALS A SUM-VALOR
111200     MOVE WS-AC-TOTAL-SIGNALS       TO SUM-VALOR.
111300*    INVOCA EL PARRAFO 21000-WRITE-SIGRPT
111400     PERFORM 21000-WRITE-SIGRPT.
111500
111600*    PASA SPACES A WS-SIGLIN-LINEA
111700     MOVE SPACES                    TO WS-SIGLIN-LINEA.
111800*    FIJA 'WINNERS' EN SUM-ETIQUETA
111900     MOVE 'WINNERS'                 TO SUM-ETIQUETA.
112000*    PASA WS-AC-WINNERS A SUM-VALOR
112100     MOVE WS-AC-WINNERS             TO SUM-VALOR.
112200*    INVOCA EL PARRAFO 21000-WRITE-SIGRPT
112300     PERFORM 21000-WRITE-SIGRPT.
112400
112500*    PASA SPACES A WS-SIGLIN-LINEA
112600     MOVE SPACES                    TO WS-SIGLIN-LINEA.
112700*    FIJA 'LOSERS' EN SUM-ETIQUETA
112800     MOVE 'LOSERS'                  TO SUM-ETIQUETA.
112900*    PASA WS-AC-LOSERS A SUM-VALOR
113000     MOVE WS-AC-LOSERS              TO SUM-VALOR.
113100*    INVOCA EL PARRAFO 21000-WRITE-SIGRPT
113200     PERFORM 21000-WRITE-SIGRPT.
113300
113400*    PASA SPACES A WS-SIGLIN-LINEA
113500     MOVE SPACES                    TO WS-SIGLIN-LINEA.
113600*    FIJA 'WIN RATE %' EN SUM-ETIQUETA
113700     MOVE 'WIN RATE %'              TO SUM-ETIQUETA.
113800*    PASA WS-AC-WIN-RATE A SUM-VALOR
113900     MOVE WS-AC-WIN-RATE            TO SUM-VALOR.
114000*    INVOCA EL PARRAFO 21000-WRITE-SIGRPT
114100     PERFORM 21000-WRITE-SIGRPT.
114200
114300*    PASA SPACES A WS-SIGLIN-LINEA
114400     MOVE SPACES                    TO WS-SIGLIN-LINEA.
114500*    FIJA 'TOTAL P/L %' EN SUM-ETIQUETA
114600     MOVE 'TOTAL P/L %'             TO SUM-ETIQUETA.
114700*    PASA WS-AC-TOTAL-PL-PCT A SUM-VALOR
114800     MOVE WS-AC-TOTAL-PL-PCT        TO SUM-VALOR.
114900*    INVOCA EL PARRAFO 21000-WRITE-SIGRPT
115000     PERFORM 21000-WRITE-SIGRPT.
115100
115200*    PASA SPACES A WS-SIGLIN-LINEA
115300     MOVE SPACES                    TO WS-SIGLIN-LINEA.
115400*    FIJA 'TOTAL PIPS' EN SUM-ETIQUETA
115500     MOVE 'TOTAL PIPS'              TO SUM-ETIQUETA.
115600*    PASA WS-AC-TOTAL-PIPS A SUM-VALOR
115700     MOVE WS-AC-TOTAL-PIPS          TO SUM-VALOR.
115800*    INVOCA EL PARRAFO 21000-WRITE-SIGRPT
115900     PERFORM 21000-WRITE-SIGRPT.
116000
116100*    PASA SPACES A WS-SIGLIN-LINEA
116200     MOVE SPACES                    TO WS-SIGLIN-LINEA.
116300*    FIJA 'DISTRIB SL' EN SUM-ETIQUETA
116400     MOVE 'DISTRIB SL'              TO SUM-ETIQUETA.
116500*    PASA WS-AC-CANT-SL A SUM-VALOR
116600     MOVE WS-AC-CANT-SL             TO SUM-VALOR.
116700*    INVOCA EL PARRAFO 21000-WRITE-SIGRPT
116800     PERFORM 21000-WRITE-SIGRPT.
116900
117000*    INVOCA EL PARRAFO 30210-IMPRIME-DISTRIB-TP
117100     PERFORM 30210-IMPRIME-DISTRIB-TP
117200       VARYING WS-CS-IDX-TP FROM 1 BY 1 UNTIL WS-CS-IDX-TP > 6.
117300
117400 FIN-30200.
117500     EXIT.
117600
117700 30210-IMPRIME-DISTRIB-TP.
117800* UNA LINEA POR CADA UNO DE LOS SEIS NIVELES DE TP POSIBLES, AUN
117900* CUANDO NINGUNA SEÑAL DE LA CORRIDA HAYA CERRADO EN ESE NIVEL
118000*---------------------------
118100
118200*    PASA SPACES A WS-SIGLIN-LINEA
118300     MOVE SPACES                    TO WS-SIGLIN-LINEA.
118400*    ARMA LA CADENA DE SALIDA POR CONCATENACION
118500     STRING 'DISTRIB TP' DELIMITED BY SIZE
118600            WS-CS-IDX-TP DELIMITED BY SIZE
118700       INTO SUM-ETIQUETA
118800     END-STRING.
118900*    PASA WS-AC-CANT-TP (WS-CS-IDX-TP) A SUM-VALOR
119000     MOVE WS-AC-CANT-TP (WS-CS-IDX-TP)  TO SUM-VALOR.
119100*    INVOCA EL PARRAFO 21000-WRITE-SIGRPT
119200     PERFORM 21000-WRITE-SIGRPT.
119300
119400 FIN-30210.
119500     EXIT.
119600
119700 30300-TOTALES-CONTROL.                                               0158
119800*------------------------
119900
120000*    EMITE EL RENGLON POR CONSOLA
120100     DISPLAY ' '.
120200*    EMITE EL RENGLON POR CONSOLA
120300     DISPLAY '****************************************'.
120400*    EMITE EL RENGLON POR CONSOLA
120500     DISPLAY 'TOTALES DE CONTROL PGM: SIGPL01         '.              0158
120600*    EMITE EL RENGLON POR CONSOLA
120700     DISPLAY '****************************************'.
120800*    EMITE EL RENGLON POR CONSOLA
120900     DISPLAY '* SEÑALES LEIDAS       : ' WS-LEIDOS-SIGNALS.
121000*    EMITE EL RENGLON POR CONSOLA
121100     DISPLAY '* LINEAS GRABADAS      : ' WS-GRABADOS-SIGRPT.
121200*    EMITE EL RENGLON POR CONSOLA
121300     DISPLAY '****************************************'.
121400*    EMITE EL RENGLON POR CONSOLA
121500     DISPLAY ' '.
121600
121700 FIN-30300.
121800     EXIT.
121900
122000 31000-CIERRO-ARCHIVOS.
122100* CIERRA SIGNALS Y SIGRPT ANTES DE TERMINAR LA CORRIDA
122200* SOLO CIERRA LOS ARCHIVOS QUE REALMENTE QUEDARON ABIERTOS, TANTO
122300* EN EL CIERRE NORMAL COMO EN UNA CANCELACION ANTICIPADA
122400*------------------------
122500
122600*    EVALUA LA CONDICION
122700     IF 88-OPEN-SIGNALS-SI
122800*       ACTIVA EL INDICADOR 88-OPEN-SIGNALS-NO
122900        SET 88-OPEN-SIGNALS-NO      TO TRUE
123000*       CIERRA EL ARCHIVO AL TERMINAR
123100        CLOSE SIGNALS
123200     END-IF.
123300
123400*    EVALUA LA CONDICION
123500     IF 88-OPEN-SIGRPT-SI
123600*       ACTIVA EL INDICADOR 88-OPEN-SIGRPT-NO
123700        SET 88-OPEN-SIGRPT-NO       TO TRUE
123800*       CIERRA EL ARCHIVO AL TERMINAR
123900        CLOSE SIGNAL-REPORT
124000     END-IF.
124100
124200 FIN-31000.
124300     EXIT.
124400
124500 99999-CANCELO.
124600* PUNTO UNICO DE SALIDA ANTE ERROR, VIA CANCELA
124700* ANTES DE CANCELAR SE ASEGURAN CERRADOS LOS ARCHIVOS PARA NO
124800* DEJAR RECURSOS COLGADOS EN LA REGION DEL BATCH
124900*---------------
125000
125100*    INVOCA EL PARRAFO 31000-CIERRO-ARCHIVOS
125200     PERFORM 31000-CIERRO-ARCHIVOS.
125300
125400*    INVOCA LA SUBRUTINA EXTERNA
125500     CALL 'CANCELA' USING WCANCELA.
125600
125700*    TERMINA LA EJECUCION DEL PROGRAMA
125800     STOP RUN.
125900
126000 FIN-99999.
126100     EXIT.
