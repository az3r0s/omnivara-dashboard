000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO DE SEÑAL DE COPY-TRADING                       *
000300*UNA OCURRENCIA POR SEÑAL EMITIDA POR EL SERVICIO, EN EL ORDEN   *
000400*ASCENDENTE DE SIG-NUMERO.  LONGITUD DE REGISTRO (140)           *
000500*----------------------------------------------------------------*
000600 01  REG-SIGNAL.
000700*    CAMPO DE TRABAJO SIG-CLAVE
000800     03 SIG-CLAVE.
000900*       CAMPO DE TRABAJO SIG-NUMERO
001000        05 SIG-NUMERO             PIC 9(06).
001100*    CAMPO DE TRABAJO SIG-SYMBOL
001200     03 SIG-SYMBOL                PIC X(12).
001300*    CAMPO DE TRABAJO SIG-ACTION
001400     03 SIG-ACTION                PIC X(04).
001500        88 SIG-ACTION-BUY               VALUE 'BUY '.
001600        88 SIG-ACTION-SELL              VALUE 'SELL'.
001700*    CAMPO DE TRABAJO SIG-ENTRY-PRICE
001800     03 SIG-ENTRY-PRICE           PIC S9(07)V9(05).
001900*    CAMPO DE TRABAJO SIG-STOP-LOSS
002000     03 SIG-STOP-LOSS             PIC S9(07)V9(05).
002100*    CAMPO DE TRABAJO SIG-TP-TABLA
002200     03 SIG-TP-TABLA.
002300*       CAMPO DE TRABAJO SIG-TP
002400        05 SIG-TP                 PIC S9(07)V9(05) OCCURS 6 TIMES.
002500*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
002600     03 FILLER REDEFINES SIG-TP-TABLA.
002700*       CAMPO DE TRABAJO SIG-TP1
002800        05 SIG-TP1                PIC S9(07)V9(05).
002900*       CAMPO DE TRABAJO SIG-TP2
003000        05 SIG-TP2                PIC S9(07)V9(05).
003100*       CAMPO DE TRABAJO SIG-TP3
003200        05 SIG-TP3                PIC S9(07)V9(05).
003300*       CAMPO DE TRABAJO SIG-TP4
003400        05 SIG-TP4                PIC S9(07)V9(05).
003500*       CAMPO DE TRABAJO SIG-TP5
003600        05 SIG-TP5                PIC S9(07)V9(05).
003700*       CAMPO DE TRABAJO SIG-TP6
003800        05 SIG-TP6                PIC S9(07)V9(05).
003900*    CAMPO DE TRABAJO SIG-RISK-LEVEL
004000     03 SIG-RISK-LEVEL            PIC X(06).
004100        88 SIG-RISK-LOW                 VALUE 'LOW   '.
004200        88 SIG-RISK-HIGH                VALUE 'HIGH  '.
004300        88 SIG-RISK-MEDIUM              VALUE 'MEDIUM', ' '.
004400*    CAMPO DE TRABAJO SIG-HIGHEST-TP
004500     03 SIG-HIGHEST-TP            PIC 9(01).
004600*    CAMPO DE TRABAJO SIG-IS-REENTRY
004700     03 SIG-IS-REENTRY            PIC X(01).
004800        88 SIG-IS-REENTRY-SI            VALUE 'Y'.
004900*    CAMPO DE TRABAJO SIG-DATE
005000     03 SIG-DATE.
005100*       CAMPO DE TRABAJO SIG-DATE-AAAA
005200        05 SIG-DATE-AAAA          PIC X(04).
005300*       RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
005400        05 FILLER                 PIC X(01).
005500*       CAMPO DE TRABAJO SIG-DATE-MM
005600        05 SIG-DATE-MM            PIC X(02).
005700*       RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
005800        05 FILLER                 PIC X(01).
005900*       CAMPO DE TRABAJO SIG-DATE-DD
006000        05 SIG-DATE-DD            PIC X(02).
006100*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
006200     03 FILLER                    PIC X(04).
