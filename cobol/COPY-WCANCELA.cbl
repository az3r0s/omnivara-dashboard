000100*----------------------------------------------------------------*
000200*COPY DE AREA DE COMUNICACION CON LA RUTINA DE CANCELACION       *
000300*SE COMPLETA ANTES DE "PERFORM 99999-CANCELO" Y SE PASA A        *
000400*CANCELA POR CALL PARA EMITIR EL MENSAJE Y TERMINAR EL BATCH     *
000500*LONGITUD DE REGISTRO (181)                                      *
000600*----------------------------------------------------------------*
000700 01  WCANCELA.
000800     03 WCANCELA-PROGRAMA            PIC X(20).
000900     03 WCANCELA-PARRAFO             PIC X(30).
001000     03 WCANCELA-RECURSO             PIC X(20).
001100     03 WCANCELA-OPERACION           PIC X(20).
001200*    CAMPO DE TRABAJO WCANCELA-CODRET
001300     03 WCANCELA-CODRET              PIC X(02).
001400*    CAMPO DE TRABAJO WCANCELA-MENSAJE
001500     03 WCANCELA-MENSAJE             PIC X(80).
001600*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
001700     03 FILLER                       PIC X(09).
