000100*----------------------------------------------------------------*
000200*COPY DE LINEA DE IMPRESION DEL LEADER-REPORT (LEADBD01)         *
000300*UNA SOLA AREA DE 133 BYTES, VISTA POR REDEFINES SEGUN EL TIPO   *
000400*DE LINEA QUE EL PARRAFO DE IMPRESION ESTE ARMANDO EN EL MOMENTO *
000500*LONGITUD DE REGISTRO (133)                                      *
000600*----------------------------------------------------------------*
000700 01  WS-LDRLIN-LINEA.
000800*    CAMPO DE TRABAJO WS-LL-CC
000900     03 WS-LL-CC                  PIC X(01).
001000*    CAMPO DE TRABAJO WS-LL-TEXTO
001100     03 WS-LL-TEXTO               PIC X(132).
001200
001300*---------------ENCABEZADO DE PAGINA (TITULO/FECHA/HOJA)---------*
001400 01  WS-LDRLIN-HDR REDEFINES WS-LDRLIN-LINEA.
001500*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
001600     03 FILLER                    PIC X(01).
001700*    CAMPO DE TRABAJO LHDR-TITULO
001800     03 LHDR-TITULO                PIC X(40).
001900*    CAMPO DE TRABAJO LHDR-FECHA-LIT
002000     03 LHDR-FECHA-LIT             PIC X(07).
002100*    CAMPO DE TRABAJO LHDR-FECHA
002200     03 LHDR-FECHA                 PIC X(10).
002300*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
002400     03 FILLER                    PIC X(10).
002500*    CAMPO DE TRABAJO LHDR-HOJA-LIT
002600     03 LHDR-HOJA-LIT              PIC X(06).
002700*    CAMPO DE TRABAJO LHDR-HOJA
002800     03 LHDR-HOJA                  PIC ZZ9.
002900*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
003000     03 FILLER                    PIC X(56).
003100
003200*---------------CAPTIONS DE COLUMNA DEL RANKING------------------*
003300 01  WS-LDRLIN-CAP REDEFINES WS-LDRLIN-LINEA.
003400*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
003500     03 FILLER                    PIC X(01).
003600*    CAMPO DE TRABAJO LCAP-RANK
003700     03 LCAP-RANK                 PIC X(05).
003800*    CAMPO DE TRABAJO LCAP-NOMBRE
003900     03 LCAP-NOMBRE               PIC X(21).
004000*    CAMPO DE TRABAJO LCAP-PROFIT
004100     03 LCAP-PROFIT               PIC X(15).
004200*    CAMPO DE TRABAJO LCAP-WINRATE
004300     03 LCAP-WINRATE              PIC X(10).
004400*    CAMPO DE TRABAJO LCAP-PROFFAC
004500     03 LCAP-PROFFAC              PIC X(10).
004600*    CAMPO DE TRABAJO LCAP-TRADES
004700     03 LCAP-TRADES               PIC X(10).
004800*    CAMPO DE TRABAJO LCAP-ROI
004900     03 LCAP-ROI                  PIC X(10).
005000*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
005100     03 FILLER                    PIC X(51).
005200
005300*---------------LINEA DE RANKING DE UN TRADER PUBLICO------------*
005400 01  WS-LDRLIN-DET REDEFINES WS-LDRLIN-LINEA.
005500*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
005600     03 FILLER                    PIC X(01).
005700*    CAMPO DE TRABAJO LDET-RANK
005800     03 LDET-RANK                 PIC ZZ9.
005900*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
006000     03 FILLER                    PIC X(02).
006100*    CAMPO DE TRABAJO LDET-NOMBRE
006200     03 LDET-NOMBRE               PIC X(20).
006300*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
006400     03 FILLER                    PIC X(01).
006500*    CAMPO DE TRABAJO LDET-PROFIT
006600     03 LDET-PROFIT               PIC -ZZZZZZZZ9.99.
006700*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
006800     03 FILLER                    PIC X(01).
006900*    CAMPO DE TRABAJO LDET-WINRATE
007000     03 LDET-WINRATE              PIC ZZ9.99.
007100*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
007200     03 FILLER                    PIC X(01).
007300*    CAMPO DE TRABAJO LDET-PROFFAC
007400     03 LDET-PROFFAC              PIC ZZZZ9.99.
007500*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
007600     03 FILLER                    PIC X(01).
007700*    CAMPO DE TRABAJO LDET-TRADES
007800     03 LDET-TRADES               PIC ZZZZZ9.
007900*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
008000     03 FILLER                    PIC X(01).
008100*    CAMPO DE TRABAJO LDET-ROI
008200     03 LDET-ROI                  PIC -ZZZZ9.99.
008300*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
008400     03 FILLER                    PIC X(60).
008500
008600*---------------LINEA GENERICA ETIQUETA / VALOR NUMERICO---------*
008700 01  WS-LDRLIN-SUM REDEFINES WS-LDRLIN-LINEA.
008800*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
008900     03 FILLER                    PIC X(01).
009000*    CAMPO DE TRABAJO LSUM-ETIQUETA
009100     03 LSUM-ETIQUETA             PIC X(30).
009200*    CAMPO DE TRABAJO LSUM-VALOR
009300     03 LSUM-VALOR                PIC -ZZZZZZZZ9.99.
009400*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
009500     03 FILLER                    PIC X(89).
