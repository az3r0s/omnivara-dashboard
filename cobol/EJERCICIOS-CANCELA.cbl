000100******************************************************************
000200* PROGRAM-ID.  CANCELA
000300* RUTINA UNICA DE CANCELACION DE PROCESO PARA TODOS LOS BATCH DE
000400* LA CARTERA DE COPY-TRADING. TRADUCE EL FILE STATUS RECIBIDO EN
000500* WCANCELA A UN TEXTO LEGIBLE, EMITE EL BLOQUE DE DIAGNOSTICO POR
000600* CONSOLA Y TERMINA EL PROGRAMA QUE LA INVOCO CON GOBACK.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900*-----------------------
001000 PROGRAM-ID.     CANCELA.
001100 AUTHOR.         E PALMEYRO.
001200 INSTALLATION.   CARTERA COPY TRADING - DPTO DE SISTEMAS.
001300 DATE-WRITTEN.   06/12/1991.
001400 DATE-COMPILED.
001500 SECURITY.       USO INTERNO - CONFIDENCIAL.
001600*-----------------------------------------------------------------
001700* HISTORIAL DE MODIFICACIONES
001800*-----------------------------------------------------------------
001900* 06/12/1991 EPA  0001  ALTA DE LA RUTINA COMUN DE CANCELACION,
002000*                       COMPARTIDA POR TODOS LOS BATCH DEL SHOP.
002100* 14/01/1992 EPA  0006  TABLA COMPLETA DE FILE STATUS (00 A 91).
002200* 30/09/1994 MGZ  0018  SE INCORPORA AL BATCH DE COPY-TRADING;
002300*                       SIN CAMBIOS DE LOGICA, SOLO COMENTARIOS.
002400* 03/06/1997 RSN  0024  SE ESTANDARIZA EL LLAMADO DESDE SIGPL01,
002500*                       OPTSTR01 Y LEADBD01 VIA WCANCELA.
002600* 21/12/1998 DCA  0029  REVISION Y2K. LA RUTINA NO MANEJA FECHAS,
002700*                       SIN CAMBIOS DE CODIGO.
002800* 19/04/2000 MGZ  0031  SE QUITA EL PUNTO DECIMAL EN FORMATO
002900*                       EUROPEO DEL SPECIAL-NAMES; EL SHOP PASO A
003000*                       ESTANDAR NORTEAMERICANO EN LA CARTERA.
003100* 22/11/2000 DCA  0035  SE TRADUCEN AL ESPAÑOL LOS MENSAJES DE
003200*                       FILE STATUS (ANTES EN INGLES POR HERENCIA
003300*                       DE LA RUTINA ORIGINAL) Y SE IDENTIFICA EN
003400*                       EL BLOQUE DE CONSOLA EL SUBSISTEMA DE LA
003500*                       CARTERA (SEÑALES/ESTRATEGIAS/RANKING/
003600*                       VALIDACION) SEGUN EL PROGRAMA LLAMANTE.
003700*-----------------------------------------------------------------
003800
003900 ENVIRONMENT DIVISION.
004000*--------------------
004100
004200 CONFIGURATION SECTION.
004300*---------------------
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800*-------------
004900
005000 WORKING-STORAGE SECTION.
005100*-----------------------
005200 77  CTE-PROGRAMA                  PIC X(20) VALUE 'CANCELA'.
005300
005400* CAMPO DE TRABAJO WS-MSG-AREA
005500 01  WS-MSG-AREA.
005600*    CAMPO DE TRABAJO MSG
005700     03 MSG                        PIC X(50) VALUE ' '.
005800
005900*-----------------------------------------------------------------
006000* AREA DE TRABAJO PARA DESGLOSAR EL CODIGO DE RETORNO RECIBIDO.
006100* SE MANTIENEN VISTAS ALTERNATIVAS PARA EL ARMADO DEL MENSAJE.
006200*-----------------------------------------------------------------
006300 01  WS-CODRET-TRABAJO.
006400*    CAMPO DE TRABAJO WS-CR-CLASE
006500     03 WS-CR-CLASE                PIC X(01).
006600*    CAMPO DE TRABAJO WS-CR-DETALLE
006700     03 WS-CR-DETALLE              PIC X(01).
006800
006900* CAMPO DE TRABAJO WS-CODRET-NUMERICO
007000 01  WS-CODRET-NUMERICO REDEFINES WS-CODRET-TRABAJO.
007100*    CAMPO DE TRABAJO WS-CR-CODRET-NUM
007200     03 WS-CR-CODRET-NUM           PIC 9(02).
007300
007400* CAMPO DE TRABAJO WS-CODRET-DIGITOS
007500 01  WS-CODRET-DIGITOS REDEFINES WS-CODRET-TRABAJO.
007600*    CAMPO DE TRABAJO WS-CR-DIGITO
007700     03 WS-CR-DIGITO               OCCURS 2 TIMES PIC X(01).
007800
007900*-----------------------------------------------------------------
008000* VISTA DEL MENSAJE DE DIAGNOSTICO EN BLOQUES DE 10 POSICIONES,
008100* USADA PARA CORTAR EL TEXTO AL ARMAR EL RENGLON DE CONSOLA.
008200*-----------------------------------------------------------------
008300 01  WS-MSG-BLOQUES REDEFINES WS-MSG-AREA.
008400*    CAMPO DE TRABAJO WS-MSG-BLOQUE
008500     03 WS-MSG-BLOQUE              OCCURS 5 TIMES PIC X(10).
008600
008700*-----------------------------------------------------------------
008800* SUBSISTEMA DE LA CARTERA AL QUE PERTENECE EL PROGRAMA LLAMANTE,
008900* IDENTIFICADO A PARTIR DE WCANCELA-PROGRAMA PARA EL DIAGNOSTICO.
009000*-----------------------------------------------------------------
009100 01  WS-SUBSISTEMA-DESC            PIC X(30) VALUE SPACES.
009200
009300 LINKAGE SECTION.
009400*---------------
009500* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
009600
009700* INCORPORA EL LAYOUT COMPARTIDO WCANCELA
009800 COPY WCANCELA.
009900
010000 PROCEDURE DIVISION USING WCANCELA.
010100*----------------------------------
010200
010300 00000-CUERPO-PRINCIPAL.
010400*-----------------------
010500
010600*    PASA WCANCELA-CODRET A WS-CODRET-TRABAJO
010700     MOVE WCANCELA-CODRET           TO WS-CODRET-TRABAJO.
010800
010900*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
011000     EVALUATE WCANCELA-CODRET (1:2)
011100*         CASO CODIGO '00'
011200          WHEN '00' MOVE 'PROCESO CORRECTO '        TO MSG
011300*         CASO CODIGO '02'
011400          WHEN '02' MOVE 'CORRECTO CON DUPLICADO '  TO MSG
011500*         CASO CODIGO '04'
011600          WHEN '04' MOVE 'CORRECTO INCOMPLETO '     TO MSG
011700*         CASO CODIGO '05'
011800          WHEN '05' MOVE 'CORRECTO OPCIONAL '       TO MSG
011900*         CASO CODIGO '07'
012000          WHEN '07' MOVE 'CORRECTO SIN UNIDAD '     TO MSG
012100*         CASO CODIGO '10'
012200          WHEN '10' MOVE 'FIN DE ARCHIVO '          TO MSG
012300*         CASO CODIGO '14'
012400          WHEN '14' MOVE 'CLAVE FUERA DE RANGO '    TO MSG
012500*         CASO CODIGO '21'
012600          WHEN '21' MOVE 'CLAVE INVALIDA '          TO MSG
012700*         CASO CODIGO '22'
012800          WHEN '22' MOVE 'CLAVE YA EXISTE '         TO MSG
012900*         CASO CODIGO '23'
013000          WHEN '23' MOVE 'CLAVE NO EXISTE '         TO MSG
013100*         CASO CODIGO '30'
013200          WHEN '30' MOVE 'ERROR PERMANENTE '        TO MSG
013300*         CASO CODIGO '31'
013400          WHEN '31' MOVE 'NOMBRE DE ARCHIVO INCONSISTENTE ' TO MSG
013500*         CASO CODIGO '34'
013600          WHEN '34' MOVE 'VIOLACION DE LIMITE '     TO MSG
013700*         CASO CODIGO '35'
013800          WHEN '35' MOVE 'ARCHIVO NO ENCONTRADO '   TO MSG
013900*         CASO CODIGO '37'
014000          WHEN '37' MOVE 'PERMISO DENEGADO '        TO MSG
014100*         CASO CODIGO '38'
014200          WHEN '38' MOVE 'CERRADO CON BLOQUEO '     TO MSG
014300*         CASO CODIGO '39'
014400          WHEN '39' MOVE 'ATRIBUTO EN CONFLICTO '   TO MSG
014500*         CASO CODIGO '41'
014600          WHEN '41' MOVE 'YA ABIERTO '              TO MSG
014700*         CASO CODIGO '42'
014800          WHEN '42' MOVE 'NO ABIERTO '              TO MSG
014900*         CASO CODIGO '43'
015000          WHEN '43' MOVE 'LECTURA NO REALIZADA '    TO MSG
015100*         CASO CODIGO '44'
015200          WHEN '44' MOVE 'DESBORDE DE REGISTRO '    TO MSG
015300*         CASO CODIGO '46'
015400          WHEN '46' MOVE 'ERROR DE LECTURA '        TO MSG
015500*         CASO CODIGO '47'
015600          WHEN '47' MOVE 'ENTRADA DENEGADA '        TO MSG
015700*         CASO CODIGO '48'
015800          WHEN '48' MOVE 'SALIDA DENEGADA '         TO MSG
015900*         CASO CODIGO '49'
016000          WHEN '49' MOVE 'E/S DENEGADA '            TO MSG
016100*         CASO CODIGO '51'
016200          WHEN '51' MOVE 'REGISTRO BLOQUEADO '      TO MSG
016300*         CASO CODIGO '52'
016400          WHEN '52' MOVE 'FIN DE PAGINA '           TO MSG
016500*         CASO CODIGO '57'
016600          WHEN '57' MOVE 'ERROR DE LINAGE '         TO MSG
016700*         CASO CODIGO '61'
016800          WHEN '61' MOVE 'FALLA DE COMPARTICION '   TO MSG
016900*         CASO CODIGO '91'
017000          WHEN '91' MOVE 'ARCHIVO NO DISPONIBLE '   TO MSG
017100*         CUALQUIER OTRO CASO NO PREVISTO ARRIBA
017200          WHEN OTHER MOVE 'CODIGO NO CATALOGADO '   TO MSG
017300     END-EVALUATE.
017400
017500*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
017600     EVALUATE WCANCELA-PROGRAMA
017700*         CASO CODIGO 'SIGPL01'
017800          WHEN 'SIGPL01'
017900             MOVE 'SEÑALES DE COPY-TRADING'
018000                                        TO WS-SUBSISTEMA-DESC
018100*         CASO CODIGO 'OPTSTR01'
018200          WHEN 'OPTSTR01'
018300             MOVE 'ESTRATEGIAS DE SALIDA'
018400                                        TO WS-SUBSISTEMA-DESC
018500*         CASO CODIGO 'LEADBD01'
018600          WHEN 'LEADBD01'
018700             MOVE 'RANKING DE TRADERS'
018800                                        TO WS-SUBSISTEMA-DESC
018900*         CASO CODIGO 'VALSTR01'
019000          WHEN 'VALSTR01'
019100             MOVE 'VALIDACION DE ESTRATEGIAS'
019200                                        TO WS-SUBSISTEMA-DESC
019300*         CUALQUIER OTRO CASO NO PREVISTO ARRIBA
019400          WHEN OTHER
019500             MOVE 'BATCH DE LA CARTERA'
019600                                        TO WS-SUBSISTEMA-DESC
019700     END-EVALUATE.
019800
019900*    EMITE EL RENGLON POR CONSOLA
020000     DISPLAY ' '.
020100*    EMITE EL RENGLON POR CONSOLA
020200     DISPLAY '************************************************'.
020300*    EMITE EL RENGLON POR CONSOLA
020400     DISPLAY '**   CANCELACION - CARTERA DE COPY-TRADING   **'.
020500*    EMITE EL RENGLON POR CONSOLA
020600     DISPLAY '************************************************'.
020700*    EMITE EL RENGLON POR CONSOLA
020800     DISPLAY '*                                               '.
020900*    EMITE EL RENGLON POR CONSOLA
021000     DISPLAY '* SUBSISTEMA   : ' WS-SUBSISTEMA-DESC.
021100*    EMITE EL RENGLON POR CONSOLA
021200     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
021300*    EMITE EL RENGLON POR CONSOLA
021400     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
021500*    EMITE EL RENGLON POR CONSOLA
021600     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
021700*    EMITE EL RENGLON POR CONSOLA
021800     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
021900*    EMITE EL RENGLON POR CONSOLA
022000     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.
022100*    EMITE EL RENGLON POR CONSOLA
022200     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.
022300*    EMITE EL RENGLON POR CONSOLA
022400     DISPLAY '* MENSAJE-2    : ' MSG.
022500*    EMITE EL RENGLON POR CONSOLA
022600     DISPLAY '*                                               '.
022700*    EMITE EL RENGLON POR CONSOLA
022800     DISPLAY '************************************************'.
022900*    EMITE EL RENGLON POR CONSOLA
023000     DISPLAY '*           SE CANCELA EL PROCESO              *'.
023100*    EMITE EL RENGLON POR CONSOLA
023200     DISPLAY '************************************************'.
023300
023400     GOBACK.
023500
023600 FIN-00000.
023700     EXIT.
