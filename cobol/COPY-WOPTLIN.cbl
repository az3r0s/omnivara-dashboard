000100*----------------------------------------------------------------*
000200*COPY DE LINEA DE IMPRESION DEL OPTIM-REPORT (OPTSTR01)          *
000300*UNA SOLA AREA DE 133 BYTES, VISTA POR REDEFINES SEGUN EL TIPO   *
000400*DE LINEA QUE EL PARRAFO DE IMPRESION ESTE ARMANDO EN EL MOMENTO *
000500*LONGITUD DE REGISTRO (133)                                      *
000600*----------------------------------------------------------------*
000700 01  WS-OPTLIN-LINEA.
000800*    CAMPO DE TRABAJO WS-OL-CC
000900     03 WS-OL-CC                  PIC X(01).
001000*    CAMPO DE TRABAJO WS-OL-TEXTO
001100     03 WS-OL-TEXTO               PIC X(132).
001200
001300*---------------ENCABEZADO DE PAGINA (TITULO/FECHA/HOJA)---------*
001400 01  WS-OPTLIN-HDR REDEFINES WS-OPTLIN-LINEA.
001500*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
001600     03 FILLER                    PIC X(01).
001700*    CAMPO DE TRABAJO OHDR-TITULO
001800     03 OHDR-TITULO                PIC X(40).
001900*    CAMPO DE TRABAJO OHDR-FECHA-LIT
002000     03 OHDR-FECHA-LIT             PIC X(07).
002100*    CAMPO DE TRABAJO OHDR-FECHA
002200     03 OHDR-FECHA                 PIC X(10).
002300*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
002400     03 FILLER                    PIC X(10).
002500*    CAMPO DE TRABAJO OHDR-HOJA-LIT
002600     03 OHDR-HOJA-LIT              PIC X(06).
002700*    CAMPO DE TRABAJO OHDR-HOJA
002800     03 OHDR-HOJA                  PIC ZZ9.
002900*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
003000     03 FILLER                    PIC X(56).
003100
003200*---------------CAPTIONS DEL RANKING DE ESTRATEGIAS--------------*
003300 01  WS-OPTLIN-CAP REDEFINES WS-OPTLIN-LINEA.
003400*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
003500     03 FILLER                    PIC X(01).
003600*    CAMPO DE TRABAJO OCAP-RANK
003700     03 OCAP-RANK                 PIC X(05).
003800*    CAMPO DE TRABAJO OCAP-ALLOC
003900     03 OCAP-ALLOC                PIC X(20).
004000*    CAMPO DE TRABAJO OCAP-TOTPL
004100     03 OCAP-TOTPL                PIC X(15).
004200*    CAMPO DE TRABAJO OCAP-IMPROV
004300     03 OCAP-IMPROV               PIC X(15).
004400*    CAMPO DE TRABAJO OCAP-WINRATE
004500     03 OCAP-WINRATE              PIC X(10).
004600*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
004700     03 FILLER                    PIC X(67).
004800
004900*---------------LINEA DE UNA ESTRATEGIA DEL TOP-N----------------*
005000 01  WS-OPTLIN-ROW REDEFINES WS-OPTLIN-LINEA.
005100*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
005200     03 FILLER                    PIC X(01).
005300*    CAMPO DE TRABAJO OROW-RANK
005400     03 OROW-RANK                 PIC ZZ9.
005500*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
005600     03 FILLER                    PIC X(02).
005700*    CAMPO DE TRABAJO OROW-ALLOC
005800     03 OROW-ALLOC                PIC X(17).
005900*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
006000     03 FILLER                    PIC X(01).
006100*    CAMPO DE TRABAJO OROW-TOTPL
006200     03 OROW-TOTPL                PIC -ZZZZZ9.99.
006300*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
006400     03 FILLER                    PIC X(01).
006500*    CAMPO DE TRABAJO OROW-IMPROV
006600     03 OROW-IMPROV               PIC -ZZZ9.99.
006700*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
006800     03 FILLER                    PIC X(01).
006900*    CAMPO DE TRABAJO OROW-WINRATE
007000     03 OROW-WINRATE              PIC ZZ9.99.
007100*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
007200     03 FILLER                    PIC X(83).
007300
007400*---------------LINEA GENERICA ETIQUETA / VALOR NUMERICO---------*
007500 01  WS-OPTLIN-LBL REDEFINES WS-OPTLIN-LINEA.
007600*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
007700     03 FILLER                    PIC X(01).
007800*    CAMPO DE TRABAJO OLBL-ETIQUETA
007900     03 OLBL-ETIQUETA             PIC X(30).
008000*    CAMPO DE TRABAJO OLBL-VALOR
008100     03 OLBL-VALOR                PIC -ZZZZZZ9.99.
008200*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
008300     03 FILLER                    PIC X(91).
008400
008500*---------------LINEA GENERICA ETIQUETA / TEXTO------------------*
008600 01  WS-OPTLIN-TXT REDEFINES WS-OPTLIN-LINEA.
008700*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
008800     03 FILLER                    PIC X(01).
008900*    CAMPO DE TRABAJO OTXT-ETIQUETA
009000     03 OTXT-ETIQUETA             PIC X(30).
009100*    CAMPO DE TRABAJO OTXT-VALOR
009200     03 OTXT-VALOR                PIC X(50).
009300*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
009400     03 FILLER                    PIC X(52).
