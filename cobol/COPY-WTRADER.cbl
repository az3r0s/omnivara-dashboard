000100*----------------------------------------------------------------*
000200*COPY DE REGISTRO DE CUENTA DE TRADER (MAESTRO DE TRADERS)       *
000300*UNA OCURRENCIA POR CUENTA QUE PUBLICA SEÑALES EN LA PLATAFORMA  *
000400*LONGITUD DE REGISTRO (150)                                      *
000500*----------------------------------------------------------------*
000600 01  REG-TRADER.
000700*    CAMPO DE TRABAJO TRD-CLAVE
000800     03 TRD-CLAVE.
000900*       CAMPO DE TRABAJO TRD-ACCOUNT-ID
001000        05 TRD-ACCOUNT-ID         PIC X(12).
001100*    CAMPO DE TRABAJO TRD-USERNAME
001200     03 TRD-USERNAME              PIC X(20).
001300*    CAMPO DE TRABAJO TRD-CUSTOM-DISPLAY-NAME
001400     03 TRD-CUSTOM-DISPLAY-NAME   PIC X(20).
001500*    CAMPO DE TRABAJO TRD-SHOW-USERNAME
001600     03 TRD-SHOW-USERNAME         PIC X(01).
001700        88 TRD-SHOW-USERNAME-SI         VALUE 'Y'.
001800*    CAMPO DE TRABAJO TRD-IS-PUBLIC
001900     03 TRD-IS-PUBLIC             PIC X(01).
002000        88 TRD-IS-PUBLIC-SI             VALUE 'Y'.
002100*    CAMPO DE TRABAJO TRD-TOTAL-TRADES
002200     03 TRD-TOTAL-TRADES          PIC 9(06).
002300*    CAMPO DE TRABAJO TRD-WINNING-TRADES
002400     03 TRD-WINNING-TRADES        PIC 9(06).
002500*    CAMPO DE TRABAJO TRD-LOSING-TRADES
002600     03 TRD-LOSING-TRADES         PIC 9(06).
002700*    CAMPO DE TRABAJO TRD-TOTAL-PROFIT
002800     03 TRD-TOTAL-PROFIT          PIC S9(09)V99.
002900*    CAMPO DE TRABAJO TRD-TOTAL-LOSS
003000     03 TRD-TOTAL-LOSS            PIC S9(09)V99.
003100*    CAMPO DE TRABAJO TRD-WIN-RATE
003200     03 TRD-WIN-RATE              PIC 9(03)V99.
003300*    CAMPO DE TRABAJO TRD-PROFIT-FACTOR
003400     03 TRD-PROFIT-FACTOR         PIC 9(05)V99.
003500*    CAMPO DE TRABAJO TRD-INITIAL-BALANCE
003600     03 TRD-INITIAL-BALANCE       PIC S9(09)V99.
003700*    CAMPO DE TRABAJO TRD-CURRENT-BALANCE
003800     03 TRD-CURRENT-BALANCE       PIC S9(09)V99.
003900*    CAMPO DE TRABAJO TRD-SHARPE-RATIO
004000     03 TRD-SHARPE-RATIO          PIC S9(03)V99.
004100*    CAMPO DE TRABAJO TRD-LAST-TRADE-DATE
004200     03 TRD-LAST-TRADE-DATE       PIC X(10).
004300*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
004400     03 FILLER                    PIC X(07).
