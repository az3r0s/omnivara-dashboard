000100*----------------------------------------------------------------*
000200*COPY DE LINEA DE IMPRESION DEL SIGNAL-REPORT (SIGPL01)          *
000300*UNA SOLA AREA DE 133 BYTES, VISTA POR REDEFINES SEGUN EL TIPO   *
000400*DE LINEA QUE EL PARRAFO DE IMPRESION ESTE ARMANDO EN EL MOMENTO *
000500*LONGITUD DE REGISTRO (133)                                      *
000600*----------------------------------------------------------------*
000700 01  WS-SIGLIN-LINEA.
000800*    CAMPO DE TRABAJO WS-SL-CC
000900     03 WS-SL-CC                  PIC X(01).
001000*    CAMPO DE TRABAJO WS-SL-TEXTO
001100     03 WS-SL-TEXTO               PIC X(132).
001200
001300*---------------ENCABEZADO DE PAGINA (TITULO/FECHA/HOJA)---------*
001400 01  WS-SIGLIN-HDR REDEFINES WS-SIGLIN-LINEA.
001500*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
001600     03 FILLER                    PIC X(01).
001700*    CAMPO DE TRABAJO HDR-TITULO
001800     03 HDR-TITULO                PIC X(40).
001900*    CAMPO DE TRABAJO HDR-FECHA-LIT
002000     03 HDR-FECHA-LIT             PIC X(07).
002100*    CAMPO DE TRABAJO HDR-FECHA
002200     03 HDR-FECHA                 PIC X(10).
002300*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
002400     03 FILLER                    PIC X(10).
002500*    CAMPO DE TRABAJO HDR-HOJA-LIT
002600     03 HDR-HOJA-LIT              PIC X(06).
002700*    CAMPO DE TRABAJO HDR-HOJA
002800     03 HDR-HOJA                  PIC ZZ9.
002900*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
003000     03 FILLER                    PIC X(56).
003100
003200*---------------CAPTIONS DE COLUMNA DEL DETALLE------------------*
003300 01  WS-SIGLIN-CAP REDEFINES WS-SIGLIN-LINEA.
003400*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
003500     03 FILLER                    PIC X(01).
003600*    CAMPO DE TRABAJO CAP-SIGNAL
003700     03 CAP-SIGNAL                PIC X(08).
003800*    CAMPO DE TRABAJO CAP-SYMBOL
003900     03 CAP-SYMBOL                PIC X(13).
004000*    CAMPO DE TRABAJO CAP-ACT
004100     03 CAP-ACT                   PIC X(05).
004200*    CAMPO DE TRABAJO CAP-ENTRY
004300     03 CAP-ENTRY                 PIC X(15).
004400*    CAMPO DE TRABAJO CAP-EXIT
004500     03 CAP-EXIT                  PIC X(15).
004600*    CAMPO DE TRABAJO CAP-OUTCOME
004700     03 CAP-OUTCOME               PIC X(11).
004800*    CAMPO DE TRABAJO CAP-PIPS
004900     03 CAP-PIPS                  PIC X(10).
005000*    CAMPO DE TRABAJO CAP-PROFIT
005100     03 CAP-PROFIT                PIC X(09).
005200*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
005300     03 FILLER                    PIC X(46).
005400
005500*---------------LINEA DE DETALLE POR SEÑAL-----------------------*
005600 01  WS-SIGLIN-DET REDEFINES WS-SIGLIN-LINEA.
005700*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
005800     03 FILLER                    PIC X(01).
005900*    CAMPO DE TRABAJO DET-SIGNAL
006000     03 DET-SIGNAL                PIC ZZZZZ9.
006100*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
006200     03 FILLER                    PIC X(02).
006300*    CAMPO DE TRABAJO DET-SYMBOL
006400     03 DET-SYMBOL                PIC X(12).
006500*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
006600     03 FILLER                    PIC X(01).
006700*    CAMPO DE TRABAJO DET-ACT
006800     03 DET-ACT                   PIC X(04).
006900*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
007000     03 FILLER                    PIC X(01).
007100*    CAMPO DE TRABAJO DET-ENTRY
007200     03 DET-ENTRY                 PIC -ZZZZZZ9.99999.
007300*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
007400     03 FILLER                    PIC X(01).
007500*    CAMPO DE TRABAJO DET-EXIT
007600     03 DET-EXIT                  PIC -ZZZZZZ9.99999.
007700*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
007800     03 FILLER                    PIC X(01).
007900*    CAMPO DE TRABAJO DET-OUTCOME
008000     03 DET-OUTCOME               PIC X(10).
008100*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
008200     03 FILLER                    PIC X(01).
008300*    CAMPO DE TRABAJO DET-PIPS
008400     03 DET-PIPS                  PIC -ZZZZ9.9.
008500*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
008600     03 FILLER                    PIC X(01).
008700*    CAMPO DE TRABAJO DET-PROFIT
008800     03 DET-PROFIT                PIC -ZZZ9.99.
008900*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
009000     03 FILLER                    PIC X(48).
009100
009200*---------------LINEA DE DESGLOSE DE TP DENTRO DE UNA SEÑAL------*
009300 01  WS-SIGLIN-TPB REDEFINES WS-SIGLIN-LINEA.
009400*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
009500     03 FILLER                    PIC X(03).
009600*    CAMPO DE TRABAJO TPB-NIVEL-LIT
009700     03 TPB-NIVEL-LIT             PIC X(02) VALUE 'TP'.
009800*    CAMPO DE TRABAJO TPB-NIVEL
009900     03 TPB-NIVEL                 PIC 9.
010000*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
010100     03 FILLER                    PIC X(02).
010200*    CAMPO DE TRABAJO TPB-PRECIO
010300     03 TPB-PRECIO                PIC -ZZZZZZ9.99999.
010400*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
010500     03 FILLER                    PIC X(01).
010600*    CAMPO DE TRABAJO TPB-PIPS
010700     03 TPB-PIPS                  PIC -ZZZZ9.9.
010800*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
010900     03 FILLER                    PIC X(01).
011000*    CAMPO DE TRABAJO TPB-EXIT-PCT
011100     03 TPB-EXIT-PCT              PIC ZZ9.
011200*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
011300     03 FILLER                    PIC X(01).
011400*    CAMPO DE TRABAJO TPB-PROFIT-PCT
011500     03 TPB-PROFIT-PCT            PIC -ZZZ9.99.
011600*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
011700     03 FILLER                    PIC X(89).
011800
011900*---------------LINEAS DE RESUMEN (TOTALES DE CONTROL)-----------*
012000 01  WS-SIGLIN-SUM REDEFINES WS-SIGLIN-LINEA.
012100*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
012200     03 FILLER                    PIC X(01).
012300*    CAMPO DE TRABAJO SUM-ETIQUETA
012400     03 SUM-ETIQUETA              PIC X(30).
012500*    CAMPO DE TRABAJO SUM-VALOR
012600     03 SUM-VALOR                 PIC -ZZZZZZZ9.99.
012700*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
012800     03 FILLER                    PIC X(90).
