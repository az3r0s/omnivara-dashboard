000100******************************************************************
000200* PROGRAM-ID.  VALSTR01
000300* SUBRUTINA DE VALIDACION DE ESTRATEGIAS DE SALIDA PARCIAL.
000400* RECIBE UNA ASIGNACION DE SEIS PORCENTAJES (TP1..TP6) POR EL
000500* AREA WSTRAT-RESULT Y DEVUELVE WSTRAT-VALID-FLAG EN 'S' SOLO SI
000600* LOS SEIS PORCENTAJES SUMAN EXACTAMENTE 100.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900*-----------------------
001000 PROGRAM-ID.     VALSTR01.
001100 AUTHOR.         D CORREA.
001200 INSTALLATION.   CARTERA COPY TRADING - DPTO DE SISTEMAS.
001300 DATE-WRITTEN.   03/09/1993.
001400 DATE-COMPILED.
001500 SECURITY.       USO INTERNO - CONFIDENCIAL.
001600*-----------------------------------------------------------------
001700* HISTORIAL DE MODIFICACIONES
001800*-----------------------------------------------------------------
001900* 03/09/1993 DCA  0001  ALTA DE LA RUTINA. VALIDA QUE LA SUMA DE
002000*                       LOS SEIS PORCENTAJES DE SALIDA SEA 100.
002100* 21/04/1994 MGZ  0009  SE AGREGA VALIDACION DE RANGO (0-100) POR
002200*                       CADA PORCENTAJE INDIVIDUAL.
002300* 30/01/1999 RSN  0019  REVISION Y2K. LA RUTINA NO MANEJA FECHAS,
002400*                       SIN CAMBIOS DE CODIGO.
002500* 14/05/2000 DCA  0021  SE ESTANDARIZA EL RETURN-CODE CON LAS         0021
002600*                       DEMAS SUBRUTINAS DE VALIDACION DEL SHOP.      0021
002700* 12/06/2002 RSN  0022  SE REPONE WS-FUERA-DE-RANGO A 'N' AL          0022
002800*                       ENTRAR EN 00000-CUERPO-PRINCIPAL. LA          0022
002900*                       RUTINA SE INVOCA POR CALL REPETIDO DESDE      0022
003000*                       OPTSTR01 SIN CANCELAR, Y EL FLAG QUEDABA      0022
003100*                       ENCENDIDO DE UNA CORRIDA A LA SIGUIENTE.      0022
003200*-----------------------------------------------------------------
003300
003400 ENVIRONMENT DIVISION.
003500*--------------------
003600
003700 CONFIGURATION SECTION.
003800*---------------------
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300*-------------
004400
004500 WORKING-STORAGE SECTION.
004600*-----------------------
004700 77  CTE-PROGRAMA                  PIC X(20) VALUE 'VALSTR01'.
004800* CAMPO DE TRABAJO WS-SUMA-PCT
004900* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
005000 77  WS-SUMA-PCT                   PIC 9(05) COMP VALUE 0.
005100* CAMPO DE TRABAJO WS-IDX-PCT
005200* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
005300 77  WS-IDX-PCT                    PIC 9(01) COMP VALUE 0.
005400* CAMPO DE TRABAJO WS-FUERA-DE-RANGO
005500* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
005600 77  WS-FUERA-DE-RANGO             PIC X(01) VALUE 'N'.
005700     88 88-FUERA-DE-RANGO-SI                 VALUE 'S'.
005800
005900*-----------------------------------------------------------------
006000* AREA DE DIAGNOSTICO DE LA SUMA, CON VISTA EDITADA PARA DISPLAY
006100* Y VISTA POR DIGITO PARA EL MENSAJE DE RECHAZO EN CONSOLA
006200*-----------------------------------------------------------------
006300 01  WS-DIAG-SUMA.
006400*    CAMPO DE TRABAJO WS-DIAG-SUMA-NUM
006500* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
006600     03 WS-DIAG-SUMA-NUM            PIC 9(05).
006700
006800* CAMPO DE TRABAJO WS-DIAG-SUMA-EDIT
006900 01  WS-DIAG-SUMA-EDIT REDEFINES WS-DIAG-SUMA.
007000*    CAMPO DE TRABAJO WS-DIAG-SUMA-Z
007100     03 WS-DIAG-SUMA-Z              PIC ZZZZ9.
007200
007300* CAMPO DE TRABAJO WS-DIAG-SUMA-DIGITOS
007400 01  WS-DIAG-SUMA-DIGITOS REDEFINES WS-DIAG-SUMA.
007500*    CAMPO DE TRABAJO WS-DIAG-SUMA-DIG
007600* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
007700     03 WS-DIAG-SUMA-DIG OCCURS 5 TIMES PIC 9(01).
007800
007900 LINKAGE SECTION.
008000*---------------
008100 COPY WSTRAT.
008200
008300 PROCEDURE DIVISION USING WSTRAT-RESULT.
008400*---------------------------------------
008500
008600 00000-CUERPO-PRINCIPAL.
008700*-----------------------
008800
008900*    LA WORKING-STORAGE PERSISTE ENTRE CALLS SIN CANCELAR, POR LO
009000*    QUE EL FLAG DEBE REPONERSE ANTES DE CADA CANDIDATO NUEVO
009100     MOVE 'N'                       TO WS-FUERA-DE-RANGO.
009200
009300*    INVOCA EL PARRAFO 10000-VALIDO-RANGOS
009400     PERFORM 10000-VALIDO-RANGOS
009500       VARYING WS-IDX-PCT FROM 1 BY 1 UNTIL WS-IDX-PCT > 6.
009600
009700*    INVOCA EL PARRAFO 20000-VALIDO-SUMA
009800     PERFORM 20000-VALIDO-SUMA.
009900
010000     GOBACK.
010100
010200* EL FLAG SE MANTIENE ENCENDIDO SI CUALQUIER PORCENTAJE FALLA
010300 10000-VALIDO-RANGOS.
010400*-----------------------
010500* CADA PORCENTAJE INDIVIDUAL DEBE ESTAR ENTRE 0 Y 100
010600* EL LIMITE INFERIOR NO SE CHEQUEA, WSTRAT-ALLOC-PCT ES SIN SIGNO
010700*-----------------------
010800
010900*    EVALUA LA CONDICION
011000     IF WSTRAT-ALLOC-PCT (WS-IDX-PCT) > 100
011100*       ACTIVA EL INDICADOR 88-FUERA-DE-RANGO-SI
011200        SET 88-FUERA-DE-RANGO-SI    TO TRUE
011300     END-IF.
011400
011500 FIN-10000.
011600     EXIT.
011700
011800 20000-VALIDO-SUMA.
011900*---------------------
012000* LA SUMA DE LOS SEIS PORCENTAJES DEBE SER EXACTAMENTE 100
012100* SE VALIDA AUN CON RANGOS INVALIDOS, PARA EL DIAGNOSTICO
012200*---------------------
012300
012400*    PASA 0 A WS-SUMA-PCT
012500     MOVE 0                         TO WS-SUMA-PCT.
012600
012700*    INVOCA EL PARRAFO 20100-SUMO-PORCENTAJE
012800     PERFORM 20100-SUMO-PORCENTAJE
012900       VARYING WS-IDX-PCT FROM 1 BY 1 UNTIL WS-IDX-PCT > 6.
013000
013100*    PASA WS-SUMA-PCT A WS-DIAG-SUMA-NUM
013200     MOVE WS-SUMA-PCT               TO WS-DIAG-SUMA-NUM.
013300
013400*    EVALUA LA CONDICION
013500     IF WS-SUMA-PCT = 100
013600       AND NOT 88-FUERA-DE-RANGO-SI
013700*       REPOSICIONA EL INDICE WSTRAT-VALID-SI
013800        SET WSTRAT-VALID-SI         TO TRUE                           0021
013900*    CASO CONTRARIO AL DE ARRIBA
014000     ELSE
014100*       REPOSICIONA EL INDICE WSTRAT-VALID-NO
014200        SET WSTRAT-VALID-NO         TO TRUE                           0021
014300*       EMITE EL RENGLON POR CONSOLA
014400        DISPLAY 'VALSTR01 - SUMA DE PORCENTAJES RECHAZADA: '
014500                WS-DIAG-SUMA-Z
014600     END-IF.
014700
014800 FIN-20000.
014900     EXIT.
015000
015100 20100-SUMO-PORCENTAJE.
015200*------------------------
015300* PARRAFO INVOCADO SEIS VECES, UNA POR CADA TP DE LA ASIGNACION
015400
015500     ADD WSTRAT-ALLOC-PCT (WS-IDX-PCT)  TO WS-SUMA-PCT.
015600
015700 FIN-20100.
015800     EXIT.
