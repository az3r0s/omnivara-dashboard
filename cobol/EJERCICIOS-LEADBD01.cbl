000100******************************************************************
000200* PROGRAM-ID.  LEADBD01
000300* TABLA DE POSICIONES DE TRADERS PUBLICOS (LEADER-REPORT)
000400* LEE EL MAESTRO DE CUENTAS DE TRADERS, DESCARTA LAS NO PUBLICAS
000500* O SIN OPERACIONES CERRADAS, CALCULA EL ROI, RESUELVE EL NOMBRE
000600* A MOSTRAR SEGUN LA PREFERENCIA DE PRIVACIDAD, ORDENA POR LA
000700* METRICA ELEGIDA Y EMITE EL RANKING MAS EL RESUMEN DE PLATAFORMA.
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000*-----------------------
001100 PROGRAM-ID.     LEADBD01.
001200 AUTHOR.         M GUTIERREZ.
001300 INSTALLATION.   CARTERA COPY TRADING - DPTO DE SISTEMAS.
001400 DATE-WRITTEN.   09/10/1991.
001500 DATE-COMPILED.
001600 SECURITY.       USO INTERNO - CONFIDENCIAL.
001700*-----------------------------------------------------------------
001800* HISTORIAL DE MODIFICACIONES
001900*-----------------------------------------------------------------
002000* 09/10/1991 MGZ  0001  ALTA DEL PROGRAMA. RANKING POR GANANCIA
002100*                       TOTAL DE TRADERS PUBLICOS.
002200* 22/03/1992 MGZ  0011  SE AGREGA EL CALCULO DE ROI POR TRADER.
002300* 14/09/1992 RSN  0022  RESOLUCION DE NOMBRE A MOSTRAR SEGUN
002400*                       SHOW-USERNAME / CUSTOM-DISPLAY-NAME.
002500* 03/02/1993 RSN  0033  ANONIMIZACION POR DEFECTO CUANDO NO HAY
002600*                       ALIAS NI PERMISO DE MOSTRAR USUARIO.
002700* 18/08/1993 DCA  0045  ORDENAMIENTO PARAMETRIZABLE POR METRICA
002800*                     (PROFIT/WINRATE/PROFFAC/TRADES/ROI/SHARPE).
002900* 27/01/1994 DCA  0056  LIMITE DE 50 LINEAS DE RANKING EN EL
003000*                       LEADER-REPORT (WCN-LIMITE-RANKING).
003100* 11/07/1994 MGZ  0068  RESUMEN DE PLATAFORMA AL PIE (PROMEDIOS DE
003200*                       WIN-RATE Y PROFIT-FACTOR).
003300* 05/12/1994 MGZ  0079  CORRECCION: NO EXCLUIA TRADERS CON
003400*                       TOTAL-TRADES EN CERO.
003500* 22/06/1997 RSN  0093  ESTANDARIZA CANCELACION CON WCANCELA.
003600* 30/12/1998 DCA  0101  REVISION Y2K - LAST-TRADE-DATE VALIDADO
003700*                       EN FORMATO AAAA-MM-DD (4 POSICIONES).
003800* 08/03/1999 DCA  0102  PRUEBAS DE REGRESION Y2K SOBRE EL RANKING.
003900*                       SIN HALLAZGOS.
004000* 14/11/2001 MGZ  0117  SE ESTANDARIZA EL PIE DE REPORTE CON LOS      0117
004100*                       DEMAS LISTADOS DE LA CARTERA.                 0117
004200* 09/04/2002 RSN  0121  LA METRICA DE ORDENAMIENTO PASA A LEERSE
004300*                       DE LA TARJETA DE PARAMETROS EN SYSIN;
004400*                       ANTES QUEDABA FIJA EN GANANCIA TOTAL Y
004500*                       LAS DEMAS OPCIONES DEL EVALUATE ERAN
004600*                       INALCANZABLES.
004700*-----------------------------------------------------------------
004800
004900 ENVIRONMENT DIVISION.
005000*--------------------
005100
005200 CONFIGURATION SECTION.
005300*---------------------
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800*--------------------
005900
006000 FILE-CONTROL.
006100*------------
006200
006220* TRADERS ES EL MAESTRO DE CUENTAS; LDRRPT ES EL LISTADO DE SALIDA
006240* AMBOS SON SECUENCIALES DE LINEA, SIN ACCESO DIRECTO POR CLAVE
006300     SELECT TRADERS           ASSIGN       TO TRADERS
006400                              ORGANIZATION IS LINE SEQUENTIAL
006500                              FILE STATUS  IS FS-TRADERS.
006600
006700     SELECT LEADER-REPORT     ASSIGN       TO LDRRPT
006800                              ORGANIZATION IS LINE SEQUENTIAL
006900                              FILE STATUS  IS FS-LDRRPT.
007000
007100 DATA DIVISION.
007200*-------------
007300
007400 FILE SECTION.
007500*------------
007600
007700* DESCRIPCION DEL ARCHIVO TRADERS
007800 FD  TRADERS
007900     RECORDING MODE IS F
008000     BLOCK 0.
008100 01  REG-TRADERS-FD                PIC X(150).
008200
008300* DESCRIPCION DEL ARCHIVO LEADER-REPORT
008400 FD  LEADER-REPORT
008500     RECORDING MODE IS F
008600     BLOCK 0.
008700 01  REG-LDRRPT-FD                 PIC X(133).
008800
008900 WORKING-STORAGE SECTION.
009000*-----------------------
009100 77  CTE-PROGRAMA                  PIC X(20) VALUE 'LEADBD01'.
009200* CAMPO DE TRABAJO WCN-LIMITE-RANKING
009300* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
009400 77  WCN-LIMITE-RANKING            PIC 9(03) COMP VALUE 50.
009500* CAMPO DE TRABAJO WCN-MAX-TRADERS
009600* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
009700 77  WCN-MAX-TRADERS               PIC 9(04) COMP VALUE 2000.
009800
009900* CAMPO DE TRABAJO FS-TRADERS
010000* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
010100 77  FS-TRADERS                    PIC X(02) VALUE ' '.
010200     88 88-FS-TRADERS-OK                      VALUE '00'.
010300     88 88-FS-TRADERS-EOF                     VALUE '10'.
010400
010500* CAMPO DE TRABAJO WS-OPEN-TRADERS
010600* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
010700 77  WS-OPEN-TRADERS                PIC X     VALUE 'N'.
010800     88 88-OPEN-TRADERS-SI                    VALUE 'S'.
010900     88 88-OPEN-TRADERS-NO                    VALUE 'N'.
011000
011100* CAMPO DE TRABAJO WS-LEIDOS-TRADERS
011200* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
011300 77  WS-LEIDOS-TRADERS              PIC 9(09) COMP VALUE 0.
011400* CAMPO DE TRABAJO WS-DESCARTADOS-TRADERS
011500* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
011600 77  WS-DESCARTADOS-TRADERS         PIC 9(09) COMP VALUE 0.
011700
011800* CAMPO DE TRABAJO FS-LDRRPT
011900* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
012000 77  FS-LDRRPT                     PIC X(02) VALUE ' '.
012100     88 88-FS-LDRRPT-OK                       VALUE '00'.
012200
012300* CAMPO DE TRABAJO WS-OPEN-LDRRPT
012400* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
012500 77  WS-OPEN-LDRRPT                 PIC X     VALUE 'N'.
012600     88 88-OPEN-LDRRPT-SI                     VALUE 'S'.
012700     88 88-OPEN-LDRRPT-NO                     VALUE 'N'.
012800
012900* CAMPO DE TRABAJO WS-GRABADOS-LDRRPT
013000* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
013100 77  WS-GRABADOS-LDRRPT             PIC 9(09) COMP VALUE 0.
013200
013250* WS-HOJA Y WS-LINEA CONTROLAN EL SALTO DE PAGINA DEL REPORTE
013300* CAMPO DE TRABAJO WS-HOJA
013400* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
013500 77  WS-HOJA                       PIC 9(05) COMP VALUE 0.
013600* CAMPO DE TRABAJO WS-LINEA
013700* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
013800 77  WS-LINEA                      PIC 9(02) VALUE 80.
013900* CAMPO DE TRABAJO WCN-LINEAS-MAX
014000* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
014100 77  WCN-LINEAS-MAX                PIC 9(02) VALUE 60.
014200* CAMPO DE TRABAJO WS-PARRAFO
014300* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
014400 77  WS-PARRAFO                    PIC X(30) VALUE ' '.
014500
014600* CAMPO DE TRABAJO WS-CD-SIGLO
014700* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
014800 77  WS-CD-SIGLO                   PIC 9(02) COMP VALUE 0.
014900
015000* CAMPO DE TRABAJO WS-CURRENT-DATE
015100 01  WS-CURRENT-DATE.
015200*    CAMPO DE TRABAJO WS-CD-FECHA-SIST
015300     03 WS-CD-FECHA-SIST.
015400*       CAMPO DE TRABAJO WS-CD-AA
015500* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
015600        05 WS-CD-AA                PIC 9(02) VALUE 0.
015700*       CAMPO DE TRABAJO WS-CD-MM
015800* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
015900        05 WS-CD-MM                PIC 9(02) VALUE 0.
016000*       CAMPO DE TRABAJO WS-CD-DD
016100* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
016200        05 WS-CD-DD                PIC 9(02) VALUE 0.
016300*    CAMPO DE TRABAJO WS-CD-HORA
016400* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
016500     03 WS-CD-HORA                 PIC X(06) VALUE ' '.
016600*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
016700     03 FILLER                     PIC X(10) VALUE ' '.
016800
016900* CAMPO DE TRABAJO WS-FECHA-IMPRESA
017000 01  WS-FECHA-IMPRESA.
017100*    CAMPO DE TRABAJO WS-FI-DD
017200* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
017300     03 WS-FI-DD                   PIC 9(02).
017400*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
017500     03 FILLER                     PIC X(01) VALUE '/'.
017600*    CAMPO DE TRABAJO WS-FI-MM
017700* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
017800     03 WS-FI-MM                   PIC 9(02).
017900*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
018000     03 FILLER                     PIC X(01) VALUE '/'.
018100*    CAMPO DE TRABAJO WS-FI-AAAA
018200* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
018300     03 WS-FI-AAAA                 PIC 9(04).
018400
018500*-----------------------------------------------------------------
018600* PARAMETRO DE CORRIDA: METRICA DE ORDENAMIENTO DEL RANKING.
018700* SE LEE DE LA TARJETA DE PARAMETROS EN SYSIN (WS-PARM-CARD).
018800* SI VIENE EN BLANCO SE ASUME GANANCIA TOTAL POR DEFECTO.
018900*-----------------------------------------------------------------
019000 01  WS-PARM-CARD.
019100*    CAMPO DE TRABAJO WS-PARM-METRICA
019200* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
019300     03 WS-PARM-METRICA            PIC X(07) VALUE SPACES.
019400*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
019500     03 FILLER                     PIC X(73) VALUE SPACES.
019600
019700* CAMPO DE TRABAJO WS-PARAMETROS-CORRIDA
019800 01  WS-PARAMETROS-CORRIDA.
019900*    CAMPO DE TRABAJO WS-METRICA-RANKING
020000* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
020100     03 WS-METRICA-RANKING         PIC X(07) VALUE 'PROFIT '.
020200        88 WS-METRICA-PROFIT             VALUE 'PROFIT '.
020300        88 WS-METRICA-WINRATE            VALUE 'WINRATE'.
020400        88 WS-METRICA-PROFFAC            VALUE 'PROFFAC'.
020500        88 WS-METRICA-TRADES             VALUE 'TRADES '.
020600        88 WS-METRICA-ROI                VALUE 'ROI    '.
020700        88 WS-METRICA-SHARPE             VALUE 'SHARPE '.
020800*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
020900     03 FILLER                     PIC X(03) VALUE ' '.
021000
021100*-----------------------------------------------------------------
021200* TABLA EN MEMORIA DE TRADERS INCLUIDOS (PUBLICOS CON OPERACIONES)
021300*-----------------------------------------------------------------
021400 01  WS-TABLA-TRADERS.
021420* TABLA EN MEMORIA CON UN RENGLON POR TRADER PUBLICO INCLUIDO;
021440* SE CARGA UNA SOLA VEZ EN 10000-INICIO Y SE REORDENA IN-PLACE
021500*    CAMPO DE TRABAJO WS-TR-ELEM
021600     03 WS-TR-ELEM OCCURS 2000 TIMES
021700                    INDEXED BY IDX-CARGA, IDX-TR, IDX-CMP.
021800*       CAMPO DE TRABAJO WS-TR-NOMBRE
021900* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
022000        05 WS-TR-NOMBRE            PIC X(20).
022100*       CAMPO DE TRABAJO WS-TR-TOTAL-TRADES
022200* CAMPO NUMERICO DE ZONA, SE MUESTRA TAL CUAL EN EL REPORTE
022300        05 WS-TR-TOTAL-TRADES      PIC 9(06).
022400*       CAMPO DE TRABAJO WS-TR-TOTAL-PROFIT
022500* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
022600        05 WS-TR-TOTAL-PROFIT      PIC S9(09)V99.
022700*       CAMPO DE TRABAJO WS-TR-TOTAL-LOSS
022800* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
022900        05 WS-TR-TOTAL-LOSS        PIC S9(09)V99.
023000*       CAMPO DE TRABAJO WS-TR-WIN-RATE
023100* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
023200        05 WS-TR-WIN-RATE          PIC 9(03)V99.
023300*       CAMPO DE TRABAJO WS-TR-PROFIT-FACTOR
023400* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
023500        05 WS-TR-PROFIT-FACTOR     PIC 9(05)V99.
023600*       CAMPO DE TRABAJO WS-TR-ROI
023700* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
023800        05 WS-TR-ROI               PIC S9(05)V99.
023900*       CAMPO DE TRABAJO WS-TR-SHARPE
024000* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
024100        05 WS-TR-SHARPE            PIC S9(03)V99.
024200*       CAMPO DE TRABAJO WS-TR-CLAVE-ORDEN
024300* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
024400        05 WS-TR-CLAVE-ORDEN       PIC S9(09)V99.
024500
024600* CAMPO DE TRABAJO WS-CANT-TRADERS
024700* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
024800 77  WS-CANT-TRADERS               PIC 9(04) COMP VALUE 0.
024900* CAMPO DE TRABAJO HUBO-CAMBIO
025000* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
025100 77  HUBO-CAMBIO                   PIC X(01) VALUE 'N'.
025200     88 88-HUBO-CAMBIO-SI                     VALUE 'S'.
025300* CAMPO DE TRABAJO WS-IDX-BUBBLE
025400* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
025500 77  WS-IDX-BUBBLE                 PIC 9(04) COMP VALUE 0.
025600
025700* CAMPO DE TRABAJO WS-SWAP-TRADER
025800* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
025900 01  WS-SWAP-TRADER                PIC X(83).
025950* AREA TEMPORAL PARA EL INTERCAMBIO DE RENGLONES EN LA BURBUJA
026000
026100*-----------------------------------------------------------------
026200* ACUMULADORES DEL RESUMEN DE PLATAFORMA
026300*-----------------------------------------------------------------
026400 01  WS-OVERVIEW.
026420* ESTOS TOTALES SE VUELCAN AL PIE DEL LEADER-REPORT EN 40000
026500*    CAMPO DE TRABAJO WS-OV-CANT-TRADERS
026600* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
026700     03 WS-OV-CANT-TRADERS         PIC 9(04) COMP VALUE 0.
026800*    CAMPO DE TRABAJO WS-OV-TOTAL-TRADES
026900* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
027000     03 WS-OV-TOTAL-TRADES         PIC 9(09) COMP VALUE 0.
027100*    CAMPO DE TRABAJO WS-OV-TOTAL-PROFIT
027200* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
027300     03 WS-OV-TOTAL-PROFIT         PIC S9(11)V99 VALUE 0.
027400*    CAMPO DE TRABAJO WS-OV-SUMA-WINRATE
027500* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
027600     03 WS-OV-SUMA-WINRATE         PIC 9(11)V99 VALUE 0.
027700*    CAMPO DE TRABAJO WS-OV-SUMA-PROFFAC
027800* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
027900     03 WS-OV-SUMA-PROFFAC         PIC 9(11)V99 VALUE 0.
028000*    CAMPO DE TRABAJO WS-OV-PROM-WINRATE
028100* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
028200     03 WS-OV-PROM-WINRATE         PIC 9(03)V99 VALUE 0.
028300*    CAMPO DE TRABAJO WS-OV-PROM-PROFFAC
028400* CAMPO NUMERICO CON DECIMALES, USADO EN LOS CALCULOS
028500     03 WS-OV-PROM-PROFFAC         PIC 9(05)V99 VALUE 0.
028600*    RELLENO SIN USO, PARA COMPLETAR EL ANCHO DEL GRUPO
028650* AJUSTADO A MANO CADA VEZ QUE SE AGREGA UN CAMPO AL GRUPO
028700     03 FILLER                     PIC X(04) VALUE ' '.
028800
028900* CAMPO DE TRABAJO WS-RANK
029000* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
029100 01  WS-RANK                       PIC 9(03) COMP VALUE 0.
029200* CAMPO DE TRABAJO WS-CANT-EMITIDOS
029300* CONTADOR BINARIO, MAS EFICIENTE QUE ZONA PARA SUMAR
029400 01  WS-CANT-EMITIDOS              PIC 9(03) COMP VALUE 0.
029500
029600* CAMPO DE TRABAJO WS-CODIGO-ANONIMO
029700* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
029800 01  WS-CODIGO-ANONIMO             PIC X(08).
029900* CAMPO DE TRABAJO WS-CODIGO-ANONIMO-X
030000* CAMPO ALFANUMERICO, SE INICIALIZA EN BLANCOS AL ARRANCAR
030100 01  WS-CODIGO-ANONIMO-X           PIC X(20).
030200
030300* INCORPORA EL LAYOUT COMPARTIDO WTRADER
030400 COPY WTRADER.
030500
030600* INCORPORA EL LAYOUT COMPARTIDO WLDRLIN
030700 COPY WLDRLIN.
030800
030900* INCORPORA EL LAYOUT COMPARTIDO WCANCELA
031000 COPY WCANCELA.
031100
031200 PROCEDURE DIVISION.
031300*------------------
031400
031500 00000-CUERPO-PRINCIPAL.
031600* ORQUESTA LA CORRIDA COMPLETA DEL LEADER-REPORT: CARGA, ORDENA,
031700* SIN ESTA SECUENCIA FIJA LOS TOTALES DEL PIE NO CUADRAN
031800* IMPRIME EL RANKING Y EL RESUMEN, Y CIERRA LA JORNADA
031900*-----------------------
032000
032100*    INVOCA EL PARRAFO 10000-INICIO
032200     PERFORM 10000-INICIO.
032300
032400*    INVOCA EL PARRAFO 20000-ORDENO-TABLA
032500     PERFORM 20000-ORDENO-TABLA.
032600
032700*    INVOCA EL PARRAFO 30000-IMPRIME-RANKING
032800     PERFORM 30000-IMPRIME-RANKING.
032900
033000*    INVOCA EL PARRAFO 40000-IMPRIME-OVERVIEW
033100     PERFORM 40000-IMPRIME-OVERVIEW.
033200
033300*    INVOCA EL PARRAFO 90000-FINALIZO
033400     PERFORM 90000-FINALIZO.
033500
033600*    TERMINA LA EJECUCION DEL PROGRAMA
033700     STOP RUN.
033800
033900 10000-INICIO.
034000* PREPARA LA CORRIDA: FECHA DE SISTEMA, METRICA DE ORDENAMIENTO
034100* TOMADA DE SYSIN Y CARGA DE TODOS LOS TRADERS PUBLICOS ELEGIBLES
034200*-------------
034300
034400*    REINICIALIZA EL AREA DE TRABAJO
034500     INITIALIZE WCANCELA.
034600*    PASA CTE-PROGRAMA A WCANCELA-PROGRAMA
034700     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
034800
034900*    TOMA EL DATO DEL SISTEMA O DE LA TARJETA DE PARAMETROS
035000     ACCEPT WS-CD-FECHA-SIST          FROM DATE.
035100*    TOMA EL DATO DEL SISTEMA O DE LA TARJETA DE PARAMETROS
035200     ACCEPT WS-CD-HORA                FROM TIME.
035300
035400* TARJETA DE PARAMETROS DE CORRIDA (METRICA DE ORDENAMIENTO)
035500     ACCEPT WS-PARM-CARD               FROM SYSIN.
035600
035700*    EVALUA LA CONDICION
035800     IF WS-PARM-METRICA                = SPACES
035900*       FIJA 'PROFIT ' EN WS-METRICA-RANKING
036000        MOVE 'PROFIT '                 TO WS-METRICA-RANKING
036100*    CASO CONTRARIO AL DE ARRIBA
036200     ELSE
036300*       PASA WS-PARM-METRICA A WS-METRICA-RANKING
036400        MOVE WS-PARM-METRICA           TO WS-METRICA-RANKING
036500     END-IF.
036600
036700* VENTANA DE SIGLO POST-Y2K: AA MENOR A 50 SE ASUME AÑO 20XX
036800     IF WS-CD-AA < 50
036900*       PASA 20 A WS-CD-SIGLO
037000        MOVE 20                       TO WS-CD-SIGLO
037100*    CASO CONTRARIO AL DE ARRIBA
037200     ELSE
037300*       PASA 19 A WS-CD-SIGLO
037400        MOVE 19                       TO WS-CD-SIGLO
037500     END-IF.
037600
037700*    PASA WS-CD-DD A WS-FI-DD
037800     MOVE WS-CD-DD                   TO WS-FI-DD.
037900*    PASA WS-CD-MM A WS-FI-MM
038000     MOVE WS-CD-MM                   TO WS-FI-MM.
038100*    CALCULA WS-FI-AAAA
038200     COMPUTE WS-FI-AAAA = WS-CD-SIGLO * 100 + WS-CD-AA.
038300
038400*    INVOCA EL PARRAFO 10100-ABRO-ARCHIVOS
038500     PERFORM 10100-ABRO-ARCHIVOS.
038600
038700*    REPOSICIONA EL INDICE IDX-CARGA
038800     SET IDX-CARGA                   TO 1.
038900
039000*    INVOCA EL PARRAFO 11000-READ-TRADERS
039100     PERFORM 11000-READ-TRADERS.
039200
039300*    INVOCA EL PARRAFO 12000-PROCESO
039400     PERFORM 12000-PROCESO
039500       UNTIL 88-FS-TRADERS-EOF.
039600
039700 FIN-10000.
039800     EXIT.
039900
040000 10100-ABRO-ARCHIVOS.
040100* SI CUALQUIERA DE LOS DOS ARCHIVOS NO ABRE, NO TIENE SENTIDO
040200* CONTINUAR SIN PODER EMITIR EL LEADER-REPORT
040300* SEGUIR: SE CANCELA DE INMEDIATO POR LA RUTINA COMUN WCANCELA
040400*-------------------
040500
040600*    FIJA '10100-ABRO-ARCHIVOS' EN WS-PARRAFO
040700     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
040800
040900*    ABRE EL ARCHIVO PARA LA CORRIDA
041000     OPEN INPUT   TRADERS.
041100
041200*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
041300     EVALUATE FS-TRADERS
041400*        CASO CODIGO '00'
041500         WHEN '00'
041600*             ACTIVA EL INDICADOR 88-OPEN-TRADERS-SI
041700              SET 88-OPEN-TRADERS-SI TO TRUE
041800*        CUALQUIER OTRO CASO NO PREVISTO ARRIBA
041900         WHEN OTHER
042000*             PASA WS-PARRAFO A WCANCELA-PARRAFO
042100              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
042200*             FIJA 'TRADERS ' EN WCANCELA-RECURSO
042300              MOVE 'TRADERS '        TO WCANCELA-RECURSO
042400*             FIJA 'OPEN INPUT' EN WCANCELA-OPERACION
042500              MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
042600*             PASA FS-TRADERS A WCANCELA-CODRET
042700              MOVE FS-TRADERS        TO WCANCELA-CODRET
042800*             FIJA 'ERROR EN OPEN' EN WCANCELA-MENSAJE
042900              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
043000*             INVOCA EL PARRAFO 99999-CANCELO
043100              PERFORM 99999-CANCELO
043200     END-EVALUATE.
043300
043400*    ABRE EL ARCHIVO PARA LA CORRIDA
043500     OPEN OUTPUT  LEADER-REPORT.
043600
043700*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
043800     EVALUATE FS-LDRRPT
043900*        CASO CODIGO '00'
044000         WHEN '00'
044100*             ACTIVA EL INDICADOR 88-OPEN-LDRRPT-SI
044200              SET 88-OPEN-LDRRPT-SI  TO TRUE
044300*        CUALQUIER OTRO CASO NO PREVISTO ARRIBA
044400         WHEN OTHER
044500*             PASA WS-PARRAFO A WCANCELA-PARRAFO
044600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
044700*             FIJA 'LDRRPT  ' EN WCANCELA-RECURSO
044800              MOVE 'LDRRPT  '        TO WCANCELA-RECURSO
044900*             FIJA 'OPEN OUTPUT' EN WCANCELA-OPERACION
045000              MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
045100*             PASA FS-LDRRPT A WCANCELA-CODRET
045200              MOVE FS-LDRRPT         TO WCANCELA-CODRET
045300*             FIJA 'ERROR EN OPEN' EN WCANCELA-MENSAJE
045400              MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
045500*             INVOCA EL PARRAFO 99999-CANCELO
045600              PERFORM 99999-CANCELO
045700     END-EVALUATE.
045800
045900 FIN-10100.
046000     EXIT.
046100
046200 11000-READ-TRADERS.
046300* CADA LECTURA SUMA AL CONTADOR DE CONTROL, INDEPENDIENTEMENTE DE
046400* SI EL TRADER TERMINA INCLUIDO EN EL RANKING O NO
046500*---------------------
046600
046700*    FIJA '11000-READ-TRADERS' EN WS-PARRAFO
046800     MOVE '11000-READ-TRADERS'       TO WS-PARRAFO.
046900
047000*    LEE EL SIGUIENTE REGISTRO DEL ARCHIVO
047100     READ TRADERS INTO REG-TRADER.
047200
047300*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
047400     EVALUATE TRUE
047500*        CASO PARTICULAR DE LA EVALUACION
047600         WHEN 88-FS-TRADERS-OK
047700*             SUMA 1 AL CONTADOR WS-LEIDOS-TRADERS
047800              ADD 1                  TO WS-LEIDOS-TRADERS
047900*        CASO PARTICULAR DE LA EVALUACION
048000         WHEN 88-FS-TRADERS-EOF
048100*             NO REALIZA NINGUNA ACCION EN ESTE CASO
048200              CONTINUE
048300*        CUALQUIER OTRO CASO NO PREVISTO ARRIBA
048400         WHEN OTHER
048500*             PASA WS-PARRAFO A WCANCELA-PARRAFO
048600              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
048700*             FIJA 'TRADERS ' EN WCANCELA-RECURSO
048800              MOVE 'TRADERS '        TO WCANCELA-RECURSO
048900*             FIJA 'READ' EN WCANCELA-OPERACION
049000              MOVE 'READ'            TO WCANCELA-OPERACION
049100*             PASA FS-TRADERS A WCANCELA-CODRET
049200              MOVE FS-TRADERS        TO WCANCELA-CODRET
049300*             FIJA 'ERROR EN READ' EN WCANCELA-MENSAJE
049400              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
049500*             INVOCA EL PARRAFO 99999-CANCELO
049600              PERFORM 99999-CANCELO
049700     END-EVALUATE.
049800
049900 FIN-11000.
050000     EXIT.
050100
050200 12000-PROCESO.
050300* SOLO ENTRAN AL RANKING LOS TRADERS QUE ACEPTARON SER PUBLICOS
050400* Y QUE TIENEN AL MENOS UNA OPERACION CERRADA
050500*----------------
050600
050700*    EVALUA LA CONDICION
050800     IF TRD-IS-PUBLIC-SI
050900       AND TRD-TOTAL-TRADES > 0
051000*       INVOCA EL PARRAFO 12100-INCORPORO-TRADER
051100        PERFORM 12100-INCORPORO-TRADER
051200*    CASO CONTRARIO AL DE ARRIBA
051300     ELSE
051400*       SUMA 1 AL CONTADOR WS-DESCARTADOS-TRADERS
051500        ADD 1                        TO WS-DESCARTADOS-TRADERS
051600     END-IF.
051700
051800*    INVOCA EL PARRAFO 11000-READ-TRADERS
051900     PERFORM 11000-READ-TRADERS.
052000
052100 FIN-12000.
052200     EXIT.
052300
052400 12100-INCORPORO-TRADER.
052500* CARGA EL RENGLON DE LA TABLA EN MEMORIA CON EL NOMBRE YA
052600* RESUELTO, EL ROI CALCULADO Y LA CLAVE DE ORDEN SEGUN LA METRICA
052700*-------------------------
052800
052900*    INVOCA EL PARRAFO 12110-RESUELVO-NOMBRE
053000     PERFORM 12110-RESUELVO-NOMBRE.
053100*    INVOCA EL PARRAFO 12120-CALCULO-ROI
053200     PERFORM 12120-CALCULO-ROI.
053300
053400*    PASA WS-CODIGO-ANONIMO-X A WS-TR-NOMBRE (IDX-CARGA)
053500     MOVE WS-CODIGO-ANONIMO-X    TO WS-TR-NOMBRE (IDX-CARGA).
053600*    PASA TRD-TOTAL-TRADES A WS-TR-TOTAL-TRADES (IDX-CARGA)
053700     MOVE TRD-TOTAL-TRADES     TO WS-TR-TOTAL-TRADES (IDX-CARGA).
053800*    PASA TRD-TOTAL-PROFIT A WS-TR-TOTAL-PROFIT (IDX-CARGA)
053900     MOVE TRD-TOTAL-PROFIT     TO WS-TR-TOTAL-PROFIT (IDX-CARGA).
054000*    PASA TRD-TOTAL-LOSS A WS-TR-TOTAL-LOSS (IDX-CARGA)
054100     MOVE TRD-TOTAL-LOSS         TO WS-TR-TOTAL-LOSS (IDX-CARGA).
054200*    PASA TRD-WIN-RATE A WS-TR-WIN-RATE (IDX-CARGA)
054300     MOVE TRD-WIN-RATE           TO WS-TR-WIN-RATE (IDX-CARGA).
054400*    PASA TRD-PROFIT-FACTOR A WS-TR-PROFIT-FACTOR (IDX-CARGA)
054500     MOVE TRD-PROFIT-FACTOR    TO WS-TR-PROFIT-FACTOR (IDX-CARGA).
054600*    PASA TRD-SHARPE-RATIO A WS-TR-SHARPE (IDX-CARGA)
054700     MOVE TRD-SHARPE-RATIO       TO WS-TR-SHARPE (IDX-CARGA).
054800
054900*    INVOCA EL PARRAFO 12200-CLAVE-DE-ORDEN
055000     PERFORM 12200-CLAVE-DE-ORDEN.
055100
055200*    INVOCA EL PARRAFO 12300-ACUMULO-OVERVIEW
055300     PERFORM 12300-ACUMULO-OVERVIEW.
055400
055500*    SUMA 1 AL CONTADOR WS-CANT-TRADERS
055600     ADD 1                            TO WS-CANT-TRADERS.
055700*    REPOSICIONA EL INDICE IDX-CARGA
055800     SET IDX-CARGA UP BY 1.
055900
056000 FIN-12100.
056100     EXIT.
056200
056300 12110-RESUELVO-NOMBRE.
056400* LA PRIORIDAD ES: USERNAME REAL SI EL TRADER LO PERMITE, LUEGO
056500* ASI SE RESPETA LA PRIVACIDAD CONFIGURADA POR CUENTA
056600* EL ALIAS PERSONALIZADO, Y COMO ULTIMO RECURSO UN CODIGO ANONIMO
056700*-------------------------
056800* SI SE PERMITE MOSTRAR EL USUARIO SE USA TRD-USERNAME; SINO EL
056900* ALIAS PERSONALIZADO SI EXISTE; SINO UN NOMBRE ANONIMO DERIVADO
057000* DE LAS PRIMERAS 8 POSICIONES DEL ACCOUNT-ID
057100*-------------------------
057200
057300*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
057400     EVALUATE TRUE
057500*        CASO PARTICULAR DE LA EVALUACION
057600         WHEN TRD-SHOW-USERNAME-SI
057700*             PASA TRD-USERNAME A WS-CODIGO-ANONIMO-X
057800              MOVE TRD-USERNAME             TO WS-CODIGO-ANONIMO-X
057900*        CASO PARTICULAR DE LA EVALUACION
058000         WHEN TRD-CUSTOM-DISPLAY-NAME NOT = SPACES
058100*             PASA TRD-CUSTOM-DISPLAY-NAME A WS-CODIGO-ANONIMO-X
058200              MOVE TRD-CUSTOM-DISPLAY-NAME TO WS-CODIGO-ANONIMO-X
058300*        CUALQUIER OTRO CASO NO PREVISTO ARRIBA
058400         WHEN OTHER
058500*             PASA TRD-ACCOUNT-ID (1:8) A WS-CODIGO-ANONIMO
058600              MOVE TRD-ACCOUNT-ID (1:8)       TO WS-CODIGO-ANONIMO
058700*             ARMA LA CADENA DE SALIDA POR CONCATENACION
058800              STRING 'Trader_' DELIMITED BY SIZE
058900                     WS-CODIGO-ANONIMO DELIMITED BY SIZE
059000                INTO WS-CODIGO-ANONIMO-X
059100              END-STRING
059200     END-EVALUATE.
059300
059400 FIN-12110.
059500     EXIT.
059600
059700 12120-CALCULO-ROI.
059800* SE PROTEGE LA DIVISION CONTRA BALANCE INICIAL EN CERO, CASO QUE
059900* PUEDE DARSE EN CUENTAS DE DEMO O RECIEN ABIERTAS
060000*---------------------
060100* ROI% = (BALANCE ACTUAL - BALANCE INICIAL) / BAL INICIAL * 100
060200*---------------------
060300
060400*    EVALUA LA CONDICION
060500     IF TRD-INITIAL-BALANCE = 0
060600*       PASA 0 A WS-TR-ROI (IDX-CARGA)
060700        MOVE 0                       TO WS-TR-ROI (IDX-CARGA)
060800*    CASO CONTRARIO AL DE ARRIBA
060900     ELSE
061000*       CALCULA WS-TR-ROI (IDX-CARGA)
061100        COMPUTE WS-TR-ROI (IDX-CARGA) ROUNDED =
061200           (TRD-CURRENT-BALANCE - TRD-INITIAL-BALANCE)
061300              / TRD-INITIAL-BALANCE * 100
061400     END-IF.
061500
061600 FIN-12120.
061700     EXIT.
061800
061900 12200-CLAVE-DE-ORDEN.
062000* SE ARMA UNA UNICA CLAVE NUMERICA PARA QUE EL BURBUJEO DE ABAJO
062100* UNA METRICA NUEVA SOLO PIDE UN WHEN MAS AQUI
062200* NO TENGA QUE CONOCER CUAL METRICA ELIGIO EL USUARIO EN SYSIN
062300*------------------------
062400* LA CLAVE DE ORDEN SE ARMA EN UNA SOLA VARIABLE PARA QUE EL
062500* PARRAFO DE BURBUJEO SEA UNICO, INDEPENDIENTE DE LA METRICA
062600*------------------------
062700
062800*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
062900     EVALUATE TRUE
063000*        CASO PARTICULAR DE LA EVALUACION
063100         WHEN WS-METRICA-WINRATE
063200              MOVE WS-TR-WIN-RATE (IDX-CARGA)
063300                TO WS-TR-CLAVE-ORDEN (IDX-CARGA)
063400*        CASO PARTICULAR DE LA EVALUACION
063500         WHEN WS-METRICA-PROFFAC
063600              MOVE WS-TR-PROFIT-FACTOR (IDX-CARGA)
063700                TO WS-TR-CLAVE-ORDEN (IDX-CARGA)
063800*        CASO PARTICULAR DE LA EVALUACION
063900         WHEN WS-METRICA-TRADES
064000              MOVE WS-TR-TOTAL-TRADES (IDX-CARGA)
064100                TO WS-TR-CLAVE-ORDEN (IDX-CARGA)
064200*        CASO PARTICULAR DE LA EVALUACION
064300         WHEN WS-METRICA-ROI
064400              MOVE WS-TR-ROI (IDX-CARGA)
064500                TO WS-TR-CLAVE-ORDEN (IDX-CARGA)
064600*        CASO PARTICULAR DE LA EVALUACION
064700         WHEN WS-METRICA-SHARPE
064800              MOVE WS-TR-SHARPE (IDX-CARGA)
064900                TO WS-TR-CLAVE-ORDEN (IDX-CARGA)
065000*        CUALQUIER OTRO CASO NO PREVISTO ARRIBA
065100         WHEN OTHER
065200              MOVE WS-TR-TOTAL-PROFIT (IDX-CARGA)
065300                TO WS-TR-CLAVE-ORDEN (IDX-CARGA)
065400     END-EVALUATE.
065500
065600 FIN-12200.
065700     EXIT.
065800
065900 12300-ACUMULO-OVERVIEW.
066000* ESTOS ACUMULADORES ALIMENTAN EL RESUMEN DE PLATAFORMA DEL PIE
066100* DEL REPORTE, INDEPENDIENTE DE LA METRICA DE ORDENAMIENTO
066200*-------------------------
066300
066400*    SUMA 1 AL CONTADOR WS-OV-CANT-TRADERS
066500     ADD 1                           TO WS-OV-CANT-TRADERS.
066600     ADD TRD-TOTAL-TRADES             TO WS-OV-TOTAL-TRADES.
066700     ADD TRD-TOTAL-PROFIT             TO WS-OV-TOTAL-PROFIT.
066800     ADD WS-TR-WIN-RATE (IDX-CARGA)    TO WS-OV-SUMA-WINRATE.
066900     ADD WS-TR-PROFIT-FACTOR (IDX-CARGA)  TO WS-OV-SUMA-PROFFAC.
067000
067100 FIN-12300.
067200     EXIT.
067300
067400 20000-ORDENO-TABLA.
067500* CON UN SOLO TRADER NO HAY NADA QUE ORDENAR; SE EVITA LA PASADA
067600* DE BURBUJA PARA NO GASTAR CICLOS DE MAS
067700* DE BURBUJA PARA NO GASTAR CICLOS DE MAS
067800*----------------------
067900* REORDENAMIENTO POR BURBUJA DESCENDENTE POR LA CLAVE DE ORDEN,
068000* IGUAL AL IDIOMA DE 20220-ORDENO-TABLA-VXV. LOS EMPATES
068100* CONSERVAN EL ORDEN DE LECTURA PORQUE EL INTERCAMBIO SOLO
068200* OCURRE CUANDO HAY ESTRICTA MEJORA (<)
068300*----------------------
068400
068500*    EVALUA LA CONDICION
068600     IF WS-CANT-TRADERS > 1
068700*       ACTIVA EL INDICADOR 88-HUBO-CAMBIO-SI
068800        SET 88-HUBO-CAMBIO-SI         TO TRUE
068900*       INVOCA EL PARRAFO 20100-PASADA-BURBUJA
069000        PERFORM 20100-PASADA-BURBUJA
069100          UNTIL NOT 88-HUBO-CAMBIO-SI
069200     END-IF.
069300
069400 FIN-20000.
069500     EXIT.
069600
069700 20100-PASADA-BURBUJA.
069800* UNA PASADA COMPLETA RECORRE TODOS LOS PARES ADYACENTES; SI NO
069900* HUBO NINGUN INTERCAMBIO, LA TABLA YA QUEDO ORDENADA
070000*------------------------
070100
070200*    FIJA 'N' EN HUBO-CAMBIO
070300     MOVE 'N'                        TO HUBO-CAMBIO.
070400
070500*    INVOCA EL PARRAFO 20110-COMPARO-ADYACENTES
070600     PERFORM 20110-COMPARO-ADYACENTES
070700       VARYING WS-IDX-BUBBLE FROM 1 BY 1
070800         UNTIL WS-IDX-BUBBLE > (WS-CANT-TRADERS - 1).
070900
071000 FIN-20100.
071100     EXIT.
071200
071300 20110-COMPARO-ADYACENTES.
071400* EL INTERCAMBIO SOLO OCURRE CON MEJORA ESTRICTA PARA QUE LOS
071500* PRIMEROS EN LLEGAR GANEN LOS EMPATES DE LA METRICA
071600* TRADERS EMPATADOS EN LA METRICA CONSERVEN EL ORDEN DE LECTURA
071700*----------------------------
071800
071900*    REPOSICIONA EL INDICE IDX-CMP
072000     SET IDX-CMP TO WS-IDX-BUBBLE.
072100
072200*    EVALUA LA CONDICION
072300     IF WS-TR-CLAVE-ORDEN (IDX-CMP) <
072400        WS-TR-CLAVE-ORDEN (IDX-CMP + 1)
072500*       PASA WS-TR-ELEM (IDX-CMP) A WS-SWAP-TRADER
072600        MOVE WS-TR-ELEM (IDX-CMP)         TO WS-SWAP-TRADER
072700*       PASA WS-TR-ELEM (IDX-CMP + 1) A WS-TR-ELEM (IDX-CMP)
072800        MOVE WS-TR-ELEM (IDX-CMP + 1)     TO WS-TR-ELEM (IDX-CMP)
072900*       PASA WS-SWAP-TRADER A WS-TR-ELEM (IDX-CMP + 1)
073000        MOVE WS-SWAP-TRADER         TO WS-TR-ELEM (IDX-CMP + 1)
073100*       ACTIVA EL INDICADOR 88-HUBO-CAMBIO-SI
073200        SET 88-HUBO-CAMBIO-SI             TO TRUE
073300     END-IF.
073400
073500 FIN-20110.
073600     EXIT.
073700
073800 30000-IMPRIME-RANKING.
073900* LA IMPRESION SE CORTA EN EL LIMITE DE 50 LINEAS AUNQUE HAYA MAS
074000* ESTE TOPE SE PARAMETRIZA EN WCN-LIMITE-RANKING
074100* TRADERS CARGADOS, PARA NO INUNDAR EL LEADER-REPORT
074200*------------------------
074300
074400*    INVOCA EL PARRAFO 30010-IMPRIME-TITULOS
074500     PERFORM 30010-IMPRIME-TITULOS.
074600
074700*    INVOCA EL PARRAFO 30020-IMPRIME-LINEA-RANK
074800     PERFORM 30020-IMPRIME-LINEA-RANK
074900       VARYING IDX-TR FROM 1 BY 1
075000         UNTIL IDX-TR > WS-CANT-TRADERS
075100            OR WS-CANT-EMITIDOS >= WCN-LIMITE-RANKING.
075200
075300 FIN-30000.
075400     EXIT.
075500
075600 30010-IMPRIME-TITULOS.
075700* ENCABEZADO CON LA FECHA Y EL NUMERO DE HOJA, SEGUIDO DE LOS
075800* ROTULOS DE CADA COLUMNA DEL DETALLE
075900*------------------------
076000
076100*    SUMA 1 AL CONTADOR WS-HOJA
076200     ADD 1                          TO WS-HOJA.
076300
076400*    PASA SPACES A WS-LDRLIN-LINEA
076500     MOVE SPACES                    TO WS-LDRLIN-LINEA.
076600     MOVE 'LEADERBOARD DE TRADERS PUBLICOS - LEADER-REPORT'
076700                                     TO LHDR-TITULO.
076800*    FIJA 'FECHA: ' EN LHDR-FECHA-LIT
076900     MOVE 'FECHA: '                 TO LHDR-FECHA-LIT.
077000*    PASA WS-FECHA-IMPRESA A LHDR-FECHA
077100     MOVE WS-FECHA-IMPRESA          TO LHDR-FECHA.
077200*    FIJA 'HOJA:' EN LHDR-HOJA-LIT
077300     MOVE 'HOJA:'                   TO LHDR-HOJA-LIT.
077400*    PASA WS-HOJA A LHDR-HOJA
077500     MOVE WS-HOJA                   TO LHDR-HOJA.
077600*    INVOCA EL PARRAFO 35000-WRITE-LDRRPT
077700     PERFORM 35000-WRITE-LDRRPT.
077800
077900*    PASA SPACES A WS-LDRLIN-LINEA
078000     MOVE SPACES                    TO WS-LDRLIN-LINEA.
078100*    FIJA 'RANK' EN LCAP-RANK
078200     MOVE 'RANK'                    TO LCAP-RANK.
078300*    FIJA 'TRADER' EN LCAP-NOMBRE
078400     MOVE 'TRADER'                  TO LCAP-NOMBRE.
078500*    FIJA 'TOTAL PROFIT' EN LCAP-PROFIT
078600     MOVE 'TOTAL PROFIT'            TO LCAP-PROFIT.
078700*    FIJA 'WIN%' EN LCAP-WINRATE
078800     MOVE 'WIN%'                    TO LCAP-WINRATE.
078900*    FIJA 'PROF-FAC' EN LCAP-PROFFAC
079000     MOVE 'PROF-FAC'                TO LCAP-PROFFAC.
079100*    FIJA 'TRADES' EN LCAP-TRADES
079200     MOVE 'TRADES'                  TO LCAP-TRADES.
079300*    FIJA 'ROI%' EN LCAP-ROI
079400     MOVE 'ROI%'                    TO LCAP-ROI.
079500*    INVOCA EL PARRAFO 35000-WRITE-LDRRPT
079600     PERFORM 35000-WRITE-LDRRPT.
079700
079800 FIN-30010.
079900     EXIT.
080000
080100 30020-IMPRIME-LINEA-RANK.
080200* EMITE UN RENGLON DE DETALLE POR TRADER, EN EL ORDEN YA RESUELTO
080300* POR EL BURBUJEO DESCENDENTE ANTERIOR
080400*----------------------------
080500
080600*    SUMA 1 AL CONTADOR WS-RANK
080700     ADD 1                          TO WS-RANK.
080800*    SUMA 1 AL CONTADOR WS-CANT-EMITIDOS
080900     ADD 1                          TO WS-CANT-EMITIDOS.
081000
081100*    PASA SPACES A WS-LDRLIN-LINEA
081200     MOVE SPACES                    TO WS-LDRLIN-LINEA.
081300*    PASA WS-RANK A LDET-RANK
081400     MOVE WS-RANK                   TO LDET-RANK.
081500*    PASA WS-TR-NOMBRE (IDX-TR) A LDET-NOMBRE
081600     MOVE WS-TR-NOMBRE (IDX-TR)     TO LDET-NOMBRE.
081700*    PASA WS-TR-TOTAL-PROFIT (IDX-TR) A LDET-PROFIT
081800     MOVE WS-TR-TOTAL-PROFIT (IDX-TR)     TO LDET-PROFIT.
081900*    PASA WS-TR-WIN-RATE (IDX-TR) A LDET-WINRATE
082000     MOVE WS-TR-WIN-RATE (IDX-TR)          TO LDET-WINRATE.
082100*    PASA WS-TR-PROFIT-FACTOR (IDX-TR) A LDET-PROFFAC
082200     MOVE WS-TR-PROFIT-FACTOR (IDX-TR)     TO LDET-PROFFAC.
082300*    PASA WS-TR-TOTAL-TRADES (IDX-TR) A LDET-TRADES
082400     MOVE WS-TR-TOTAL-TRADES (IDX-TR)      TO LDET-TRADES.
082500*    PASA WS-TR-ROI (IDX-TR) A LDET-ROI
082600     MOVE WS-TR-ROI (IDX-TR)               TO LDET-ROI.
082700
082800*    INVOCA EL PARRAFO 35000-WRITE-LDRRPT
082900     PERFORM 35000-WRITE-LDRRPT.
083000
083100 FIN-30020.
083200     EXIT.
083300
083400 35000-WRITE-LDRRPT.
083500* PARRAFO UNICO DE GRABACION PARA CENTRALIZAR EL CONTROL DE
083600* FILE STATUS DEL LEADER-REPORT EN UN SOLO LUGAR
083700*----------------------
083800
083900*    SUMA 1 AL CONTADOR WS-LINEA
084000     ADD 1                          TO WS-LINEA.
084100
084200*    GRABA EL RENGLON DE SALIDA
084300     WRITE REG-LDRRPT-FD           FROM WS-LDRLIN-LINEA.
084400
084500*    ANALIZA EL VALOR SEGUN LOS CASOS SIGUIENTES
084600     EVALUATE FS-LDRRPT
084700*        CASO CODIGO '00'
084800         WHEN '00'
084900*             SUMA 1 AL CONTADOR WS-GRABADOS-LDRRPT
085000              ADD 1                 TO WS-GRABADOS-LDRRPT
085100*        CUALQUIER OTRO CASO NO PREVISTO ARRIBA
085200         WHEN OTHER
085300*             FIJA '35000-WRITE-LDRRPT' EN WCANCELA-PARRAFO
085400              MOVE '35000-WRITE-LDRRPT'  TO WCANCELA-PARRAFO
085500*             FIJA 'LDRRPT  ' EN WCANCELA-RECURSO
085600              MOVE 'LDRRPT  '        TO WCANCELA-RECURSO
085700*             FIJA 'WRITE' EN WCANCELA-OPERACION
085800              MOVE 'WRITE'           TO WCANCELA-OPERACION
085900*             PASA FS-LDRRPT A WCANCELA-CODRET
086000              MOVE FS-LDRRPT         TO WCANCELA-CODRET
086100*             PASA WS-LDRLIN-LINEA A WCANCELA-MENSAJE
086200              MOVE WS-LDRLIN-LINEA   TO WCANCELA-MENSAJE
086300*             INVOCA EL PARRAFO 99999-CANCELO
086400              PERFORM 99999-CANCELO
086500     END-EVALUATE.
086600
086700 FIN-35000.
086800     EXIT.
086900
087000 40000-IMPRIME-OVERVIEW.                                              0117
087100*--------------------------
087200
087300*    INVOCA EL PARRAFO 40010-CALCULO-PROMEDIOS
087400     PERFORM 40010-CALCULO-PROMEDIOS.
087500
087600*    PASA SPACES A WS-LDRLIN-LINEA
087700     MOVE SPACES                    TO WS-LDRLIN-LINEA.
087800*    FIJA 'TRADERS INCLUIDOS' EN LSUM-ETIQUETA
087900     MOVE 'TRADERS INCLUIDOS'       TO LSUM-ETIQUETA.
088000*    PASA WS-OV-CANT-TRADERS A LSUM-VALOR
088100     MOVE WS-OV-CANT-TRADERS        TO LSUM-VALOR.
088200*    INVOCA EL PARRAFO 35000-WRITE-LDRRPT
088300     PERFORM 35000-WRITE-LDRRPT.
088400
088500*    PASA SPACES A WS-LDRLIN-LINEA
088600     MOVE SPACES                    TO WS-LDRLIN-LINEA.
088700*    FIJA 'TOTAL TRADES' EN LSUM-ETIQUETA
088800     MOVE 'TOTAL TRADES'            TO LSUM-ETIQUETA.
088900*    PASA WS-OV-TOTAL-TRADES A LSUM-VALOR
089000     MOVE WS-OV-TOTAL-TRADES        TO LSUM-VALOR.
089100*    INVOCA EL PARRAFO 35000-WRITE-LDRRPT
089200     PERFORM 35000-WRITE-LDRRPT.
089300
089400*    PASA SPACES A WS-LDRLIN-LINEA
089500     MOVE SPACES                    TO WS-LDRLIN-LINEA.
089600*    FIJA 'TOTAL PROFIT' EN LSUM-ETIQUETA
089700     MOVE 'TOTAL PROFIT'            TO LSUM-ETIQUETA.
089800*    PASA WS-OV-TOTAL-PROFIT A LSUM-VALOR
089900     MOVE WS-OV-TOTAL-PROFIT        TO LSUM-VALOR.
090000*    INVOCA EL PARRAFO 35000-WRITE-LDRRPT
090100     PERFORM 35000-WRITE-LDRRPT.
090200
090300*    PASA SPACES A WS-LDRLIN-LINEA
090400     MOVE SPACES                    TO WS-LDRLIN-LINEA.
090500*    FIJA 'PROMEDIO WIN RATE %' EN LSUM-ETIQUETA
090600     MOVE 'PROMEDIO WIN RATE %'     TO LSUM-ETIQUETA.
090700*    PASA WS-OV-PROM-WINRATE A LSUM-VALOR
090800     MOVE WS-OV-PROM-WINRATE        TO LSUM-VALOR.
090900*    INVOCA EL PARRAFO 35000-WRITE-LDRRPT
091000     PERFORM 35000-WRITE-LDRRPT.
091100
091200*    PASA SPACES A WS-LDRLIN-LINEA
091300     MOVE SPACES                    TO WS-LDRLIN-LINEA.
091400*    FIJA 'PROMEDIO PROFIT FACTOR' EN LSUM-ETIQUETA
091500     MOVE 'PROMEDIO PROFIT FACTOR'  TO LSUM-ETIQUETA.
091600*    PASA WS-OV-PROM-PROFFAC A LSUM-VALOR
091700     MOVE WS-OV-PROM-PROFFAC        TO LSUM-VALOR.
091800*    INVOCA EL PARRAFO 35000-WRITE-LDRRPT
091900     PERFORM 35000-WRITE-LDRRPT.
092000
092100 FIN-40000.
092200     EXIT.
092300
092400 40010-CALCULO-PROMEDIOS.
092500* SI NO HUBO NINGUN TRADER INCLUIDO SE DEJAN LOS PROMEDIOS EN
092600* CERO PARA NO DIVIDIR POR CANTIDAD NULA
092700*---------------------------
092800
092900*    EVALUA LA CONDICION
093000     IF WS-OV-CANT-TRADERS = 0
093100*       PASA 0 A WS-OV-PROM-WINRATE
093200        MOVE 0                      TO WS-OV-PROM-WINRATE
093300*       PASA 0 A WS-OV-PROM-PROFFAC
093400        MOVE 0                      TO WS-OV-PROM-PROFFAC
093500*    CASO CONTRARIO AL DE ARRIBA
093600     ELSE
093700*       CALCULA WS-OV-PROM-WINRATE
093800        COMPUTE WS-OV-PROM-WINRATE ROUNDED =
093900           WS-OV-SUMA-WINRATE / WS-OV-CANT-TRADERS
094000*       CALCULA WS-OV-PROM-PROFFAC
094100        COMPUTE WS-OV-PROM-PROFFAC ROUNDED =
094200           WS-OV-SUMA-PROFFAC / WS-OV-CANT-TRADERS
094300     END-IF.
094400
094500 FIN-40010.
094600     EXIT.
094700
094800 90000-FINALIZO.
094900* DEJA EN CONSOLA LOS TOTALES DE CONTROL DE LA CORRIDA PARA EL
095000* OPERADOR DE TURNO ANTES DE CERRAR LOS ARCHIVOS
095100*-----------------
095200
095300*    EMITE EL RENGLON POR CONSOLA
095400     DISPLAY ' '.
095500*    EMITE EL RENGLON POR CONSOLA
095600     DISPLAY '****************************************'.
095700*    EMITE EL RENGLON POR CONSOLA
095800     DISPLAY 'TOTALES DE CONTROL PGM: LEADBD01         '.
095900*    EMITE EL RENGLON POR CONSOLA
096000     DISPLAY '****************************************'.
096100*    EMITE EL RENGLON POR CONSOLA
096200     DISPLAY '* TRADERS LEIDOS       : ' WS-LEIDOS-TRADERS.
096300*    EMITE EL RENGLON POR CONSOLA
096400     DISPLAY '* TRADERS DESCARTADOS  : ' WS-DESCARTADOS-TRADERS.
096500*    EMITE EL RENGLON POR CONSOLA
096600     DISPLAY '* TRADERS EN RANKING   : ' WS-CANT-TRADERS.
096700*    EMITE EL RENGLON POR CONSOLA
096800     DISPLAY '* LINEAS GRABADAS      : ' WS-GRABADOS-LDRRPT.
096900*    EMITE EL RENGLON POR CONSOLA
097000     DISPLAY '****************************************'.
097100*    EMITE EL RENGLON POR CONSOLA
097200     DISPLAY ' '.
097300
097400*    INVOCA EL PARRAFO 91000-CIERRO-ARCHIVOS
097500     PERFORM 91000-CIERRO-ARCHIVOS.
097600
097700 FIN-90000.
097800     EXIT.
097900
098000 91000-CIERRO-ARCHIVOS.
098100* SOLO CIERRA LOS ARCHIVOS QUE REALMENTE QUEDARON ABIERTOS, TANTO
098200* EN EL CIERRE NORMAL COMO EN UNA CANCELACION ANTICIPADA
098300*------------------------
098400
098500*    EVALUA LA CONDICION
098600     IF 88-OPEN-TRADERS-SI
098700*       ACTIVA EL INDICADOR 88-OPEN-TRADERS-NO
098800        SET 88-OPEN-TRADERS-NO      TO TRUE
098900*       CIERRA EL ARCHIVO AL TERMINAR
099000        CLOSE TRADERS
099100     END-IF.
099200
099300*    EVALUA LA CONDICION
099400     IF 88-OPEN-LDRRPT-SI
099500*       ACTIVA EL INDICADOR 88-OPEN-LDRRPT-NO
099600        SET 88-OPEN-LDRRPT-NO       TO TRUE
099700*       CIERRA EL ARCHIVO AL TERMINAR
099800        CLOSE LEADER-REPORT
099900     END-IF.
100000
100100 FIN-91000.
100200     EXIT.
100300
100400 99999-CANCELO.
100500* ANTES DE CANCELAR SE ASEGURAN CERRADOS LOS ARCHIVOS PARA NO
100600* DEJAR RECURSOS COLGADOS EN LA REGION DEL BATCH
100700*---------------
100800
100900*    INVOCA EL PARRAFO 91000-CIERRO-ARCHIVOS
101000     PERFORM 91000-CIERRO-ARCHIVOS.
101100
101200*    INVOCA LA SUBRUTINA EXTERNA
101300     CALL 'CANCELA' USING WCANCELA.
101400
101500*    TERMINA LA EJECUCION DEL PROGRAMA
101600     STOP RUN.
101700
101800 FIN-99999.
101900     EXIT.
